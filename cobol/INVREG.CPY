000010******************************************************************
000020* COPYBOOK    : INVREG                                           *
000030* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE INVENTARIO (INVENTORY),   *
000050*             : PROCEDENTE DE LA BASE DE DATOS DE COLECCION      *
000060*             : LONGITUD FIJA DE 151 POSICIONES                  *
000070******************************************************************
000080*----------------------------------------------------------------
000090* 05-MAY-1988 (EEDR) PRIMERA VERSION DEL LAYOUT DE 150 POS.
000100* 14-AUG-1996 (RCL ) CAMPO TIPO-PRODUCCION A 120 POS. COMPLETAS;
000110*                    EL FILLER DE RELLENO CRECE EL REGISTRO A
000120*                    151 POS. EN LUGAR DE ANGOSTAR EL CAMPO.
000130*----------------------------------------------------------------
000140 01  INV-RECORD.
000150     05  INV-INVENTORY-ID         PIC X(10).
000160     05  INV-INVENTORY-NO         PIC X(20).
000170     05  INV-PRODUCTION-TYPE      PIC X(120).
000180     05  INV-PROD-TYPE-VISTA REDEFINES INV-PRODUCTION-TYPE.
000190         10  INV-PROD-TYPE-1RO    PIC X(20).
000200         10  FILLER               PIC X(100).
000210     05  FILLER                   PIC X(01).
