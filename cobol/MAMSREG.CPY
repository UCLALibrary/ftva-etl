000010******************************************************************
000020* COPYBOOK    : MAMSREG                                          *
000030* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000040* DESCRIPCION : LAYOUT DEL REGISTRO CONSOLIDADO DE SALIDA HACIA  *
000050*             : EL SISTEMA DE ADMINISTRACION DE ACTIVOS (MAMS)   *
000060*             : LONGITUD FIJA DE 841 POSICIONES                  *
000070******************************************************************
000080*----------------------------------------------------------------
000090* 12-JUN-1988 (EEDR) PRIMERA VERSION DEL LAYOUT DE SALIDA.
000100* 19-NOV-1990 (EEDR) SE AGREGAN TITULOS DE SERIE Y EPISODIO.
000110* 30-JUN-1994 (EEDR) SE AGREGA BANDERA DE SERIE CON NIVEL 88.
000120*----------------------------------------------------------------
000130 01  MAMS-RECORD.
000140     05  MAMS-MMS-ID              PIC X(18).
000150     05  MAMS-INVENTORY-NUMBER    PIC X(20).
000160     05  MAMS-RELEASE-DATE        PIC X(25).
000170     05  MAMS-TITLE               PIC X(120).
000180     05  MAMS-SERIES-TITLE        PIC X(60).
000190     05  MAMS-EPISODE-TITLE       PIC X(80).
000200     05  MAMS-ALT-TITLES          PIC X(120).
000210     05  MAMS-CREATORS            PIC X(120).
000220     05  MAMS-LANGUAGE            PIC X(30).
000230     05  MAMS-SERIES-FLAG         PIC X(01).
000240         88  MAMS-ES-SERIE            VALUE 'Y'.
000250         88  MAMS-NO-ES-SERIE          VALUE 'N'.
000260     05  MAMS-FILE-NAME           PIC X(60).
000270     05  MAMS-FOLDER-NAME         PIC X(60).
000280     05  MAMS-SUB-FOLDER-NAME     PIC X(60).
000290     05  MAMS-UUID                PIC X(36).
000300     05  FILLER                   PIC X(31).
