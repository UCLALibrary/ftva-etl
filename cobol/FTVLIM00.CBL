000010******************************************************************
000020* FECHA       : 12/06/1988                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000040* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000050* PROGRAMA    : FTVLIM00                                         *
000060* TIPO        : SUBRUTINA (CALLED)                                *
000070* DESCRIPCION : LIMPIA UNA CADENA DE TRABAJO REMOVIENDO PUNTUA-  *
000080*             : CION FINAL, ESPACIOS FINALES Y CORCHETES/ESPACIOS*
000090*             : QUE ENVUELVEN LA CADENA. SE INVOCA DESDE EL      *
000100*             : ARMADOR DE TITULOS Y PARTES (FTVA0030) Y DESDE   *
000110*             : EL NORMALIZADOR DE FECHAS (FTVFEC00).            *
000120* ARCHIVOS    : NO APLICA (SUBRUTINA DE CALCULO EN MEMORIA)       *
000130* PROGRAMA(S) : NO APLICA                                        *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.                     FTVLIM00.
000170 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000180 INSTALLATION.                   FTVA - DEPTO DE SISTEMAS.
000190 DATE-WRITTEN.                   12/06/1988.
000200 DATE-COMPILED.
000210 SECURITY.                       USO INTERNO UNICAMENTE.
000220*----------------------------------------------------------------
000230* B I T A C O R A   D E   C A M B I O S
000240*----------------------------------------------------------------
000250* 12/06/1988 (EEDR) VERSION INICIAL, TRIM DE PUNTUACION FINAL.
000260* 03/09/1989 (EEDR) SE AGREGA EL RETIRO DE CORCHETES ENVOLVENTES
000270*                   PEDIDO POR EL ARMADOR DE TITULOS.
000280* 21/02/1991 (EEDR) CR-1147 SE CORRIGE CASO DE CADENA TODA EN      CR1147
000290*                   BLANCOS, QUEDABA CON LONGITUD NEGATIVA.
000300* 14/07/1993 (RCL ) CR-1288 SE AGREGA SIGNO DE INTERROGACION Y     CR1288
000310*                   ADMIRACION A LA LISTA DE PUNTUACION FINAL.
000320* 30/06/1994 (RCL ) SE DOCUMENTA USO COMPARTIDO CON FTVFEC00.
000330* 09/01/1998 (RCL ) CR-1502 REVISION Y2K: SIN CAMPOS DE FECHA EN   CR1502
000340*                   ESTA RUTINA, NO REQUIERE CAMBIOS DE SIGLO.
000350* 18/05/2001 (JCP ) CR-1699 SE AMPLIA WKS-CADENA A 120 POSICIONES  CR1699
000360*                   PARA CUBRIR TITULOS ALTERNOS LARGOS.
000370* 25/03/2004 (JCP ) CR-1841 LIMPIEZA DE COMENTARIOS OBSOLETOS.     CR1841
000380* 11/08/2006 (JCP ) CR-2015 SE AGREGA SWITCH UPSI-0 DE TRAZA,      CR2015
000390*                   IGUAL AL DE FTVFEC00, PARA DEPURAR EN PROD.
000400* 02/10/2006 (JCP ) CR-2016 SALIDA TEMPRANA POR GO TO CUANDO LA    CR2016
000410*                   CADENA DE ENTRADA VIENE EN BLANCO; CONTADOR DE
000420*                   PASOS DE RECORTE PARA LA TRAZA DE SALIDA.
000430*----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*----------------------------------------------------------------
000460*    LA CLASE PUNTUACION-FINAL EVITA REPETIR EL LISTADO DE
000470*    SIGNOS EN CADA IF DE 211-EVALUAR-PUNTUACION-FINAL; EL UPSI-0
000480*    ES EL MISMO INTERRUPTOR DE TRAZA QUE USAN LAS OTRAS TRES
000490*    SUBRUTINAS DE ESTE SISTEMA (FTVFEC00, FTVNOM00, FTVA0030).
000500*----------------------------------------------------------------
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     CLASS PUNTUACION-FINAL IS '.' ',' ';' ':' '!' '?'
000540     UPSI-0 ON STATUS IS FTVLIM00-TRAZA-ACTIVA
000550            OFF STATUS IS FTVLIM00-TRAZA-INACTIVA.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580******************************************************************
000590*         C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S *
000600******************************************************************
000610*    WKS-CNT-PASOS-RECORTE ES DE USO EXCLUSIVO DE LA TRAZA; NO
000620*    PARTICIPA EN NINGUNA COMPARACION DE CONTROL. WKS-SW-ENTRADA-
000630*    VACIA REGISTRA POR QUE 100-PRINCIPAL SALIO TEMPRANO, POR SI
000640*    ALGUN DIA SE QUIERE DIFERENCIAR ESE CASO EN EL REPORTE.
000650 77  WKS-CNT-PASOS-RECORTE        PIC 9(03) COMP VALUE ZERO.
000660 77  WKS-SW-ENTRADA-VACIA         PIC X(01) VALUE 'N'.
000670     88  WKS-ENTRADA-VACIA            VALUE 'S'.
000680******************************************************************
000690*               A R E A   D E   T R A B A J O                    *
000700******************************************************************
000710*    WKS-CADENA-TRABAJO ES LA UNICA CADENA QUE SE RECORTA; LAS
000720*    RUTINAS 200-240 SOLO MUEVEN LOS PUNTEROS WKS-INICIO/
000730*    WKS-LONGITUD, NUNCA REESCRIBEN EL CONTENIDO A MITAD DE
000740*    PROCESO, PARA QUE LA CADENA ORIGINAL SIGA DISPONIBLE PARA
000750*    LA TRAZA HASTA EL ARMADO FINAL EN 240-ARMAR-SALIDA.
000760 01  WKS-CADENA-TRABAJO           PIC X(120) VALUE SPACES.
000770*    VISTA CARACTER POR CARACTER, NECESARIA PORQUE LOS RECORTES
000780*    SE HACEN CARACTER A CARACTER DESDE LOS EXTREMOS.
000790 01  WKS-CADENA-REDEF REDEFINES WKS-CADENA-TRABAJO.
000800     05  WKS-CADENA-CHAR OCCURS 120 TIMES
000810                          INDEXED BY IDX-CAD    PIC X(01).
000820*    ALIAS ANGOSTO PARA LA TRAZA DE ENTRADA; NO TIENE SENTIDO
000830*    IMPRIMIR LOS 120 BYTES COMPLETOS EN CONSOLA CUANDO LA
000840*    MAYORIA DE CADENAS DE TRABAJO SON MUCHO MAS CORTAS.
000850 01  WKS-CADENA-TRAZA REDEFINES WKS-CADENA-TRABAJO PIC X(40).
000860*    LOS CUATRO CONTADORES DE POSICION QUE VIAJAN ENTRE LAS
000870*    SECCIONES 200-240; TODOS COMP PORQUE SOLO SE USAN EN
000880*    ARITMETICA Y COMPARACIONES, NUNCA SE IMPRIMEN DIRECTO.
000890 01  WKS-CONTADORES.
000900     05  WKS-LONGITUD             PIC 9(03)  COMP VALUE ZEROS.
000910     05  WKS-INICIO               PIC 9(03)  COMP VALUE 1.
000920     05  WKS-FIN                  PIC 9(03)  COMP VALUE ZEROS.
000930     05  WKS-LARGO-FINAL          PIC 9(03)  COMP VALUE ZEROS.
000940     05  FILLER                   PIC X(01)  VALUE SPACE.
000950*    SWITCH COMPARTIDO POR LAS CUATRO RUTINAS DE RECORTE (211,
000960*    221, 231); CADA UNA LO PONE EN 'S' AL ENTRAR Y LO BAJA A
000970*    'N' CUANDO YA NO HAY NADA MAS QUE QUITAR DE ESE EXTREMO.
000980 01  WKS-DISPARADORES             PIC X(01)  VALUE 'N'.
000990     88  WKS-SIGUE-RECORTANDO         VALUE 'S'.
001000     88  WKS-YA-NO-RECORTA            VALUE 'N'.
001010*----------------------------------------------------------------
001020*    AREA DE INTERCAMBIO CON EL PROGRAMA QUE INVOCA (FTVA0030 O
001030*    FTVFEC00); LA CADENA DE SALIDA TRAE SU PROPIO ALIAS ANGOSTO
001040*    PARA QUE LA TRAZA DE SALIDA NO IMPRIMA RELLENO DE ESPACIOS.
001050*----------------------------------------------------------------
001060 LINKAGE SECTION.
001070 01  LK-CADENA-ENTRADA            PIC X(120).
001080 01  LK-CADENA-SALIDA             PIC X(120).
001090 01  LK-CADENA-SALIDA-TRAZA REDEFINES LK-CADENA-SALIDA PIC X(40).
001100 PROCEDURE DIVISION USING LK-CADENA-ENTRADA
001110                          LK-CADENA-SALIDA.
001120*----------------------------------------------------------------
001130*    PUNTO DE ENTRADA UNICO DE LA SUBRUTINA. REINICIA LOS
001140*    CONTADORES DE TRAZA EN CADA LLAMADA (LA SUBRUTINA NO
001150*    CONSERVA ESTADO ENTRE UN CALL Y EL SIGUIENTE), SALE DE UNA
001160*    VEZ SI LA CADENA DE ENTRADA VIENE EN BLANCO, Y DE LO
001170*    CONTRARIO ENCADENA LAS CUATRO SECCIONES DE RECORTE ANTES DE
001180*    ARMAR LA SALIDA.
001190*----------------------------------------------------------------
001200 100-PRINCIPAL SECTION.
001210     MOVE ZERO TO WKS-CNT-PASOS-RECORTE
001220     MOVE 'N'  TO WKS-SW-ENTRADA-VACIA
001230     MOVE SPACES               TO LK-CADENA-SALIDA
001240     IF LK-CADENA-ENTRADA = SPACES
001250        SET WKS-ENTRADA-VACIA TO TRUE
001260        GO TO 100-PRINCIPAL-E
001270     END-IF
001280     MOVE LK-CADENA-ENTRADA     TO WKS-CADENA-TRABAJO
001290     IF FTVLIM00-TRAZA-ACTIVA
001300        DISPLAY 'FTVLIM00 - ENTRA: ' WKS-CADENA-TRAZA
001310                UPON CONSOLE
001320     END-IF
001330     PERFORM 200-UBICAR-FIN-DE-DATO THRU 200-UBICAR-FIN-DE-DATO-E
001340     ADD 1 TO WKS-CNT-PASOS-RECORTE
001350     PERFORM 210-RECORTAR-PUNTUACION-FINAL
001360     ADD 1 TO WKS-CNT-PASOS-RECORTE
001370     PERFORM 220-RECORTAR-CORCHETE-FINAL
001380     ADD 1 TO WKS-CNT-PASOS-RECORTE
001390     PERFORM 230-RECORTAR-INICIO
001400     ADD 1 TO WKS-CNT-PASOS-RECORTE
001410     PERFORM 240-ARMAR-SALIDA.
001420 100-PRINCIPAL-E.  EXIT.
001430*----------------------------------------------------------------
001440*    UBICA LA ULTIMA POSICION CON DATO (NO ESPACIO), RECORRIENDO
001450*    DESDE EL BYTE 120 HACIA ATRAS. WKS-LONGITUD QUEDA EN CERO
001460*    SI TODA LA CADENA ESTA EN BLANCO.
001470*----------------------------------------------------------------
001480 200-UBICAR-FIN-DE-DATO SECTION.
001490     MOVE 120 TO WKS-LONGITUD
001500     PERFORM 201-RETROCEDER-FIN-DE-DATO
001510        UNTIL WKS-LONGITUD = ZERO
001520        OR WKS-CADENA-CHAR(WKS-LONGITUD) NOT = SPACE.
001530 200-UBICAR-FIN-DE-DATO-E.  EXIT.
001540*----------------------------------------------------------------
001550*    UN PASO DEL RETROCESO HACIA EL FIN DE DATO. SE MANTIENE
001560*    COMO SECCION SEPARADA (Y NO INLINE) PORQUE ASI LO PIDE EL
001570*    ESTILO DEL TALLER PARA CUALQUIER PERFORM ... UNTIL.
001580*----------------------------------------------------------------
001590 201-RETROCEDER-FIN-DE-DATO SECTION.
001600     SUBTRACT 1 FROM WKS-LONGITUD.
001610 201-RETROCEDER-FIN-DE-DATO-E.  EXIT.
001620*----------------------------------------------------------------
001630*    QUITA PUNTUACION FINAL Y ESPACIOS FINALES, REPITIENDO
001640*    HASTA QUE EL ULTIMO CARACTER YA NO CALIFIQUE. NO USA UN
001650*    UNSTRING NI FUNCTION PORQUE ESTE TALLER RESUELVE ESTOS
001660*    RECORTES CARACTER POR CARACTER DESDE LA ERA DEL COBOL-74.
001670*----------------------------------------------------------------
001680 210-RECORTAR-PUNTUACION-FINAL SECTION.
001690     SET WKS-SIGUE-RECORTANDO TO TRUE
001700     PERFORM 211-EVALUAR-PUNTUACION-FINAL
001710        UNTIL WKS-YA-NO-RECORTA OR WKS-LONGITUD = ZERO.
001720 210-RECORTAR-PUNTUACION-FINAL-E.  EXIT.
001730*----------------------------------------------------------------
001740*    UN PASO DEL RECORTE DE PUNTUACION FINAL. LA CLASE
001750*    PUNTUACION-FINAL DECLARADA EN SPECIAL-NAMES CUBRE PUNTO,
001760*    COMA, PUNTO Y COMA, DOS PUNTOS, ADMIRACION E INTERROGACION.
001770*----------------------------------------------------------------
001780 211-EVALUAR-PUNTUACION-FINAL SECTION.
001790     IF WKS-CADENA-CHAR(WKS-LONGITUD) = SPACE
001800        OR WKS-CADENA-CHAR(WKS-LONGITUD) IS PUNTUACION-FINAL
001810        SUBTRACT 1 FROM WKS-LONGITUD
001820     ELSE
001830        SET WKS-YA-NO-RECORTA TO TRUE
001840     END-IF.
001850 211-EVALUAR-PUNTUACION-FINAL-E.  EXIT.
001860*----------------------------------------------------------------
001870*    QUITA CORCHETE DE CIERRE Y ESPACIOS QUE LO RODEEN. EL CASO
001880*    TIPICO ES UN TITULO ALTERNO MARCADO ENTRE CORCHETES POR EL
001890*    CATALOGADOR, EJ. "EL NOMBRE VERDADERO [ATRIBUIDO]".
001900*----------------------------------------------------------------
001910 220-RECORTAR-CORCHETE-FINAL SECTION.
001920     SET WKS-SIGUE-RECORTANDO TO TRUE
001930     PERFORM 221-EVALUAR-CORCHETE-FINAL
001940        UNTIL WKS-YA-NO-RECORTA OR WKS-LONGITUD = ZERO.
001950 220-RECORTAR-CORCHETE-FINAL-E.  EXIT.
001960*----------------------------------------------------------------
001970*    UN PASO DEL RECORTE DE CORCHETE FINAL; SOLO RECONOCE ']',
001980*    EL CORCHETE DE APERTURA SE TRATA APARTE EN 230/231 PORQUE
001990*    SE RECORRE DESDE EL OTRO EXTREMO DE LA CADENA.
002000*----------------------------------------------------------------
002010 221-EVALUAR-CORCHETE-FINAL SECTION.
002020     IF WKS-CADENA-CHAR(WKS-LONGITUD) = SPACE
002030        OR WKS-CADENA-CHAR(WKS-LONGITUD) = ']'
002040        SUBTRACT 1 FROM WKS-LONGITUD
002050     ELSE
002060        SET WKS-YA-NO-RECORTA TO TRUE
002070     END-IF.
002080 221-EVALUAR-CORCHETE-FINAL-E.  EXIT.
002090*----------------------------------------------------------------
002100*    QUITA CORCHETE DE APERTURA Y ESPACIOS AL INICIO, AVANZANDO
002110*    WKS-INICIO DESDE EL BYTE 1 HACIA ADELANTE HASTA TOPAR CON
002120*    UN CARACTER QUE NO SEA ESPACIO NI '['.
002130*----------------------------------------------------------------
002140 230-RECORTAR-INICIO SECTION.
002150     MOVE 1 TO WKS-INICIO
002160     SET WKS-SIGUE-RECORTANDO TO TRUE
002170     PERFORM 231-EVALUAR-INICIO
002180        UNTIL WKS-YA-NO-RECORTA OR WKS-INICIO > WKS-LONGITUD.
002190 230-RECORTAR-INICIO-E.  EXIT.
002200*----------------------------------------------------------------
002210*    UN PASO DEL RECORTE DE INICIO.
002220*----------------------------------------------------------------
002230 231-EVALUAR-INICIO SECTION.
002240     IF WKS-CADENA-CHAR(WKS-INICIO) = SPACE
002250        OR WKS-CADENA-CHAR(WKS-INICIO) = '['
002260        ADD 1 TO WKS-INICIO
002270     ELSE
002280        SET WKS-YA-NO-RECORTA TO TRUE
002290     END-IF.
002300 231-EVALUAR-INICIO-E.  EXIT.
002310*----------------------------------------------------------------
002320*    ARMA LA CADENA DE SALIDA A PARTIR DE INICIO Y LONGITUD. SI
002330*    WKS-INICIO QUEDO MAYOR QUE WKS-LONGITUD ES PORQUE LA CADENA
002340*    ERA TODA PUNTUACION/ESPACIOS/CORCHETES Y NO QUEDO NADA QUE
002350*    DEVOLVER; EN ESE CASO LA SALIDA QUEDA EN BLANCO EN VEZ DE
002360*    INTENTAR UNA REFERENCE MODIFICATION CON LARGO NEGATIVO.
002370*----------------------------------------------------------------
002380 240-ARMAR-SALIDA SECTION.
002390     IF WKS-INICIO > WKS-LONGITUD
002400        MOVE SPACES TO LK-CADENA-SALIDA
002410     ELSE
002420        COMPUTE WKS-LARGO-FINAL =
002430                WKS-LONGITUD - WKS-INICIO + 1
002440        MOVE WKS-CADENA-TRABAJO(WKS-INICIO : WKS-LARGO-FINAL)
002450             TO LK-CADENA-SALIDA
002460     END-IF
002470     IF FTVLIM00-TRAZA-ACTIVA
002480        DISPLAY 'FTVLIM00 - SALE: ' LK-CADENA-SALIDA-TRAZA
002490                UPON CONSOLE
002500        DISPLAY 'FTVLIM00 - PASOS DE RECORTE: '
002510                WKS-CNT-PASOS-RECORTE UPON CONSOLE
002520     END-IF.
002530 240-ARMAR-SALIDA-E.  EXIT.
002540 END PROGRAM FTVLIM00.
