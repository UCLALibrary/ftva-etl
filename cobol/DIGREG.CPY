000010******************************************************************
000020* COPYBOOK    : DIGREG                                           *
000030* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE DATOS DIGITALES (DD),     *
000050*             : DESCRIBE EL ARCHIVO FISICO/DIGITAL DEL ACTIVO    *
000060*             : LONGITUD FIJA DE 275 POSICIONES                  *
000070******************************************************************
000080*----------------------------------------------------------------
000090* 05-MAY-1988 (EEDR) PRIMERA VERSION DEL LAYOUT DE 274 POS.
000100* 30-JUN-1994 (EEDR) SE AGREGAN LOS 88 DE CLASE DE MEDIO PARA
000110*                    DCP Y DPX (VER REGLA DEL EXTRACTOR).
000120* 02-FEB-1995 (RCL ) CAMPO CLASE-AUDIO A 20 POS. COMPLETAS; EL
000130*                    FILLER DE RELLENO CRECE EL REGISTRO A 275
000140*                    POS. EN LUGAR DE ANGOSTAR EL CAMPO.
000150*----------------------------------------------------------------
000160 01  DIG-RECORD.
000170     05  DIG-RECORD-ID            PIC 9(08).
000180     05  DIG-UUID                 PIC X(36).
000190     05  DIG-UUID-VISTA REDEFINES DIG-UUID.
000200         10  DIG-UUID-GRP1        PIC X(08).
000210         10  FILLER               PIC X(01).
000220         10  DIG-UUID-GRP2        PIC X(04).
000230         10  FILLER               PIC X(01).
000240         10  DIG-UUID-GRP3        PIC X(04).
000250         10  FILLER               PIC X(01).
000260         10  DIG-UUID-GRP4        PIC X(04).
000270         10  FILLER               PIC X(01).
000280         10  DIG-UUID-GRP5        PIC X(12).
000290     05  DIG-FILE-NAME            PIC X(60).
000300     05  DIG-FOLDER-NAME          PIC X(60).
000310     05  DIG-SUB-FOLDER-NAME      PIC X(60).
000320     05  DIG-ASSET-TYPE           PIC X(20).
000330     05  DIG-MEDIA-TYPE           PIC X(10).
000340         88  DIG-MEDIA-ES-DCP         VALUE 'DCP'.
000350         88  DIG-MEDIA-ES-DPX         VALUE 'DPX'.
000360     05  DIG-AUDIO-CLASS          PIC X(20).
000370     05  FILLER                   PIC X(01).
