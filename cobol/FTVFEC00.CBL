000010******************************************************************
000020* FECHA       : 12/06/1988                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000040* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000050* PROGRAMA    : FTVFEC00                                         *
000060* TIPO        : SUBRUTINA (CALLED)                                *
000070* DESCRIPCION : NORMALIZA UNA FECHA CRUDA PROVENIENTE DEL CAMPO  *
000080*             : 260 $C DEL REGISTRO BIBLIOGRAFICO A FORMATO      *
000090*             : AAAA-MM-DD, O A UN ANIO SUELTO DE 4 DIGITOS,     *
000100*             : PRESERVANDO LOS CORCHETES QUE INDICAN FECHA      *
000110*             : SUPLIDA POR EL CATALOGADOR.                      *
000120* ARCHIVOS    : NO APLICA (SUBRUTINA DE CALCULO EN MEMORIA)       *
000130* PROGRAMA(S) : FTVLIM00, LIMPIEZA DE PUNTUACION Y ESPACIOS      *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.                     FTVFEC00.
000170 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000180 INSTALLATION.                   FTVA - DEPTO DE SISTEMAS.
000190 DATE-WRITTEN.                   12/06/1988.
000200 DATE-COMPILED.
000210 SECURITY.                       USO INTERNO UNICAMENTE.
000220*----------------------------------------------------------------
000230* B I T A C O R A   D E   C A M B I O S
000240*----------------------------------------------------------------
000250* 12/06/1988 (EEDR) VERSION INICIAL, SOLO RECONOCE AAAA-MM-DD.
000260* 03/09/1989 (EEDR) SE AGREGA RECONOCIMIENTO DE FORMATO CON
000270*                   BARRAS MM/DD/AAAA.
000280* 19/11/1990 (EEDR) SE AGREGA TABLA DE MESES EN INGLES PARA
000290*                   RECONOCER "MES DIA, ANIO" Y "DIA MES ANIO".
000300* 21/02/1991 (EEDR) CR-1147 SE PRESERVAN LOS CORCHETES DE FECHA    CR1147
000310*                   SUPLIDA (VER COPYBOOK BIBREG, CAMPO 260 $C).
000320* 14/07/1993 (RCL ) CR-1288 SE DELEGA LA LIMPIEZA DE PUNTUACION    CR1288
000330*                   FINAL A LA RUTINA FTVLIM00.
000340* 09/01/1998 (RCL ) CR-1502 REVISION Y2K: EL ANIO SIEMPRE SE       CR1502
000350*                   TOMA DE 4 DIGITOS TAL COMO VIENE EN EL 260 $C,
000360*                   NO SE ARMA NI TRUNCA A 2 DIGITOS EN NINGUN
000370*                   PUNTO DE ESTA RUTINA.
000380* 18/05/2001 (JCP ) CR-1699 SE AGREGA FORMATO ABREVIADO DE MES     CR1699
000390*                   "DIA MES3 ANIO" (EJ. 5 APR 2023).
000400* 25/03/2004 (JCP ) CR-1841 LIMPIEZA DE COMENTARIOS OBSOLETOS.     CR1841
000410* 11/08/2006 (JCP ) CR-2015 SE AGREGA SWITCH UPSI-0 DE TRAZA PARA  CR2015
000420*                   DEPURAR CASOS DE FECHA NO RECONOCIDA EN PROD.
000430* 02/10/2006 (JCP ) CR-2016 SALIDA TEMPRANA POR GO TO CUANDO LA    CR2016
000440*                   FECHA DE ENTRADA VIENE EN BLANCO; CONTADOR DE
000450*                   INTENTOS DE FORMATO PARA LA TRAZA.
000460*----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*----------------------------------------------------------------
000490*    LA CLASE DIGITO SE USA EN TODA LA RUTINA PARA VALIDAR QUE UN
000500*    PEDAZO DE LA CADENA SEA NUMERICO ANTES DE MOVERLO A UN CAMPO
000510*    9(N); EVITA UN MOVE INVALIDO SI EL CATALOGADOR ESCRIBIO
000520*    ALGO QUE PARECE FECHA PERO NO LO ES.
000530*----------------------------------------------------------------
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     CLASS DIGITO IS '0' THRU '9'
000570     UPSI-0 ON STATUS IS FTVFEC00-TRAZA-ACTIVA
000580            OFF STATUS IS FTVFEC00-TRAZA-INACTIVA.
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610******************************************************************
000620*         C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S *
000630******************************************************************
000640*    WKS-CNT-INTENTOS-FORMATO CUENTA CUANTOS DE LOS TRES
000650*    RECONOCEDORES (400/410/420) SE TUVIERON QUE PROBAR ANTES DE
000660*    DAR CON EL FORMATO CORRECTO; SOLO ALIMENTA LA TRAZA, IGUAL
000670*    QUE WKS-SW-ENTRADA-VACIA CON LA SALIDA TEMPRANA DE CR-2016.
000680 77  WKS-CNT-INTENTOS-FORMATO     PIC 9(02) COMP VALUE ZERO.
000690 77  WKS-SW-ENTRADA-VACIA         PIC X(01) VALUE 'N'.
000700     88  WKS-ENTRADA-VACIA            VALUE 'S'.
000710******************************************************************
000720*          T A B L A   D E   M E S E S   E N   I N G L E S       *
000730******************************************************************
000740*    LA TABLA SE CARGA EN LITERALES (NO DESDE ARCHIVO) PORQUE LOS
000750*    NOMBRES DE MES EN INGLES DEL CAMPO 260 $C NO CAMBIAN; CADA
000760*    ENTRADA TRAE LA ABREVIATURA DE 3 LETRAS, EL NUMERO DE MES Y
000770*    EL NOMBRE COMPLETO, PARA CUBRIR "5 APR 2023" Y
000780*    "APRIL 5, 2023" CON LA MISMA TABLA.
000790 01  WKS-TABLA-MESES-INIC.
000800     05  FILLER  PIC X(15) VALUE 'JAN01JANUARY  '.
000810     05  FILLER  PIC X(15) VALUE 'FEB02FEBRUARY '.
000820     05  FILLER  PIC X(15) VALUE 'MAR03MARCH    '.
000830     05  FILLER  PIC X(15) VALUE 'APR04APRIL    '.
000840     05  FILLER  PIC X(15) VALUE 'MAY05MAY      '.
000850     05  FILLER  PIC X(15) VALUE 'JUN06JUNE     '.
000860     05  FILLER  PIC X(15) VALUE 'JUL07JULY     '.
000870     05  FILLER  PIC X(15) VALUE 'AUG08AUGUST   '.
000880     05  FILLER  PIC X(15) VALUE 'SEP09SEPTEMBER'.
000890     05  FILLER  PIC X(15) VALUE 'OCT10OCTOBER  '.
000900     05  FILLER  PIC X(15) VALUE 'NOV11NOVEMBER '.
000910     05  FILLER  PIC X(15) VALUE 'DEC12DECEMBER '.
000920*    VISTA TABULAR DE LA MISMA AREA, INDEXADA PARA SEARCH; LAS
000930*    RUTINAS 422/423 BUSCAN SOBRE ESTA VISTA, NUNCA SOBRE LA
000940*    LISTA DE FILLER, QUE SOLO EXISTE PARA CARGAR LOS VALORES.
000950 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-INIC.
000960     05  WKS-MES OCCURS 12 TIMES INDEXED BY IDX-MES.
000970         10  WKS-MES-ABREV        PIC X(03).
000980         10  WKS-MES-NUM          PIC 9(02).
000990         10  WKS-MES-NOMBRE       PIC X(10).
001000******************************************************************
001010*                 A R E A   D E   T R A B A J O                  *
001020******************************************************************
001030*    WKS-CADENA-ORIG CONSERVA LA FECHA TAL COMO LLEGO, ANTES DE
001040*    QUITAR CORCHETES; WKS-CADENA-RESULTADO ES SOBRE LA QUE
001050*    TRABAJAN LOS RECONOCEDORES DE FORMATO UNA VEZ LIMPIA.
001060 01  WKS-CADENA-ORIG              PIC X(25)  VALUE SPACES.
001070*    COPIA EN MAYUSCULAS, SOLO SE LLENA CUANDO SE INTENTA EL
001080*    FORMATO DE MES EN TEXTO (420), YA QUE LOS OTROS DOS
001090*    FORMATOS NO DEPENDEN DE MAYUSCULA/MINUSCULA.
001100 01  WKS-CADENA-MAYUS             PIC X(25)  VALUE SPACES.
001110 01  WKS-CADENA-LIMPIA            PIC X(120) VALUE SPACES.
001120 01  WKS-CADENA-LIMPIA-SAL        PIC X(120) VALUE SPACES.
001130 01  WKS-CADENA-RESULTADO         PIC X(25)  VALUE SPACES.
001140*    WKS-CON-CORCHETES RECUERDA SI LA FECHA ORIGINAL VENIA ENTRE
001150*    [ Y ] PARA QUE 800-REAPLICAR-CORCHETES SEPA SI DEBE VOLVER A
001160*    ENVOLVER EL RESULTADO ANTES DE DEVOLVERLO AL LLAMADOR.
001170 01  WKS-CON-CORCHETES            PIC X(01)  VALUE 'N'.
001180     88  WKS-TIENE-CORCHETES          VALUE 'S'.
001190 01  WKS-RECONOCIDA                PIC X(01)  VALUE 'N'.
001200     88  WKS-FECHA-RECONOCIDA          VALUE 'S'.
001210*    WKS-CNT-ABRE/CIERRA SOLO SE USAN DENTRO DE
001220*    200-DETECTAR-Y-QUITAR-CORCHETES PARA CONTAR CUANTOS '[' Y
001230*    ']' TRAE LA CADENA ANTES DE DECIDIR SI HAY QUE QUITARLOS.
001240 01  WKS-CONTADORES.
001250     05  WKS-CNT-ABRE             PIC 9(02) COMP VALUE ZEROS.
001260     05  WKS-CNT-CIERRA           PIC 9(02) COMP VALUE ZEROS.
001270     05  WKS-LONGITUD             PIC 9(03) COMP VALUE ZEROS.
001280     05  FILLER                   PIC X(01) VALUE SPACE.
001290*    LOS TRES TOKENS QUE PRODUCE 421-PARTIR-EN-TOKENS AL PARTIR
001300*    "APRIL 5, 2023" O "5 APR 2023" POR ESPACIOS/COMA.
001310 01  WKS-TOKENS.
001320     05  WKS-TOKEN-1              PIC X(15) VALUE SPACES.
001330     05  WKS-TOKEN-2              PIC X(15) VALUE SPACES.
001340     05  WKS-TOKEN-3              PIC X(15) VALUE SPACES.
001350     05  FILLER                   PIC X(01) VALUE SPACE.
001360*    ALIAS PLANO DE LOS TRES TOKENS PARA LA TRAZA DE CONSOLA.
001370 01  WKS-TOKENS-PLANOS REDEFINES WKS-TOKENS PIC X(46).
001380*    LAS TRES PARTES NUMERICAS DE LA FECHA YA RECONOCIDA, ANTES
001390*    DE EDITARLAS AL FORMATO DE SALIDA AAAA-MM-DD.
001400 01  WKS-FECHA-PARTES.
001410     05  WKS-ANIO-N               PIC 9(04) VALUE ZEROS.
001420     05  WKS-MES-N                PIC 9(02) VALUE ZEROS.
001430     05  WKS-DIA-N                PIC 9(02) VALUE ZEROS.
001440     05  FILLER                   PIC X(01) VALUE ZERO.
001450*    ALIAS PLANO DE ANIO/MES/DIA PARA LA TRAZA DE CONSOLA.
001460 01  WKS-FECHA-PARTES-X REDEFINES WKS-FECHA-PARTES PIC X(09).
001470*    CAMPO EDITADO CON LOS GUIONES YA INCLUIDOS COMO FILLER
001480*    CONSTANTE; SE MUEVE COMPLETO A WKS-CADENA-RESULTADO EN VEZ
001490*    DE ARMAR EL GUION A MANO CON STRING.
001500 01  WKS-FECHA-EDITADA.
001510     05  WKS-ANIO-E               PIC 9(04).
001520     05  FILLER                   PIC X(01) VALUE '-'.
001530     05  WKS-MES-E                PIC 9(02).
001540     05  FILLER                   PIC X(01) VALUE '-'.
001550     05  WKS-DIA-E                PIC 9(02).
001560*----------------------------------------------------------------
001570*    LK-FECHA-ENTRADA LLEGA TAL CUAL DEL CAMPO 260 $C; LK-FECHA-
001580*    SALIDA SIEMPRE SE DEVUELVE LLENA (EN BLANCO SI NO HUBO NADA
001590*    QUE PROCESAR, O CON LA FECHA ORIGINAL SI NO SE RECONOCIO
001600*    NINGUN FORMATO) PARA QUE EL LLAMADOR NUNCA RECIBA BASURA.
001610*----------------------------------------------------------------
001620 LINKAGE SECTION.
001630 01  LK-FECHA-ENTRADA             PIC X(25).
001640 01  LK-FECHA-SALIDA              PIC X(25).
001650 PROCEDURE DIVISION USING LK-FECHA-ENTRADA
001660                          LK-FECHA-SALIDA.
001670*----------------------------------------------------------------
001680*    PUNTO DE ENTRADA UNICO. SALE DE UNA VEZ SI LA FECHA VIENE
001690*    EN BLANCO; DE LO CONTRARIO QUITA CORCHETES, DELEGA LA
001700*    LIMPIEZA DE PUNTUACION A FTVLIM00, Y SI LO QUE QUEDA YA ES
001710*    UN ANIO SUELTO DE 4 DIGITOS LO DEVUELVE TAL CUAL (REGLA DEL
001720*    260 $C: UN ANIO SOLO ES UNA FECHA VALIDA). SI NO, PRUEBA EN
001730*    ORDEN LOS TRES FORMATOS RECONOCIDOS (ISO, BARRAS, TEXTO) Y
001740*    SI NINGUNO CALZA DEVUELVE LA CADENA LIMPIA SIN NORMALIZAR EN
001750*    VEZ DE FALLAR EL PROCESO POR UNA FECHA RARA.
001760*----------------------------------------------------------------
001770 100-PRINCIPAL SECTION.
001780*    LOS CONTADORES/SWITCHES DE TRAZA SE REINICIAN EN CADA
001790*    LLAMADA PORQUE WORKING-STORAGE NO SE REINICIALIZA SOLA
001800*    ENTRE CALLS SUCESIVOS DEL MISMO PROGRAMA EN LA MISMA
001810*    CORRIDA DE FTVA0030.
001820     MOVE 'N' TO WKS-SW-ENTRADA-VACIA
001830     MOVE ZERO TO WKS-CNT-INTENTOS-FORMATO
001840     MOVE SPACES         TO LK-FECHA-SALIDA
001850*    REGLA CR-2016: UNA FECHA EN BLANCO NO ES ERROR, ES UN
001860*    260 $C SIN SUBCAMPO $C; SE SALE DE INMEDIATO SIN TOCAR
001870*    NINGUN OTRO CAMPO DE TRABAJO, DEJANDO LK-FECHA-SALIDA
001880*    EN BLANCOS PARA QUE EL LLAMADOR NO ARMASTRE BASURA.
001890     IF LK-FECHA-ENTRADA = SPACES
001900        SET WKS-ENTRADA-VACIA TO TRUE
001910        GO TO 100-PRINCIPAL-E
001920     END-IF
001930     IF FTVFEC00-TRAZA-ACTIVA
001940        DISPLAY 'FTVFEC00 - FECHA CRUDA: ' LK-FECHA-ENTRADA
001950                UPON CONSOLE
001960     END-IF
001970     MOVE LK-FECHA-ENTRADA TO WKS-CADENA-ORIG
001980     MOVE 'N'            TO WKS-CON-CORCHETES
001990     MOVE 'N'            TO WKS-RECONOCIDA
002000*    ORDEN OBLIGATORIO: PRIMERO SE QUITAN CORCHETES, LUEGO SE
002010*    LIMPIA PUNTUACION; DE LO CONTRARIO UN ']' AL FINAL SE
002020*    CONFUNDIRIA CON PUNTUACION FINAL Y FTVLIM00 LO
002030*    RECORTARIA POR SU CUENTA ANTES DE TIEMPO.
002040     PERFORM 200-DETECTAR-Y-QUITAR-CORCHETES
002050        THRU 200-DETECTAR-Y-QUITAR-CORCHETES-E
002060     PERFORM 300-LIMPIAR-PUNTUACION-FINAL
002070*    UN ANIO SUELTO DE 4 DIGITOS (EJ. "1958") ES FECHA VALIDA
002080*    SEGUN LAS REGLAS DE CATALOGACION DE ESTE ACERVO Y NO
002090*    PASA POR NINGUNO DE LOS TRES RECONOCEDORES DE FECHA
002100*    COMPLETA.
002110     IF WKS-CADENA-RESULTADO(1:4) IS DIGITO
002120        AND WKS-LONGITUD = 4
002130        PERFORM 800-REAPLICAR-CORCHETES
002140        MOVE WKS-CADENA-RESULTADO TO LK-FECHA-SALIDA
002150     ELSE
002160*       SE PRUEBAN LOS TRES FORMATOS EN ORDEN DE FRECUENCIA
002170*       OBSERVADA EN EL ACERVO: ISO PRIMERO (EL MAS COMUN,
002180*       PORQUE ES EL FORMATO DE SALIDA DE ESTA MISMA RUTINA),
002190*       LUEGO BARRAS, Y POR ULTIMO TEXTO EN INGLES (EL MAS
002200*       COSTOSO DE RECONOCER POR REQUERIR PARTIR LA CADENA
002210*       EN TOKENS).
002220        ADD 1 TO WKS-CNT-INTENTOS-FORMATO
002230        PERFORM 400-INTENTAR-ISO
002240        IF NOT WKS-FECHA-RECONOCIDA
002250           ADD 1 TO WKS-CNT-INTENTOS-FORMATO
002260           PERFORM 410-INTENTAR-BARRAS
002270        END-IF
002280        IF NOT WKS-FECHA-RECONOCIDA
002290           ADD 1 TO WKS-CNT-INTENTOS-FORMATO
002300           PERFORM 420-INTENTAR-TEXTO-MES
002310        END-IF
002320        IF FTVFEC00-TRAZA-ACTIVA
002330           DISPLAY 'FTVFEC00 - INTENTOS DE FORMATO: '
002340                   WKS-CNT-INTENTOS-FORMATO UPON CONSOLE
002350        END-IF
002360        IF WKS-FECHA-RECONOCIDA
002370           MOVE WKS-ANIO-N TO WKS-ANIO-E
002380           MOVE WKS-MES-N  TO WKS-MES-E
002390           MOVE WKS-DIA-N  TO WKS-DIA-E
002400           IF FTVFEC00-TRAZA-ACTIVA
002410              DISPLAY 'FTVFEC00 - PARTES ANIO/MES/DIA: '
002420                      WKS-FECHA-PARTES-X UPON CONSOLE
002430           END-IF
002440           MOVE WKS-FECHA-EDITADA TO WKS-CADENA-RESULTADO
002450           PERFORM 800-REAPLICAR-CORCHETES
002460           MOVE WKS-CADENA-RESULTADO TO LK-FECHA-SALIDA
002470        ELSE
002480           PERFORM 800-REAPLICAR-CORCHETES
002490           MOVE WKS-CADENA-RESULTADO TO LK-FECHA-SALIDA
002500        END-IF
002510     END-IF.
002520 100-PRINCIPAL-E.  EXIT.
002530*----------------------------------------------------------------
002540*    QUITA [ Y ] DE TODA LA CADENA SOLO SI AMBOS APARECEN (UN
002550*    SOLO CORCHETE SUELTO SE DEJA TAL CUAL, YA QUE NO INDICA
002560*    FECHA SUPLIDA SINO POSIBLE ERROR DE CAPTURA), Y RECUERDA
002570*    PARA VOLVER A ENVOLVER EL RESULTADO FINAL.
002580*----------------------------------------------------------------
002590 200-DETECTAR-Y-QUITAR-CORCHETES SECTION.
002600*    SE CUENTAN AMBOS CARACTERES POR SEPARADO EN VEZ DE ASUMIR
002610*    QUE VIENEN EN PARES; UN CATALOGADOR PUDO HABER TECLEADO
002620*    SOLO UN '[' O UN ']' SUELTO POR ERROR, Y ESE CASO NO DEBE
002630*    TRATARSE COMO FECHA SUPLIDA.
002640     MOVE ZERO TO WKS-CNT-ABRE WKS-CNT-CIERRA
002650     INSPECT WKS-CADENA-ORIG TALLYING WKS-CNT-ABRE
002660             FOR ALL '['
002670     INSPECT WKS-CADENA-ORIG TALLYING WKS-CNT-CIERRA
002680             FOR ALL ']'
002690     IF WKS-CNT-ABRE = 0 OR WKS-CNT-CIERRA = 0
002700        GO TO 200-DETECTAR-Y-QUITAR-CORCHETES-E
002710     END-IF
002720*    LOS CORCHETES SE REEMPLAZAN POR ESPACIO (NO SE ELIMINAN
002730*    CON STRING/UNSTRING) PORQUE FTVLIM00 YA SABE RECORTAR
002740*    ESPACIOS SOBRANTES AL INICIO Y AL FINAL DEL CAMPO.
002750        MOVE 'S' TO WKS-CON-CORCHETES
002760        INSPECT WKS-CADENA-ORIG REPLACING ALL '[' BY SPACE
002770                                         ALL ']' BY SPACE.
002780 200-DETECTAR-Y-QUITAR-CORCHETES-E.  EXIT.
002790*----------------------------------------------------------------
002800*    DELEGA A FTVLIM00 EL RECORTE DE PUNTUACION Y ESPACIOS (LA
002810*    MISMA RUTINA QUE USA FTVA0030 PARA TITULOS), EN VEZ DE
002820*    DUPLICAR ESA LOGICA AQUI, Y MIDE LA LONGITUD DEL RESULTADO
002830*    RETROCEDIENDO DESDE EL FINAL DEL CAMPO DE 25 POSICIONES.
002840*----------------------------------------------------------------
002850 300-LIMPIAR-PUNTUACION-FINAL SECTION.
002860*    FTVLIM00 TRABAJA SOBRE UN CAMPO DE 120 POSICIONES PORQUE
002870*    ES LA MISMA RUTINA QUE USA FTVA0030 PARA TITULOS LARGOS;
002880*    AQUI SOLO SE USAN LAS PRIMERAS 25, QUE ES EL ANCHO DE UNA
002890*    FECHA, ASI QUE EL RESTO DEL CAMPO SIEMPRE QUEDA EN BLANCO.
002900     MOVE SPACES TO WKS-CADENA-LIMPIA WKS-CADENA-LIMPIA-SAL
002910     MOVE WKS-CADENA-ORIG TO WKS-CADENA-LIMPIA
002920     CALL 'FTVLIM00' USING WKS-CADENA-LIMPIA
002930                           WKS-CADENA-LIMPIA-SAL
002940     MOVE WKS-CADENA-LIMPIA-SAL(1:25) TO WKS-CADENA-RESULTADO
002950     MOVE 25 TO WKS-LONGITUD
002960*    LA LONGITUD SE MIDE AQUI EN VEZ DE CONFIAR EN UN VALOR
002970*    DE FTVLIM00 PORQUE ESA RUTINA DEVUELVE EL CAMPO COMPLETO
002980*    DE 120 POSICIONES Y NO REPORTA CUANTAS QUEDARON CON DATO.
002990     PERFORM 301-RETROCEDER-LONGITUD
003000        UNTIL WKS-LONGITUD = ZERO
003010        OR WKS-CADENA-RESULTADO(WKS-LONGITUD:1) NOT = SPACE.
003020 300-LIMPIAR-PUNTUACION-FINAL-E.  EXIT.
003030*----------------------------------------------------------------
003040*    UN PASO DEL RETROCESO SOBRE WKS-CADENA-RESULTADO; SECCION
003050*    APARTE POR EL MISMO ESTILO DE PERFORM ... UNTIL QUE USA EL
003060*    RESTO DEL SISTEMA (VER TAMBIEN FTVLIM00 Y FTVA0030).
003070*----------------------------------------------------------------
003080 301-RETROCEDER-LONGITUD SECTION.
003090     SUBTRACT 1 FROM WKS-LONGITUD.
003100 301-RETROCEDER-LONGITUD-E.  EXIT.
003110*----------------------------------------------------------------
003120*    RECONOCE AAAA-MM-DD YA EN FORMATO ISO. SE PRUEBA PRIMERO
003130*    PORQUE ES EL FORMATO EN QUE ESTA RUTINA DEVUELVE SUS PROPIOS
003140*    RESULTADOS, ASI QUE UNA FECHA YA NORMALIZADA NO VUELVE A
003150*    PASAR POR LOS RECONOCEDORES MAS COSTOSOS DE 410/420.
003160*----------------------------------------------------------------
003170 400-INTENTAR-ISO SECTION.
003180*    LAS TRES COMPARACIONES DE POSICION DE GUION SE HACEN
003190*    ANTES QUE LAS DE DIGITO PORQUE SON MAS BARATAS DE
003200*    EVALUAR Y DESCARTAN LA MAYORIA DE CADENAS QUE NO SON
003210*    ISO SIN NECESIDAD DE PROBAR LA CLASE DIGITO.
003220     IF WKS-LONGITUD = 10
003230        AND WKS-CADENA-RESULTADO(5:1) = '-'
003240        AND WKS-CADENA-RESULTADO(8:1) = '-'
003250        AND WKS-CADENA-RESULTADO(1:4)   IS DIGITO
003260        AND WKS-CADENA-RESULTADO(6:2)   IS DIGITO
003270        AND WKS-CADENA-RESULTADO(9:2)   IS DIGITO
003280        MOVE WKS-CADENA-RESULTADO(1:4) TO WKS-ANIO-N
003290        MOVE WKS-CADENA-RESULTADO(6:2) TO WKS-MES-N
003300        MOVE WKS-CADENA-RESULTADO(9:2) TO WKS-DIA-N
003310        MOVE 'S' TO WKS-RECONOCIDA
003320     END-IF.
003330 400-INTENTAR-ISO-E.  EXIT.
003340*----------------------------------------------------------------
003350*    RECONOCE MM/DD/AAAA, EL FORMATO QUE USABAN LOS SISTEMAS DE
003360*    CATALOGACION ANTERIORES A LA CONVERSION A 260 $C EN AAAA.
003370*----------------------------------------------------------------
003380 410-INTENTAR-BARRAS SECTION.
003390*    EL ORDEN MM/DD/AAAA (NO DD/MM/AAAA) ES EL QUE USABAN LOS
003400*    SISTEMAS ORIGINALES; NO SE INTENTA ADIVINAR EL FORMATO
003410*    EUROPEO PORQUE EL ACERVO NUNCA LO USO.
003420     IF WKS-LONGITUD = 10
003430        AND WKS-CADENA-RESULTADO(3:1) = '/'
003440        AND WKS-CADENA-RESULTADO(6:1) = '/'
003450        AND WKS-CADENA-RESULTADO(1:2)   IS DIGITO
003460        AND WKS-CADENA-RESULTADO(4:2)   IS DIGITO
003470        AND WKS-CADENA-RESULTADO(7:4)   IS DIGITO
003480        MOVE WKS-CADENA-RESULTADO(1:2) TO WKS-MES-N
003490        MOVE WKS-CADENA-RESULTADO(4:2) TO WKS-DIA-N
003500        MOVE WKS-CADENA-RESULTADO(7:4) TO WKS-ANIO-N
003510        MOVE 'S' TO WKS-RECONOCIDA
003520     END-IF.
003530 410-INTENTAR-BARRAS-E.  EXIT.
003540*----------------------------------------------------------------
003550*    RECONOCE "MES DIA, ANIO" (APRIL 5, 2023) O
003560*    "DIA MES3 ANIO" (5 APR 2023), PARTIENDO POR ESPACIOS. LA
003570*    COMA DESPUES DEL DIA SE QUITA EN 421 ANTES DE PARTIR, ASI
003580*    QUE AQUI SOLO SE DECIDE EL ORDEN SEGUN SI EL TOKEN 1 ES
003590*    NUMERICO O NO.
003600*----------------------------------------------------------------
003610 420-INTENTAR-TEXTO-MES SECTION.
003620*    LA CONVERSION A MAYUSCULAS SE HACE UNA SOLA VEZ AQUI, NO
003630*    DENTRO DE 422/423, PORQUE AMBAS PRUEBAS COMPARTEN LA
003640*    MISMA CADENA MAYUS Y NO TIENE CASO REPETIR EL INSPECT.
003650     MOVE WKS-CADENA-RESULTADO TO WKS-CADENA-MAYUS
003660     INSPECT WKS-CADENA-MAYUS
003670             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003680                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003690     PERFORM 421-PARTIR-EN-TOKENS
003700     IF FTVFEC00-TRAZA-ACTIVA
003710        DISPLAY 'FTVFEC00 - TOKENS DE FECHA: ' WKS-TOKENS-PLANOS
003720                UPON CONSOLE
003730     END-IF
003740*    EL TOKEN 1 NUMERICO DISTINGUE "5 APR 2023" (DIA PRIMERO)
003750*    DE "APRIL 5 2023" (MES PRIMERO); NO HAY OTRA FORMA
003760*    CONFIABLE DE DECIDIR EL ORDEN SIN ESTA COMPARACION.
003770     IF WKS-TOKEN-1(1:1) IS DIGITO
003780        PERFORM 422-PROBAR-DIA-MES-ANIO
003790     ELSE
003800        PERFORM 423-PROBAR-MES-DIA-ANIO
003810     END-IF.
003820 420-INTENTAR-TEXTO-MES-E.  EXIT.
003830*----------------------------------------------------------------
003840*    PARTE LA CADENA EN HASTA 3 TOKENS SEPARADOS POR ESPACIOS O
003850*    POR COMA-ESPACIO; LA COMA SE CONVIERTE A ESPACIO ANTES DEL
003860*    UNSTRING PARA QUE "APRIL 5, 2023" Y "APRIL 5 2023" PARTAN
003870*    IGUAL.
003880*----------------------------------------------------------------
003890 421-PARTIR-EN-TOKENS SECTION.
003900*    DELIMITED BY ALL SPACE (Y NO POR UN SOLO SPACE) EVITA
003910*    TOKENS VACIOS CUANDO QUEDA MAS DE UN ESPACIO SEGUIDO
003920*    DESPUES DE CONVERTIR LA COMA, POR EJEMPLO EN
003930*    "APRIL 5,  2023" CON DOBLE ESPACIO DE CAPTURA.
003940     MOVE SPACES TO WKS-TOKEN-1 WKS-TOKEN-2 WKS-TOKEN-3
003950     INSPECT WKS-CADENA-MAYUS REPLACING ALL ',' BY SPACE
003960     UNSTRING WKS-CADENA-MAYUS DELIMITED BY ALL SPACE
003970              INTO WKS-TOKEN-1 WKS-TOKEN-2 WKS-TOKEN-3
003980     END-UNSTRING.
003990 421-PARTIR-EN-TOKENS-E.  EXIT.
004000*----------------------------------------------------------------
004010*    FORMATO "5 APR 2023": TOKEN1=DIA TOKEN2=MES3 TOKEN3=ANIO.
004020*    BUSQUEDA SERIAL (NO SEARCH ALL) PORQUE LA TABLA SOLO TIENE
004030*    12 ENTRADAS Y NO VIENE ORDENADA POR ABREVIATURA.
004040*----------------------------------------------------------------
004050 422-PROBAR-DIA-MES-ANIO SECTION.
004060*    AL END NO SE PRENDE NINGUN SWITCH DE ERROR; SIMPLEMENTE
004070*    WKS-RECONOCIDA SE QUEDA EN 'N' Y 100-PRINCIPAL SIGUE
004080*    PROBANDO EL SIGUIENTE FORMATO, ASI QUE UN MES QUE NO
004090*    CALZA EN LA TABLA NO ES UN ERROR FATAL.
004100     IF WKS-TOKEN-1 IS DIGITO AND WKS-TOKEN-3(1:4) IS DIGITO
004110        SET IDX-MES TO 1
004120        SEARCH WKS-MES
004130           AT END
004140              CONTINUE
004150           WHEN WKS-MES-ABREV(IDX-MES) = WKS-TOKEN-2(1:3)
004160              MOVE WKS-TOKEN-1(1:2)   TO WKS-DIA-N
004170              MOVE WKS-MES-NUM(IDX-MES) TO WKS-MES-N
004180              MOVE WKS-TOKEN-3(1:4)   TO WKS-ANIO-N
004190              MOVE 'S' TO WKS-RECONOCIDA
004200        END-SEARCH
004210     END-IF.
004220 422-PROBAR-DIA-MES-ANIO-E.  EXIT.
004230*----------------------------------------------------------------
004240*    WKS-TOKEN-1 SE VALIDA COMPLETO CONTRA LA CLASE DIGITO (NO
004250*    SOLO LA PRIMERA POSICION) PARA ACEPTAR TANTO "5" COMO "05"
004260*    COMO DIA, YA QUE EL 260 $C NO SIEMPRE TRAE EL DIA CON CERO
004270*    A LA IZQUIERDA.
004280*----------------------------------------------------------------
004290*----------------------------------------------------------------
004300*    FORMATO "APRIL 5 2023": TOKEN1=MES TOKEN2=DIA TOKEN3=ANIO.
004310*    ACEPTA TANTO EL NOMBRE COMPLETO DEL MES COMO LA ABREVIATURA
004320*    DE 3 LETRAS EN EL TOKEN1, PARA CUBRIR AMBAS VARIANTES QUE
004330*    APARECEN EN EL ACERVO CATALOGADO A LO LARGO DE LOS ANIOS.
004340*----------------------------------------------------------------
004350 423-PROBAR-MES-DIA-ANIO SECTION.
004360*    LA CONDICION WHEN COMPARA CONTRA NOMBRE COMPLETO Y
004370*    ABREVIATURA EN LA MISMA CLAUSULA PARA NO DUPLICAR EL
004380*    SEARCH; CUALQUIERA DE LAS DOS FORMAS QUE TRAIGA EL 260 $C
004390*    ENCUENTRA LA MISMA FILA DE LA TABLA.
004400     IF WKS-TOKEN-2(1:1) IS DIGITO
004410        AND WKS-TOKEN-3(1:4) IS DIGITO
004420        SET IDX-MES TO 1
004430        SEARCH WKS-MES
004440           AT END
004450              CONTINUE
004460           WHEN WKS-MES-NOMBRE(IDX-MES) = WKS-TOKEN-1(1:10)
004470              OR WKS-MES-ABREV(IDX-MES)  = WKS-TOKEN-1(1:3)
004480              MOVE WKS-TOKEN-2(1:2)   TO WKS-DIA-N
004490              MOVE WKS-MES-NUM(IDX-MES) TO WKS-MES-N
004500              MOVE WKS-TOKEN-3(1:4)   TO WKS-ANIO-N
004510              MOVE 'S' TO WKS-RECONOCIDA
004520        END-SEARCH
004530     END-IF.
004540 423-PROBAR-MES-DIA-ANIO-E.  EXIT.
004550*----------------------------------------------------------------
004560*    SI HABIA CORCHETES EN LA ENTRADA, VUELVE A ENVOLVER EL
004570*    RESULTADO FINAL CON [ Y ], RECORTANDO PRIMERO LOS ESPACIOS
004580*    SOBRANTES PARA QUE EL CORCHETE DE CIERRE QUEDE PEGADO AL
004590*    DATO Y NO A MITAD DEL CAMPO DE 25 POSICIONES.
004600*----------------------------------------------------------------
004610 800-REAPLICAR-CORCHETES SECTION.
004620*    ESTA SECCION SE LLAMA TANTO DESDE EL CAMINO DEL ANIO
004630*    SUELTO COMO DESDE EL CAMINO DE FECHA COMPLETA EN
004640*    100-PRINCIPAL, PARA NO DUPLICAR LA LOGICA DE ENVOLVER
004650*    ENTRE CORCHETES EN DOS LUGARES DISTINTOS.
004660     IF WKS-TIENE-CORCHETES
004670*       SE RECALCULA LA LONGITUD AQUI PORQUE WKS-CADENA-
004680*       RESULTADO PUDO HABER CAMBIADO DE CONTENIDO (DE LA
004690*       CADENA ORIGINAL A LA FECHA EDITADA) DESDE LA ULTIMA
004700*       VEZ QUE SE MIDIO EN 300-LIMPIAR-PUNTUACION-FINAL.
004710        MOVE 25 TO WKS-LONGITUD
004720        PERFORM 301-RETROCEDER-LONGITUD
004730           UNTIL WKS-LONGITUD = ZERO
004740           OR WKS-CADENA-RESULTADO(WKS-LONGITUD:1) NOT = SPACE
004750        MOVE WKS-CADENA-RESULTADO TO WKS-CADENA-LIMPIA
004760        MOVE SPACES TO WKS-CADENA-RESULTADO
004770*       STRING SE USA EN VEZ DE MOVE CON REFERENCE MODIFICATION
004780*       PORQUE EL CORCHETE DE CIERRE DEBE QUEDAR PEGADO AL
004790*       DATO SIN IMPORTAR SU LONGITUD VARIABLE.
004800        STRING '[' DELIMITED BY SIZE
004810               WKS-CADENA-LIMPIA(1:WKS-LONGITUD)
004820                             DELIMITED BY SIZE
004830               ']' DELIMITED BY SIZE
004840               INTO WKS-CADENA-RESULTADO
004850        END-STRING
004860     END-IF.
004870 800-REAPLICAR-CORCHETES-E.  EXIT.
004880*----------------------------------------------------------------
004890*    FIN DE FTVFEC00. NO HAY MAS ENTRADAS DE PROCEDURE DIVISION
004900*    DESPUES DE ESTE PUNTO; CUALQUIER FORMATO DE FECHA NUEVO
004910*    QUE APAREZCA EN EL ACERVO DEBE AGREGARSE COMO UNA SECCION
004920*    400-499 ADICIONAL, PROBADA DESDE 100-PRINCIPAL EN EL MISMO
004930*    ORDEN DE PRIORIDAD QUE LAS DEMAS.
004940*----------------------------------------------------------------
004950 END PROGRAM FTVFEC00.
