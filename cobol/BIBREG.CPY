000010******************************************************************
000020* COPYBOOK    : BIBREG                                           *
000030* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000040* DESCRIPCION : LAYOUT DEL REGISTRO BIBLIOGRAFICO (BIB), UNA     *
000050*             : REPRESENTACION APLANADA DEL REGISTRO CATALOGRA-  *
000060*             : FICO CON ETIQUETAS TIPO MARC, YA FILTRADO A LOS  *
000070*             : CAMPOS QUE EL EXTRACTOR DE METADATOS UTILIZA     *
000080*             : LONGITUD FIJA DE 883 POSICIONES                  *
000090******************************************************************
000100*----------------------------------------------------------------
000110* 05-MAY-1988 (EEDR) PRIMERA VERSION DEL LAYOUT DE 883 POS.
000120* 19-NOV-1990 (EEDR) SE AGREGAN LOS 5 GRUPOS DE TITULO ALTERNO.
000130* 02-FEB-1995 (RCL ) SE AGREGA VISTA REDEFINIDA DEL CODIGO DE
000140*                    IDIOMA DENTRO DEL CAMPO DE CONTROL 008.
000150*----------------------------------------------------------------
000160 01  BIB-RECORD.
000170     05  BIB-KEY                  PIC X(10).
000180     05  BIB-RECORD-ID            PIC X(18).
000190     05  BIB-008-DATA             PIC X(40).
000200     05  BIB-008-VISTA-IDIOMA REDEFINES BIB-008-DATA.
000210         10  FILLER               PIC X(35).
000220         10  BIB-008-COD-IDIOMA   PIC X(03).
000230         10  FILLER               PIC X(02).
000240     05  BIB-008-LEN              PIC 9(02).
000250     05  BIB-MAIN-TITLE           PIC X(60).
000260     05  BIB-TITLE-RESP           PIC X(80).
000270     05  BIB-PART-NAME            PIC X(40).
000280     05  BIB-PART-NUMBER          PIC X(40).
000290     05  BIB-DATE-260C            PIC X(25).
000300     05  BIB-ALT-TITLE-COUNT      PIC 9(01).
000310     05  BIB-ALT-TITLE OCCURS 5 TIMES
000320                       INDEXED BY IDX-ALT-TITLE.
000330         10  BIB-ALT-IND1         PIC X(01).
000340             88  ALT-IND1-CALIFICA     VALUE '0' '2' '3'.
000350         10  BIB-ALT-IND2         PIC X(01).
000360             88  ALT-IND2-BLANCO       VALUE ' '.
000370         10  BIB-ALT-TITLE-A      PIC X(60).
000380         10  BIB-ALT-PART-N       PIC X(20).
000390     05  FILLER                   PIC X(157).
