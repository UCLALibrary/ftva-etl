000010******************************************************************
000020* FECHA       : 19/11/1990                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000040* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000050* PROGRAMA    : FTVNOM00                                         *
000060* TIPO        : SUBRUTINA (CALLED)                                *
000070* DESCRIPCION : EXTRAE LOS NOMBRES DE LOS DIRECTORES A PARTIR    *
000080*             : DE LA MENCION DE RESPONSABILIDAD (245 $C) DEL    *
000090*             : REGISTRO BIBLIOGRAFICO. SUSTITUYE AL MODELO DE   *
000100*             : RECONOCIMIENTO DE NOMBRES DEL SISTEMA FUENTE POR *
000110*             : UNA REGLA DETERMINISTICA DE PARTICION DE TEXTO.  *
000120* ARCHIVOS    : NO APLICA (SUBRUTINA DE CALCULO EN MEMORIA)       *
000130* PROGRAMA(S) : FTVLIM00, LIMPIEZA DE PUNTUACION Y ESPACIOS      *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.                     FTVNOM00.
000170 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000180 INSTALLATION.                   FTVA - DEPTO DE SISTEMAS.
000190 DATE-WRITTEN.                   19/11/1990.
000200 DATE-COMPILED.
000210 SECURITY.                       USO INTERNO UNICAMENTE.
000220*----------------------------------------------------------------
000230* B I T A C O R A   D E   C A M B I O S
000240*----------------------------------------------------------------
000250* 19/11/1990 (EEDR) VERSION INICIAL. SOLO RECONOCE "DIRECTED BY".
000260* 21/02/1991 (EEDR) CR-1147 SE AGREGAN LAS FRASES "DIRECTOR",      CR1147
000270*                   "A FILM BY" Y "SUPERVISED BY" EN ORDEN DE
000280*                   PRIORIDAD.
000290* 14/07/1993 (RCL ) CR-1288 SE DELEGA LA LIMPIEZA DE CADA NOMBRE   CR1288
000300*                   CANDIDATO A LA RUTINA FTVLIM00.
000310* 09/01/1998 (RCL ) CR-1502 REVISION Y2K: SIN CAMPOS DE FECHA EN   CR1502
000320*                   ESTA RUTINA, NO REQUIERE CAMBIOS DE SIGLO.
000330* 18/05/2001 (JCP ) CR-1699 SE DOCUMENTA QUE REEMPLAZA EL MODELO   CR1699
000340*                   DE NOMBRES DEL SISTEMA ANTERIOR.
000350* 25/03/2004 (JCP ) CR-1841 LIMPIEZA DE COMENTARIOS OBSOLETOS.     CR1841
000360* 11/08/2006 (JCP ) CR-2015 SE AGREGA SWITCH UPSI-0 DE TRAZA,      CR2015
000370*                   IGUAL AL DE FTVFEC00 Y FTVLIM00.
000380* 02/10/2006 (JCP ) CR-2016 SALIDA TEMPRANA POR GO TO CUANDO LA    CR2016
000390*                   RESPONSABILIDAD VIENE EN BLANCO; CONTADOR DE
000400*                   CANDIDATOS EVALUADOS PARA LA TRAZA DE SALIDA.
000410*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*----------------------------------------------------------------
000440*    LA CLASE MAYUSCULA SE USA PARA VALIDAR QUE UN CANDIDATO A
000450*    NOMBRE EMPIECE CON LETRA MAYUSCULA; LA RESPONSABILIDAD YA
000460*    SE CONVIRTIO ENTERA A MAYUSCULAS PARA BUSCAR LA FRASE DE
000470*    CREDITO, PERO LOS TOKENS DE NOMBRE SE VALIDAN SOBRE EL
000480*    RESTO ORIGINAL (SIN CONVERTIR), DONDE SI IMPORTA LA
000490*    DIFERENCIA MAYUSCULA/MINUSCULA.
000500*----------------------------------------------------------------
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     CLASS MAYUSCULA IS 'A' THRU 'Z'
000540     UPSI-0 ON STATUS IS FTVNOM00-TRAZA-ACTIVA
000550            OFF STATUS IS FTVNOM00-TRAZA-INACTIVA.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580******************************************************************
000590*         C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S *
000600******************************************************************
000610*    WKS-CNT-CANDIDATOS-VISTOS ALIMENTA UNICAMENTE LA TRAZA DE
000620*    SALIDA (CUANTOS DE LOS 5 POSIBLES TOKENS SE LLEGARON A
000630*    EVALUAR); WKS-SW-RESP-VACIA HACE LO MISMO PARA LA SALIDA
000640*    TEMPRANA DE CR-2016.
000650 77  WKS-CNT-CANDIDATOS-VISTOS    PIC 9(02) COMP VALUE ZERO.
000660 77  WKS-SW-RESP-VACIA            PIC X(01) VALUE 'N'.
000670     88  WKS-RESP-VACIA               VALUE 'S'.
000680******************************************************************
000690*          T A B L A   D E   F R A S E S   D E   C R E D I T O   *
000700******************************************************************
000710*    LAS CUATRO FRASES ESTAN EN EL ORDEN DE PRIORIDAD ESTABLECIDO
000720*    POR CR-1147: "DIRECTED BY" ES LA MAS COMUN Y MENOS AMBIGUA,
000730*    SEGUIDA DE "DIRECTOR", "A FILM BY" Y POR ULTIMO
000740*    "SUPERVISED BY" (LA MAS RARA EN EL ACERVO). SE PRUEBA UNA
000750*    SOLA FRASE POR REGISTRO: LA PRIMERA QUE APARECE EN ESE
000760 01  WKS-TABLA-FRASES.
000770     05  WKS-FRASE OCCURS 4 TIMES INDEXED BY IDX-FRASE.
000780         10  WKS-FRASE-TEXTO      PIC X(15).
000790         10  WKS-FRASE-LEN        PIC 9(02) COMP.
000800     05  FILLER                   PIC X(01) VALUE SPACE.
000810*    WKS-VALORES-FRASE CARGA LA TABLA CON LITERALES (TEXTO Y
000820*    LONGITUD YA CONTADA A MANO) PORQUE ESTA RUTINA NO USA
000830*    NINGUNA FUNCION INTRINSECA PARA MEDIR CADENAS.
000840 01  WKS-VALORES-FRASE.
000850     05  FILLER PIC X(15) VALUE 'DIRECTED BY    '.
000860     05  FILLER PIC 9(02) VALUE 11.
000870     05  FILLER PIC X(15) VALUE 'DIRECTOR       '.
000880     05  FILLER PIC 9(02) VALUE 8.
000890     05  FILLER PIC X(15) VALUE 'A FILM BY      '.
000900     05  FILLER PIC 9(02) VALUE 9.
000910     05  FILLER PIC X(15) VALUE 'SUPERVISED BY  '.
000920     05  FILLER PIC 9(02) VALUE 13.
000930*    VISTA TABULAR DE LA MISMA AREA; SE MUEVE DE UNA VEZ A
000940*    WKS-TABLA-FRASES EN 100-PRINCIPAL EN LUGAR DE DEJAR QUE
000950*    210-BUSCAR-SUBCADENA BUSQUE SOBRE ESTA REDEFINICION
000960*    DIRECTAMENTE, POR CLARIDAD DE NOMBRES.
000970 01  WKS-VALORES-FRASE-R REDEFINES WKS-VALORES-FRASE.
000980     05  WKS-FRASE-INIC OCCURS 4 TIMES.
000990         10  WKS-FRASE-TEXTO-I    PIC X(15).
001000         10  WKS-FRASE-LEN-I      PIC 9(02).
001010******************************************************************
001020*                 A R E A   D E   T R A B A J O                  *
001030******************************************************************
001040*    WKS-RESP-MAYUS ES LA COPIA CONVERTIDA A MAYUSCULAS QUE SE
001050*    USA UNICAMENTE PARA UBICAR LA FRASE DE CREDITO; EL RESTO
001060*    DE LA RUTINA (300 EN ADELANTE) TRABAJA SOBRE
001070*    LK-RESPONSABILIDAD ORIGINAL PARA NO PERDER MAYUSCULAS Y
001080*    MINUSCULAS DENTRO DE LOS NOMBRES PROPIOS.
001090 01  WKS-RESP-MAYUS               PIC X(80)  VALUE SPACES.
001100*    ALIAS ANGOSTO PARA LA TRAZA DE CONSOLA; NO TIENE CASO
001110*    DESPLEGAR LAS 80 POSICIONES COMPLETAS CUANDO LA MAYORIA
001120*    DE MENCIONES DE RESPONSABILIDAD SON MAS CORTAS.
001130 01  WKS-RESP-MAYUS-TRAZA REDEFINES WKS-RESP-MAYUS PIC X(40).
001140 01  WKS-RESTO                    PIC X(80)  VALUE SPACES.
001150 01  WKS-TOKEN-CANDIDATO          PIC X(30)  VALUE SPACES.
001160 01  WKS-TOKEN-LIMPIO             PIC X(30)  VALUE SPACES.
001170*    LOS TRES WKS-PAL-N SE USAN SOLO DENTRO DE
001180*    420-EVALUAR-PATRON-DE-NOMBRE PARA CONTAR CUANTAS PALABRAS
001190*    TIENE UN CANDIDATO YA LIMPIO; NO SE REUTILIZAN EN OTRA
001200*    PARTE DE LA RUTINA.
001210 01  WKS-PALABRAS.
001220     05  WKS-PAL-1                PIC X(15)  VALUE SPACES.
001230     05  WKS-PAL-2                PIC X(15)  VALUE SPACES.
001240     05  WKS-PAL-3                PIC X(15)  VALUE SPACES.
001250     05  FILLER                   PIC X(01)  VALUE SPACE.
001260*    TODOS LOS CONTADORES/SUBINDICES DE ESTA RUTINA VAN JUNTOS
001270*    EN UN SOLO GRUPO WKS-CONTADORES, COMO EN LAS DEMAS
001280*    RUTINAS DE ESTE PROGRAMA (FTVFEC00, FTVLIM00).
001290 01  WKS-CONTADORES.
001300     05  WKS-IDX-FRASE-N          PIC 9(01)  COMP VALUE ZEROS.
001310     05  WKS-POS-FRASE            PIC 9(03)  COMP VALUE ZEROS.
001320     05  WKS-INICIO-RESTO         PIC 9(03)  COMP VALUE ZEROS.
001330     05  WKS-CANT-PALABRAS        PIC 9(01)  COMP VALUE ZEROS.
001340     05  WKS-CANT-CREADORES       PIC 9(01)  COMP VALUE ZEROS.
001350     05  WKS-P                    PIC 9(03)  COMP VALUE ZEROS.
001360     05  WKS-LARGO-TOKEN          PIC 9(02)  COMP VALUE ZEROS.
001370     05  WKS-LARGO-SALIDA         PIC 9(03)  COMP VALUE ZEROS.
001380     05  FILLER                   PIC X(01)  VALUE SPACE.
001390*    WKS-FRASE-ENCONTRADA GOBIERNA SI HAY ALGO QUE EXTRAER;
001400*    WKS-NOMBRE-VALIDO SE EVALUA POR CADA CANDIDATO DENTRO DE
001410*    410-VALIDAR-UN-CANDIDATO.
001420 01  WKS-DISPARADORES.
001430     05  WKS-FRASE-ENCONTRADA     PIC X(01)  VALUE 'N'.
001440         88  FRASE-SI-ENCONTRADA      VALUE 'S'.
001450     05  WKS-NOMBRE-VALIDO        PIC X(01)  VALUE 'N'.
001460         88  NOMBRE-ES-VALIDO         VALUE 'S'.
001470     05  FILLER                   PIC X(01)  VALUE SPACE.
001480*    HASTA 5 CANDIDATOS PORQUE EL ACERVO REGISTRA COMO MAXIMO
001490*    CUATRO CODIRECTORES SEPARADOS POR COMA/'AND'/'&'/';' MAS
001500*    UN QUINTO TOKEN DE SOBRA PARA TEXTO COLGANTE AL FINAL.
001510 01  WKS-TOKENS-RESTO.
001520     05  WKS-TK-1                 PIC X(30)  VALUE SPACES.
001530     05  WKS-TK-2                 PIC X(30)  VALUE SPACES.
001540     05  WKS-TK-3                 PIC X(30)  VALUE SPACES.
001550     05  WKS-TK-4                 PIC X(30)  VALUE SPACES.
001560     05  WKS-TK-5                 PIC X(30)  VALUE SPACES.
001570     05  FILLER                   PIC X(01)  VALUE SPACE.
001580*    ALIAS PLANO DE LOS CINCO TOKENS PARA LA TRAZA DE CONSOLA.
001590 01  WKS-TOKENS-RESTO-TRAZA REDEFINES WKS-TOKENS-RESTO PIC X(60).
001600*----------------------------------------------------------------
001610*    LK-RESPONSABILIDAD LLEGA TAL CUAL DEL CAMPO 245 $C;
001620*    LK-CREADORES SE DEVUELVE CON LOS NOMBRES ACEPTADOS
001630*    SEPARADOS POR ';' (VER 430-AGREGAR-CREADOR), O EN BLANCO
001640*    SI NO SE ENCONTRO NINGUNA FRASE DE CREDITO O NINGUN
001650*    CANDIDATO PASO LA VALIDACION DE PATRON DE NOMBRE.
001660*----------------------------------------------------------------
001670 LINKAGE SECTION.
001680 01  LK-RESPONSABILIDAD           PIC X(80).
001690 01  LK-CREADORES                 PIC X(120).
001700 PROCEDURE DIVISION USING LK-RESPONSABILIDAD
001710                          LK-CREADORES.
001720*----------------------------------------------------------------
001730*    PUNTO DE ENTRADA UNICO. UBICA LA PRIMERA FRASE DE CREDITO
001740*    QUE APARECE EN LA RESPONSABILIDAD, TOMA EL TEXTO QUE VIENE
001750*    DESPUES DE ELLA, LO PARTE EN CANDIDATOS POR LOS
001760*    SEPARADORES USUALES DE COAUTORIA, Y ACEPTA COMO CREADOR
001770*    CADA CANDIDATO QUE, YA LIMPIO, TIENE FORMA DE NOMBRE DE
001780*    PERSONA (DOS O MAS PALABRAS QUE EMPIEZAN CON MAYUSCULA).
001790*----------------------------------------------------------------
001800 100-PRINCIPAL SECTION.
001810*    LOS CONTADORES/SWITCHES SE REINICIAN EN CADA LLAMADA POR
001820*    LA MISMA RAZON QUE EN FTVFEC00: WORKING-STORAGE NO SE
001830*    REINICIALIZA SOLA ENTRE CALLS SUCESIVOS.
001840     MOVE ZERO TO WKS-CNT-CANDIDATOS-VISTOS
001850     MOVE 'N'  TO WKS-SW-RESP-VACIA
001860*    LA TABLA SE RECARGA EN CADA LLAMADA DESDE LOS LITERALES DE
001870*    WKS-VALORES-FRASE-R; ES BARATO (SOLO 4 ENTRADAS) Y EVITA
001880*    DEPENDER DE QUE LA TABLA HAYA QUEDADO INTACTA DE UN CALL
001890*    ANTERIOR.
001900     MOVE WKS-VALORES-FRASE-R      TO WKS-TABLA-FRASES
001910     MOVE SPACES                   TO LK-CREADORES
001920     MOVE 'N'                      TO WKS-FRASE-ENCONTRADA
001930     MOVE ZERO                     TO WKS-CANT-CREADORES
001940*    REGLA CR-2016: UNA RESPONSABILIDAD EN BLANCO NO ES ERROR,
001950*    ES UN 245 $C SIN SUBCAMPO $C; SE SALE DE INMEDIATO
001960*    DEJANDO LK-CREADORES YA EN BLANCOS.
001970     IF LK-RESPONSABILIDAD = SPACES
001980        SET WKS-RESP-VACIA TO TRUE
001990        GO TO 100-PRINCIPAL-E
002000     END-IF
002010     MOVE LK-RESPONSABILIDAD    TO WKS-RESP-MAYUS
002020     INSPECT WKS-RESP-MAYUS
002030        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002040                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002050     IF FTVNOM00-TRAZA-ACTIVA
002060        DISPLAY 'FTVNOM00 - RESP EN MAYUSCULAS: '
002070                WKS-RESP-MAYUS-TRAZA UPON CONSOLE
002080     END-IF
002090     PERFORM 200-UBICAR-FRASE-PRIORIZADA
002100        THRU 200-UBICAR-FRASE-PRIORIZADA-E
002110*    SOLO SE INTENTA EXTRAER Y VALIDAR NOMBRES SI SE ENCONTRO
002120*    ALGUNA DE LAS CUATRO FRASES DE CREDITO; DE LO CONTRARIO
002130*    LK-CREADORES SE QUEDA EN BLANCO (MENCION DE
002140*    RESPONSABILIDAD SIN FORMATO RECONOCIDO).
002150     IF FRASE-SI-ENCONTRADA
002160        PERFORM 300-EXTRAER-RESTO
002170        PERFORM 400-PARTIR-Y-VALIDAR-NOMBRES
002180     END-IF.
002190 100-PRINCIPAL-E.  EXIT.
002200*----------------------------------------------------------------
002210*    BUSCA, EN ORDEN DE PRIORIDAD, LA PRIMERA FRASE DE CREDITO
002220*    QUE APARECE EN LA MENCION DE RESPONSABILIDAD. EL PERFORM
002230*    UNTIL SE DETIENE EN CUANTO UNA FRASE CALZA, ASI QUE UNA
002240*    RESPONSABILIDAD CON VARIAS FRASES SOLO REPORTA LA DE MAYOR
002250*    PRIORIDAD.
002260*----------------------------------------------------------------
002270 200-UBICAR-FRASE-PRIORIZADA SECTION.
002280     SET IDX-FRASE TO 1
002290     PERFORM 201-PROBAR-UNA-FRASE
002300        UNTIL IDX-FRASE > 4 OR FRASE-SI-ENCONTRADA.
002310 200-UBICAR-FRASE-PRIORIZADA-E.  EXIT.
002320*----------------------------------------------------------------
002330*    UN PASO DE LA BUSQUEDA DE FRASE PRIORIZADA; SECCION APARTE
002340*    POR EL ESTILO DE PERFORM ... UNTIL DE ESTE PROGRAMA.
002350*----------------------------------------------------------------
002360 201-PROBAR-UNA-FRASE SECTION.
002370     PERFORM 210-BUSCAR-SUBCADENA
002380     IF WKS-POS-FRASE > 0
002390        MOVE 'S' TO WKS-FRASE-ENCONTRADA
002400     ELSE
002410        SET IDX-FRASE UP BY 1
002420     END-IF.
002430 201-PROBAR-UNA-FRASE-E.  EXIT.
002440*----------------------------------------------------------------
002450*    BUSQUEDA MANUAL DE SUBCADENA (SIN FUNCIONES INTRINSECAS,
002460*    QUE EL COMPILADOR DE ESTE SITIO NO SOPORTA); RECORRE CADA
002470*    POSICION POSIBLE DE INICIO DE LA FRASE DENTRO DEL CAMPO DE
002480*    80 POSICIONES.
002490*----------------------------------------------------------------
002500 210-BUSCAR-SUBCADENA SECTION.
002510     MOVE ZERO TO WKS-POS-FRASE
002520     MOVE 1 TO WKS-P
002530*    EL LIMITE SUPERIOR DEL VARYING SE CALCULA CON LA LONGITUD
002540*    DE LA FRASE ACTUAL PARA NO LEER MAS ALLA DE LA POSICION 80
002550*    DEL CAMPO CUANDO LA FRASE ES LARGA (EJ. "SUPERVISED BY").
002560     PERFORM 211-COMPARAR-EN-POSICION
002570        VARYING WKS-P FROM 1 BY 1
002580        UNTIL WKS-P > (81 - WKS-FRASE-LEN(IDX-FRASE))
002590        OR WKS-POS-FRASE > 0.
002600 210-BUSCAR-SUBCADENA-E.  EXIT.
002610*----------------------------------------------------------------
002620*    UN PASO DE LA COMPARACION POSICION POR POSICION.
002630*----------------------------------------------------------------
002640 211-COMPARAR-EN-POSICION SECTION.
002650     IF WKS-RESP-MAYUS(WKS-P : WKS-FRASE-LEN(IDX-FRASE)) =
002660        WKS-FRASE-TEXTO(IDX-FRASE)(1 : WKS-FRASE-LEN(IDX-FRASE))
002670        MOVE WKS-P TO WKS-POS-FRASE
002680     END-IF.
002690 211-COMPARAR-EN-POSICION-E.  EXIT.
002700*----------------------------------------------------------------
002710*    TOMA EL RESTO DE LA CADENA DESPUES DE LA FRASE, RECORTANDO
002720*    ESPACIOS AL INICIO; EL RESTO SE TOMA DE LK-RESPONSABILIDAD
002730*    ORIGINAL (NO DE WKS-RESP-MAYUS) PARA CONSERVAR LAS
002740*    MAYUSCULAS Y MINUSCULAS PROPIAS DE CADA NOMBRE.
002750*----------------------------------------------------------------
002760 300-EXTRAER-RESTO SECTION.
002770     MOVE SPACES TO WKS-RESTO
002780     COMPUTE WKS-INICIO-RESTO =
002790             WKS-POS-FRASE + WKS-FRASE-LEN(IDX-FRASE)
002800     PERFORM 310-AVANZAR-INICIO-RESTO
002810        UNTIL WKS-INICIO-RESTO > 80
002820        OR LK-RESPONSABILIDAD(WKS-INICIO-RESTO : 1) NOT = SPACE
002830     IF WKS-INICIO-RESTO <= 80
002840        MOVE LK-RESPONSABILIDAD
002850             (WKS-INICIO-RESTO : 81 - WKS-INICIO-RESTO)
002860             TO WKS-RESTO
002870     END-IF.
002880 300-EXTRAER-RESTO-E.  EXIT.
002890*----------------------------------------------------------------
002900*    UN PASO DEL AVANCE SOBRE ESPACIOS AL INICIO DEL RESTO.
002910*----------------------------------------------------------------
002920 310-AVANZAR-INICIO-RESTO SECTION.
002930     ADD 1 TO WKS-INICIO-RESTO.
002940 310-AVANZAR-INICIO-RESTO-E.  EXIT.
002950*----------------------------------------------------------------
002960*    PARTE EL RESTO EN CANDIDATOS Y VALIDA CADA UNO COMO NOMBRE.
002970*    LOS CUATRO DELIMITADORES CUBREN LAS FORMAS DE COAUTORIA
002980*    OBSERVADAS EN EL ACERVO: COMA, LA PALABRA "AND", EL
002990*    AMPERSAND Y PUNTO Y COMA.
003000*----------------------------------------------------------------
003010 400-PARTIR-Y-VALIDAR-NOMBRES SECTION.
003020     MOVE SPACES TO WKS-TK-1 WKS-TK-2 WKS-TK-3
003030                    WKS-TK-4 WKS-TK-5
003040     UNSTRING WKS-RESTO DELIMITED BY ',' OR ' AND ' OR
003050              '&' OR ';'
003060              INTO WKS-TK-1 WKS-TK-2 WKS-TK-3
003070                   WKS-TK-4 WKS-TK-5
003080     END-UNSTRING
003090     IF FTVNOM00-TRAZA-ACTIVA
003100        DISPLAY 'FTVNOM00 - CANDIDATOS: '
003110                WKS-TOKENS-RESTO-TRAZA UPON CONSOLE
003120     END-IF
003130*    LOS 5 CANDIDATOS SE VALIDAN SIEMPRE EN SECUENCIA, AUNQUE
003140*    ALGUNOS QUEDEN EN BLANCO POR EL UNSTRING; EL FILTRO DE
003150*    CAMPO VACIO ESTA DENTRO DE 410-VALIDAR-UN-CANDIDATO.
003160     PERFORM 410-VALIDAR-UN-CANDIDATO
003170        WITH TEST BEFORE VARYING WKS-IDX-FRASE-N
003180        FROM 1 BY 1 UNTIL WKS-IDX-FRASE-N > 5.
003190 400-PARTIR-Y-VALIDAR-NOMBRES-E1.
003200*    ESTA ENTRADA INTERMEDIA EXISTE SOLO PARA LA TRAZA DE
003210*    CONSOLA, QUE REPORTA CUANTOS CANDIDATOS SE EVALUARON UNA
003220*    VEZ TERMINADO EL PERFORM VARYING.
003230     IF FTVNOM00-TRAZA-ACTIVA
003240        DISPLAY 'FTVNOM00 - CANDIDATOS EVALUADOS: '
003250                WKS-CNT-CANDIDATOS-VISTOS UPON CONSOLE
003260     END-IF.
003270 400-PARTIR-Y-VALIDAR-NOMBRES-E.  EXIT.
003280*----------------------------------------------------------------
003290*    LIMPIA UN CANDIDATO, LE QUITA LA PALABRA DE RELLENO "BY"
003300*    Y LO ACEPTA SI PARECE UN NOMBRE DE PERSONA.
003310*----------------------------------------------------------------
003320 410-VALIDAR-UN-CANDIDATO SECTION.
003330     ADD 1 TO WKS-CNT-CANDIDATOS-VISTOS
003340*    EL EVALUATE SUSTITUYE UN ACCESO POR SUBINDICE A UNA TABLA
003350*    OCCURS PORQUE WKS-TK-1 A WKS-TK-5 SON CAMPOS FIJOS
003360*    NOMBRADOS, NO UNA TABLA; ASI QUEDA EN EL ESTILO DE LA
003370*    RUTINA DE UNSTRING FIJO EN LUGAR DE VARIABLE.
003380     EVALUATE WKS-IDX-FRASE-N
003390        WHEN 1  MOVE WKS-TK-1 TO WKS-TOKEN-CANDIDATO
003400        WHEN 2  MOVE WKS-TK-2 TO WKS-TOKEN-CANDIDATO
003410        WHEN 3  MOVE WKS-TK-3 TO WKS-TOKEN-CANDIDATO
003420        WHEN 4  MOVE WKS-TK-4 TO WKS-TOKEN-CANDIDATO
003430        WHEN 5  MOVE WKS-TK-5 TO WKS-TOKEN-CANDIDATO
003440     END-EVALUATE
003450     IF WKS-TOKEN-CANDIDATO NOT = SPACES
003460*       FTVLIM00 QUITA PUNTUACION Y ESPACIOS SOBRANTES DEL
003470*       CANDIDATO ANTES DE LA VALIDACION DE PATRON, IGUAL QUE
003480*       PARA TITULOS Y FECHAS EN LAS OTRAS DOS RUTINAS DE ESTE
003490*       PROGRAMA.
003500        CALL 'FTVLIM00' USING WKS-TOKEN-CANDIDATO(1:30)
003510                              WKS-TOKEN-LIMPIO(1:30)
003520*       "BY " SOLO SOBRA EN EL PRIMER CANDIDATO CUANDO LA
003530*       FRASE DE CREDITO NO INCLUYE "BY" DENTRO DE SI MISMA
003540*       (EJ. "DIRECTOR: BY JUAN PEREZ" EN CAPTURAS ANTIGUAS).
003550        IF WKS-TOKEN-LIMPIO(1:3) = 'BY '
003560           MOVE WKS-TOKEN-LIMPIO(4:27) TO WKS-TOKEN-LIMPIO
003570        END-IF
003580        PERFORM 420-EVALUAR-PATRON-DE-NOMBRE
003590        IF NOMBRE-ES-VALIDO
003600           PERFORM 430-AGREGAR-CREADOR
003610        END-IF
003620     END-IF.
003630 410-VALIDAR-UN-CANDIDATO-E.  EXIT.
003640*----------------------------------------------------------------
003650*    UN NOMBRE VALIDO TIENE AL MENOS DOS PALABRAS, CADA UNA
003660*    INICIANDO CON MAYUSCULA. ESTA REGLA DETERMINISTICA
003670*    REEMPLAZA AL MODELO DE RECONOCIMIENTO DE NOMBRES DEL
003680*    SISTEMA FUENTE (VER CR-1699); NO INTENTA DISTINGUIR
003690*    NOMBRE DE APELLIDO, SOLO CUENTA PALABRAS CAPITALIZADAS.
003700*----------------------------------------------------------------
003710 420-EVALUAR-PATRON-DE-NOMBRE SECTION.
003720     MOVE 'N' TO WKS-NOMBRE-VALIDO
003730     MOVE SPACES TO WKS-PAL-1 WKS-PAL-2 WKS-PAL-3
003740     MOVE ZERO TO WKS-CANT-PALABRAS
003750*    SOLO SE VALIDAN LAS PRIMERAS DOS PALABRAS AUNQUE HAYA UNA
003760*    TERCERA (NOMBRE COMPUESTO O SEGUNDO APELLIDO); BASTA CON
003770*    QUE LAS DOS PRIMERAS EMPIECEN CON MAYUSCULA PARA ACEPTAR
003780*    EL CANDIDATO COMO NOMBRE DE PERSONA.
003790     UNSTRING WKS-TOKEN-LIMPIO DELIMITED BY ALL SPACE
003800              INTO WKS-PAL-1 WKS-PAL-2 WKS-PAL-3
003810              TALLYING IN WKS-CANT-PALABRAS
003820     END-UNSTRING
003830     IF WKS-CANT-PALABRAS >= 2
003840        AND WKS-PAL-1(1:1) IS MAYUSCULA
003850        AND WKS-PAL-2(1:1) IS MAYUSCULA
003860        MOVE 'S' TO WKS-NOMBRE-VALIDO
003870     END-IF.
003880 420-EVALUAR-PATRON-DE-NOMBRE-E.  EXIT.
003890*----------------------------------------------------------------
003900*    AGREGA UN NOMBRE ACEPTADO A LA SALIDA, SEPARANDO CON ';' SI
003910*    YA HABIA UNO PREVIO (CASO DE COAUTORIA).
003920*----------------------------------------------------------------
003930 430-AGREGAR-CREADOR SECTION.
003940     MOVE 30 TO WKS-LARGO-TOKEN
003950*    SE RECORTA EL RELLENO A LA DERECHA DEL TOKEN LIMPIO ANTES
003960*    DE MOVERLO A LA SALIDA, PARA NO DEJAR ESPACIOS SOBRANTES
003970*    ENTRE UN NOMBRE Y EL PUNTO Y COMA SIGUIENTE.
003980     PERFORM 431-RETROCEDER-LARGO-TOKEN
003990        UNTIL WKS-LARGO-TOKEN = ZERO
004000        OR WKS-TOKEN-LIMPIO(WKS-LARGO-TOKEN:1) NOT = SPACE
004010*    EL PRIMER CREADOR SE MUEVE DIRECTO A LK-CREADORES; A
004020*    PARTIR DEL SEGUNDO HAY QUE UBICAR EL FINAL DE LO YA
004030*    ACUMULADO PARA CONCATENAR ';' + EL NUEVO NOMBRE SIN
004040*    SOBREESCRIBIR LOS ANTERIORES.
004050     IF WKS-CANT-CREADORES = 0
004060        MOVE WKS-TOKEN-LIMPIO(1:WKS-LARGO-TOKEN) TO LK-CREADORES
004070     ELSE
004080        MOVE 120 TO WKS-LARGO-SALIDA
004090        PERFORM 432-RETROCEDER-LARGO-SALIDA
004100           UNTIL WKS-LARGO-SALIDA = ZERO
004110           OR LK-CREADORES(WKS-LARGO-SALIDA:1) NOT = SPACE
004120        MOVE ';' TO LK-CREADORES(WKS-LARGO-SALIDA + 1 : 1)
004130        MOVE WKS-TOKEN-LIMPIO(1:WKS-LARGO-TOKEN)
004140             TO LK-CREADORES(WKS-LARGO-SALIDA + 2 : WKS-LARGO-TOKEN)
004150     END-IF
004160     ADD 1 TO WKS-CANT-CREADORES.
004170 430-AGREGAR-CREADOR-E.  EXIT.
004180*----------------------------------------------------------------
004190*    UN PASO DEL RETROCESO SOBRE EL TOKEN LIMPIO.
004200*----------------------------------------------------------------
004210 431-RETROCEDER-LARGO-TOKEN SECTION.
004220     SUBTRACT 1 FROM WKS-LARGO-TOKEN.
004230 431-RETROCEDER-LARGO-TOKEN-E.  EXIT.
004240*----------------------------------------------------------------
004250*    UN PASO DEL RETROCESO SOBRE LA SALIDA ACUMULADA.
004260*----------------------------------------------------------------
004270 432-RETROCEDER-LARGO-SALIDA SECTION.
004280     SUBTRACT 1 FROM WKS-LARGO-SALIDA.
004290 432-RETROCEDER-LARGO-SALIDA-E.  EXIT.
004300*----------------------------------------------------------------
004310*    FIN DE FTVNOM00. UNA NUEVA FRASE DE CREDITO SE AGREGA COMO
004320*    UNA ENTRADA MAS DE WKS-VALORES-FRASE (RESPETANDO EL ORDEN
004330*    DE PRIORIDAD) Y NO REQUIERE TOCAR NINGUNA OTRA SECCION DE
004340*    ESTE PROGRAMA.
004350*----------------------------------------------------------------
004360 END PROGRAM FTVNOM00.
