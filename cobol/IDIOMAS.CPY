000010******************************************************************
000020* COPYBOOK    : IDIOMAS                                          *
000030* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DEL MAPA DE IDIOMAS (LM),    *
000050*             : TABLA DE REFERENCIA CODIGO DE 3 LETRAS -> NOMBRE *
000060*             : LONGITUD FIJA DE 34 POSICIONES                   *
000070******************************************************************
000080*----------------------------------------------------------------
000090* 05-MAY-1988 (EEDR) PRIMERA VERSION DEL LAYOUT DE 33 POS.
000100* 14-AUG-1996 (RCL ) CAMPO NOMBRE-IDIOMA A 30 POS. COMPLETAS;
000110*                    EL FILLER DE RELLENO CRECE EL REGISTRO A
000120*                    34 POS. EN LUGAR DE ANGOSTAR EL CAMPO.
000130*----------------------------------------------------------------
000140 01  IDIOMA-RECORD.
000150     05  LM-CODE                  PIC X(03).
000160     05  LM-NAME                  PIC X(30).
000170     05  FILLER                   PIC X(01).
