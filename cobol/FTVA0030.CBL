000010******************************************************************
000020* FECHA       : 12/06/1988                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000040* APLICACION  : FTVA - ARCHIVO FILMICO Y TELEVISIVO               *
000050* PROGRAMA    : FTVA0030, ARMADOR DE METADATOS MAMS               *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : ESTE PROGRAMA COMBINA TRES INSUMOS PRE-CARGADOS  *
000080*             : (BIBLIOGRAFICO, INVENTARIO Y DATOS DIGITALES)    *
000090*             : PARA CADA ACTIVO DEL ARCHIVO FILMICO/TELEVISIVO, *
000100*             : NORMALIZA TITULOS, FECHA, CREADORES E IDIOMA,    *
000110*             : CLASIFICA EL TIPO DE PRODUCCION Y DERIVA LOS     *
000120*             : NOMBRES DE ARCHIVO/CARPETA SEGUN EL MEDIO, PARA  *
000130*             : DEJAR UN REGISTRO CONSOLIDADO POR ACTIVO LISTO   *
000140*             : PARA CARGA AL SISTEMA MAMS.                      *
000150* ARCHIVOS    : DIGDATA, INVENTA, ARCHBIB, IDIOMAS, MAMSOUT,     *
000160*             : REPORTE                                          *
000170* PROGRAMA(S) : FTVFEC00 (FECHAS), FTVNOM00 (CREADORES),         *
000180*             : FTVLIM00 (LIMPIEZA DE CADENAS)                   *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.                     FTVA0030.
000220 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000230 INSTALLATION.                   FTVA - DEPTO DE SISTEMAS.
000240 DATE-WRITTEN.                   12/06/1988.
000250 DATE-COMPILED.
000260 SECURITY.                       USO INTERNO UNICAMENTE.
000270*----------------------------------------------------------------
000280* B I T A C O R A   D E   C A M B I O S
000290*----------------------------------------------------------------
000300* 12/06/1988 (EEDR) VERSION INICIAL. CARGA TABLA DE IDIOMAS Y
000310*                   PROCESA LOS ACTIVOS DE UN LOTE PEQUENO.
000320* 19/11/1990 (EEDR) SE AGREGA CARGA DE TABLA BIB CON BUSQUEDA
000330*                   BINARIA (SEARCH ALL) POR LLAVE.
000340* 21/02/1991 (EEDR) CR-1147 SE AGREGAN LOS TITULOS DE SERIE Y      CR1147
000350*                   EPISODIO Y LOS TITULOS ALTERNOS.
000360* 30/06/1994 (RCL ) CR-1350 SE AGREGA EL DERIVADOR DE DATOS        CR1350
000370*                   DIGITALES POR CLASE DE MEDIO (DCP/DPX/OTRO).
000380* 09/01/1998 (RCL ) CR-1502 REVISION Y2K: LAS FECHAS DE LANZA-     CR1502
000390*                   MIENTO SE NORMALIZAN SIEMPRE A 4 DIGITOS DE
000400*                   ANIO POR MEDIO DE FTVFEC00, SIN CAMPOS DE
000410*                   2 DIGITOS EN ESTE PROGRAMA.
000420* 18/05/2001 (JCP ) CR-1699 SE AMPLIA LA TABLA BIB A 3000          CR1699
000430*                   ENTRADAS POR CRECIMIENTO DEL ACERVO.
000440* 25/03/2004 (JCP ) CR-1841 SE AGREGA EL REPORTE DE CONTROL CON    CR1841
000450*                   LOS CONTADORES DE FIN DE PROCESO.
000460* 11/08/2006 (JCP ) CR-2015 SE AGREGA SWITCH UPSI-0 DE TRAZA,      CR2015
000470*                   IGUAL AL DE LAS 3 SUBRUTINAS LLAMADAS.
000480* 02/10/2006 (JCP ) CR-2016 LA TRAZA DE INVENTARIO AHORA USA UNA   CR2016
000490*                   VISTA REDEFINIDA (WKS-TRAZA-INVENTARIO-X) EN
000500*                   LUGAR DEL CAMPO DE ARCHIVO DIRECTO; SE AGREGA
000510*                   OTRA VISTA REDEFINIDA PARA LA LINEA DE
000520*                   CONTADOR DEL REPORTE. SE REESCRIBE EL CIERRE
000530*                   DEL PROCESO (800) CON GO TO PARA QUE LA RUTINA
000540*                   DE ERROR DE ARCHIVO (700) ENTRE DIRECTO A LA
000550*                   SALIDA SIN PASAR POR EL REPORTE DE CONTROL.
000560* 30/11/2006 (RCL ) CR-2019 EN 326-ARMAR-TITULO-NO-CALIF.          CR2019
000570*                   TOPA EL LARGO DEL EPISODIO (WKS-LARGO-B-TOPE)
000580*                   PARA QUE SERIE + ESPACIO + EPISODIO NUNCA
000590*                   REBASE LOS 120 BYTES DE MAMS-TITLE; SIN ESTO,
000600*                   TITULOS LARGOS SOBRESCRIBIAN LOS CAMPOS
000610*                   MAMS-SERIES-TITLE/MAMS-EPISODE-TITLE QUE VAN
000620*                   JUSTO DESPUES EN EL MISMO REGISTRO.
000630* 12/12/2006 (RCL ) CR-2021 EN 110-ABRIR-ARCHIVOS SOLO SE          CR2021
000640*                   VALIDABA EL FILE STATUS DE DIGDATA; LOS OTROS
000650*                   ARCHIVOS (INVENTA, BIB, IDIOMAS, MAMSOUT,
000660*                   REPORTE) PODIAN FALLAR AL ABRIR Y EL PROCESO
000670*                   SEGUIA LEYENDO/ESCRIBIENDO CONTRA UN ARCHIVO
000680*                   NO ABIERTO. SE AGREGA LA MISMA VALIDACION
000690*                   PARA CADA UNO DE LOS SEIS ARCHIVOS.
000700*----------------------------------------------------------------
000710 ENVIRONMENT DIVISION.
000720*----------------------------------------------------------------
000730*    C01/TOP-OF-FORM CONTROLA EL SALTO DE PAGINA DEL REPORTE DE
000740*    CONTROL (900); MAYUSCULA SE USA EN LA CLASIFICACION DE
000750*    IDIOMA Y TIPO DE PRODUCCION; DIGITO NO SE USA EN ESTE
000760*    PROGRAMA DIRECTAMENTE PERO SE DECLARA POR CONSISTENCIA CON
000770*    LAS TRES SUBRUTINAS QUE SI LA REQUIEREN.
000780*----------------------------------------------------------------
000790 CONFIGURATION SECTION.
000800*----------------------------------------------------------------
000810*    NO HAY SOURCE-COMPUTER NI OBJECT-COMPUTER EXPLICITOS PORQUE
000820*    ESTE PROGRAMA CORRE EN EL MISMO EQUIPO DONDE SE COMPILA,
000830*    IGUAL QUE LAS DEMAS RUTINAS DEL SUBSISTEMA FTVA.
000840*----------------------------------------------------------------
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM
000870     CLASS MAYUSCULA IS 'A' THRU 'Z'
000880     CLASS DIGITO    IS '0' THRU '9'
000890     UPSI-0 ON STATUS IS FTVA0030-TRAZA-ACTIVA
000900            OFF STATUS IS FTVA0030-TRAZA-INACTIVA.
000910 INPUT-OUTPUT SECTION.
000920*----------------------------------------------------------------
000930*    ESTA SECCION SOLO DECLARA LOS SELECT; LOS FD VAN EN LA
000940*    FILE SECTION MAS ABAJO, JUNTO CON SUS COPYBOOKS DE LAYOUT.
000950*    NINGUN SELECT USA ACCESO DINAMICO NI RANDOM PORQUE LOS
000960*    SEIS ARCHIVOS SE LEEN/ESCRIBEN SIEMPRE SECUENCIALMENTE.
000970*----------------------------------------------------------------
000980 FILE-CONTROL.
000990*----------------------------------------------------------------
001000*    CUATRO ARCHIVOS DE ENTRADA (DIGDATA, INVENTA, ARCHBIB,
001010*    IDIOMAS), DOS DE SALIDA (MAMSOUT, EL CONSOLIDADO; REPORTE,
001020*    EL REPORTE DE CONTROL). LOS CUATRO DE ENTRADA Y MAMSOUT SON
001030*    SECUENCIALES BINARIOS PROPIOS DEL SITIO; REPORTE ES LINE
001040*    SEQUENTIAL PORQUE SE IMPRIME.
001050*----------------------------------------------------------------
001060     SELECT ARCH-DIGDATA  ASSIGN TO DIGDATA
001070            ORGANIZATION  IS SEQUENTIAL
001080            FILE STATUS   IS FS-DIGDATA.
001090*        DIGDATA GOBIERNA EL PERFORM UNTIL DE 300-PROCESAR-
001100*        ACTIVOS; INVENTA/ARCHBIB/IDIOMAS SE LEEN EN FUNCION DE
001110*        ESTE ARCHIVO, NUNCA AL REVES.
001120     SELECT ARCH-INVENTA  ASSIGN TO INVENTA
001130            ORGANIZATION  IS SEQUENTIAL
001140            FILE STATUS   IS FS-INVENTA.
001150     SELECT ARCH-BIB      ASSIGN TO ARCHBIB
001160            ORGANIZATION  IS SEQUENTIAL
001170            FILE STATUS   IS FS-ARCHBIB.
001180     SELECT ARCH-IDIOMAS  ASSIGN TO IDIOMAS
001190            ORGANIZATION  IS SEQUENTIAL
001200            FILE STATUS   IS FS-IDIOMAS.
001210     SELECT ARCH-MAMSOUT  ASSIGN TO MAMSOUT
001220            ORGANIZATION  IS SEQUENTIAL
001230            FILE STATUS   IS FS-MAMSOUT.
001240     SELECT ARCH-REPORTE  ASSIGN TO SYS009
001250            ORGANIZATION  IS LINE SEQUENTIAL
001260            FILE STATUS   IS FS-REPORTE.
001270 DATA DIVISION.
001280 FILE SECTION.
001290*----------------------------------------------------------------
001300*    LOS TRES REGISTROS DE ENTRADA VIENEN DE PROCESOS PREVIOS
001310*    DE EXTRACCION/CARGA (FUERA DEL ALCANCE DE ESTE PROGRAMA);
001320*    LOS LAYOUTS SE MANTIENEN EN COPYBOOKS APARTE PARA QUE LOS
001330*    TRES PROGRAMAS DEL SUBSISTEMA (ESTE Y LOS QUE LO ALIMENTAN)
001340*    COMPARTAN LA MISMA DEFINICION DE CAMPOS.
001350*----------------------------------------------------------------
001360*----------------------------------------------------------------
001370*    LOS LAYOUTS DE LOS TRES REGISTROS DE ENTRADA (DIGREG, INVREG,
001380*    BIBREG) Y DE LA SALIDA (MAMSREG) VIVEN EN COPYBOOKS PROPIOS;
001390*    IDIOMAS ES SUFICIENTEMENTE PEQUENO (CODIGO + NOMBRE) COMO
001400*    PARA QUE SU COPYBOOK SEA COMPARTIDO TAMBIEN POR OTRAS
001410*    RUTINAS DEL SUBSISTEMA QUE VALIDAN CODIGOS DE IDIOMA.
001420*----------------------------------------------------------------
001430 FD  ARCH-DIGDATA
001440     LABEL RECORD STANDARD
001450     RECORD CONTAINS 275 CHARACTERS.
001460     COPY DIGREG.
001470 FD  ARCH-INVENTA
001480     LABEL RECORD STANDARD
001490     RECORD CONTAINS 151 CHARACTERS.
001500     COPY INVREG.
001510 FD  ARCH-BIB
001520     LABEL RECORD STANDARD
001530     RECORD CONTAINS 883 CHARACTERS.
001540     COPY BIBREG.
001550 FD  ARCH-IDIOMAS
001560     LABEL RECORD STANDARD
001570     RECORD CONTAINS 34 CHARACTERS.
001580     COPY IDIOMAS.
001590 FD  ARCH-MAMSOUT
001600     LABEL RECORD STANDARD
001610     RECORD CONTAINS 841 CHARACTERS.
001620     COPY MAMSREG.
001630*----------------------------------------------------------------
001640*    REPORTE NO TIENE COPYBOOK PORQUE ES UN AREA DE IMPRESION
001650*    GENERICA DE 80 BYTES; LAS LINEAS REALES (TITULO Y
001660*    CONTADORES) SE ARMAN EN WORKING-STORAGE Y SE ESCRIBEN AQUI
001670*    CON WRITE ... FROM, COMO ES COSTUMBRE EN ESTE SHOP.
001680*----------------------------------------------------------------
001690 FD  ARCH-REPORTE
001700     LABEL RECORD OMITTED.
001710 01  REG-REPORTE                  PIC X(80).
001720 WORKING-STORAGE SECTION.
001730******************************************************************
001740*         C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S *
001750******************************************************************
001760*    WKS-CONTADOR-TRAZAS ES UN CONSECUTIVO PURO PARA LA TRAZA DE
001770*    CONSOLA DE CADA INVENTARIO PROCESADO (NO ES UN TOTAL DE
001780*    CONTROL, ESE VA EN WKS-CONTADORES MAS ABAJO).
001790*    WKS-SW-PRIMER-CONTADOR CONTROLA EL AVANCE DE LINEA DE LA
001800*    PRIMERA LINEA DE CONTADOR DEL REPORTE (SALTA 2, LAS DEMAS
001810*    SALTAN 1 SOLA).
001820 77  WKS-CONTADOR-TRAZAS          PIC 9(04) COMP VALUE ZERO.
001830 77  WKS-SW-PRIMER-CONTADOR       PIC X(01) VALUE 'S'.
001840     88  WKS-ES-PRIMER-CONTADOR       VALUE 'S'.
001850     88  WKS-NO-ES-PRIMER-CONTADOR    VALUE 'N'.
001860******************************************************************
001870*              V A R I A B L E S   FILE STATUS                   *
001880******************************************************************
001890*    UNA VARIABLE DE FILE STATUS POR ARCHIVO (SEIS EN TOTAL); LA
001900*    RUTINA 110-ABRIR-ARCHIVOS LAS VALIDA TODAS DESPUES DE ABRIR,
001910*    Y 600-ESCRIBIR-REGISTRO-MAMS VALIDA FS-MAMSOUT DESPUES DE
001920*    CADA WRITE (VER CR-2021). WKS-ARCHIVO-ANALIZAR GUARDA EL
001930*    NOMBRE DEL ARCHIVO QUE FALLO, PARA LA DISPLAY DE 700.
001940 01  FS-DIGDATA                   PIC 9(02) VALUE ZEROS.
001950 01  FS-INVENTA                   PIC 9(02) VALUE ZEROS.
001960 01  FS-ARCHBIB                   PIC 9(02) VALUE ZEROS.
001970 01  FS-IDIOMAS                   PIC 9(02) VALUE ZEROS.
001980 01  FS-MAMSOUT                   PIC 9(02) VALUE ZEROS.
001990 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
002000 01  WKS-ARCHIVO-ANALIZAR         PIC X(08) VALUE SPACES.
002010******************************************************************
002020*      T A B L A   D E   I D I O M A S   ( 3   L E T R A S )     *
002030******************************************************************
002040*    CARGADA UNA SOLA VEZ EN 200-CARGAR-TABLA-IDIOMAS, ANTES DE
002050*    PROCESAR ACTIVOS. VIENE ORDENADA ASCENDENTE POR CODIGO
002060*    DESDE EL ARCHIVO IDIOMAS PARA QUE 323-OBTENER-IDIOMA PUEDA
002070*    UBICAR CADA CODIGO CON SEARCH ALL (BUSQUEDA BINARIA) EN
002080*    LUGAR DE UN SEARCH SECUENCIAL SOBRE HASTA 500 ENTRADAS.
002090 01  WKS-DATOS-IDIOMAS.
002100     05  WKS-IDIOMA-ENTRADA OCCURS 1 TO 500
002110                 DEPENDING ON WKS-IDIOMAS-CARGADOS
002120                 ASCENDING KEY WKS-COD-IDIOMA
002130                 INDEXED BY IDX-IDIOMA.
002140         10  WKS-COD-IDIOMA       PIC X(03).
002150*            LLAVE ASCENDENTE DE LA TABLA (VER ASCENDING KEY
002160*            ARRIBA); DEBE VENIR YA ORDENADA DESDE EL ARCHIVO.
002170         10  WKS-NOM-IDIOMA       PIC X(30).
002180*            NOMBRE DESCRIPTIVO DEL IDIOMA; NO PARTICIPA EN LA
002190*            BUSQUEDA, SOLO SE COPIA A MAMS-LANGUAGE-NAME UNA VEZ
002200*            LOCALIZADO EL CODIGO.
002210     05  FILLER                   PIC X(01) VALUE SPACE.
002220******************************************************************
002230*      T A B L A   B I B L I O G R A F I C A   ( POR LLAVE )     *
002240******************************************************************
002250*    CARGADA UNA SOLA VEZ EN 210-CARGAR-TABLA-BIB, ANTES DE
002260*    PROCESAR ACTIVOS. EL TOPE DE 3000 ENTRADAS SE AMPLIO EN
002270*    CR-1699 POR CRECIMIENTO DEL ACERVO; SI EL ACERVO SIGUE
002280*    CRECIENDO, ESTE ES EL UNICO LIMITE QUE HAY QUE REVISAR.
002290*    IGUAL QUE LA TABLA DE IDIOMAS, VIENE ORDENADA POR LLAVE
002300*    PARA PERMITIR SEARCH ALL DESDE 310-LOCALIZAR-BIB.
002310 01  WKS-DATOS-BIB.
002320     05  WKS-BIB-ENTRADA OCCURS 1 TO 3000
002330                 DEPENDING ON WKS-BIB-CARGADOS
002340                 ASCENDING KEY WKS-BIB-LLAVE
002350                 INDEXED BY IDX-BIB.
002360         10  WKS-BIB-LLAVE        PIC X(10).
002370*            LLAVE ASCENDENTE DE LA TABLA; CALZA CONTRA
002380*            INV-INVENTORY-ID EN 310-LOCALIZAR-BIB.
002390         10  WKS-BIB-ID-CATALOGO  PIC X(18).
002400         10  WKS-BIB-COD-IDIOMA   PIC X(03).
002410         10  WKS-BIB-LARGO-008    PIC 9(02).
002420         10  WKS-BIB-TITULO-PRIN  PIC X(60).
002430         10  WKS-BIB-RESP         PIC X(80).
002440         10  WKS-BIB-NOMBRE-PARTE PIC X(40).
002450         10  WKS-BIB-NUMERO-PARTE PIC X(40).
002460         10  WKS-BIB-FECHA-260C   PIC X(25).
002470         10  WKS-BIB-CANT-ALT     PIC 9(01).
002480*           HASTA 5 TITULOS ALTERNOS (246) POR REGISTRO BIB;
002490*           ES EL MAXIMO OBSERVADO EN EL ACERVO CATALOGRAFICO.
002500         10  WKS-BIB-ALT OCCURS 5 TIMES.
002510             15  WKS-BIB-ALT-IND1     PIC X(01).
002520             15  WKS-BIB-ALT-IND2     PIC X(01).
002530             15  WKS-BIB-ALT-TITULO   PIC X(60).
002540             15  WKS-BIB-ALT-NUMERO   PIC X(20).
002550     05  FILLER                   PIC X(01) VALUE SPACE.
002560******************************************************************
002570*      C O P I A   P L A N A   D E   L A   B I B   H A L L A D A *
002580******************************************************************
002590*    310-LOCALIZAR-BIB COPIA AQUI LA ENTRADA DE LA TABLA QUE
002600*    CALZA CON EL INVENTARIO ACTUAL, PARA QUE 320-EXTRAER-
002610*    DATOS-MARC Y SUS SUBORDINADAS TRABAJEN SOBRE UN AREA FIJA
002620*    (SIN SUBINDICE) EN LUGAR DE ARRASTRAR IDX-BIB POR TODAS
002630*    LAS SECCIONES DE EXTRACCION MARC.
002640 01  WKS-BIB-ACTUAL.
002650*        CAMPOS ESPEJO DE WKS-BIB-ENTRADA (VER LA TABLA CARGADA
002660*        MAS ARRIBA); EL PREFIJO WKS-BA- (EN LUGAR DE WKS-BIB-)
002670*        DISTINGUE ESTA COPIA PLANA DE UN SOLO REGISTRO DE LA
002680*        TABLA COMPLETA CON SUBINDICE.
002690     05  WKS-BA-LLAVE             PIC X(10).
002700     05  WKS-BA-ID-CATALOGO       PIC X(18).
002710     05  WKS-BA-COD-IDIOMA        PIC X(03).
002720     05  WKS-BA-LARGO-008         PIC 9(02).
002730     05  WKS-BA-TITULO-PRIN       PIC X(60).
002740     05  WKS-BA-RESP              PIC X(80).
002750     05  WKS-BA-NOMBRE-PARTE      PIC X(40).
002760     05  WKS-BA-NUMERO-PARTE      PIC X(40).
002770     05  WKS-BA-FECHA-260C        PIC X(25).
002780     05  WKS-BA-CANT-ALT          PIC 9(01).
002790     05  WKS-BA-ALT OCCURS 5 TIMES.
002800         10  WKS-BA-ALT-IND1          PIC X(01).
002810         10  WKS-BA-ALT-IND2          PIC X(01).
002820         10  WKS-BA-ALT-TITULO        PIC X(60).
002830         10  WKS-BA-ALT-NUMERO        PIC X(20).
002840     05  FILLER                       PIC X(01) VALUE SPACE.
002850******************************************************************
002860*         C O N T A D O R E S   Y   D I S P A R A D O R E S      *
002870******************************************************************
002880*    TODOS LOS CONTADORES/SUBINDICES DE TRABAJO DE ESTE PROGRAMA
002890*    VAN EN UN SOLO GRUPO WKS-CONTADORES; WKS-LARGO-A/WKS-LARGO-B
002900*    SON COMPARTIDOS POR VARIAS RUTINAS DE RETROCESO DE LONGITUD
002910*    (335/336) Y SE REASIGNAN CADA VEZ QUE SE USAN, ASI QUE NO
002920*    GUARDAN ESTADO ENTRE UNA LLAMADA Y OTRA.
002930 01  WKS-CONTADORES.
002940*        WKS-DIGDATA-LEIDOS/WKS-INVENTA-LEIDOS SON LOS DOS
002950*        PRIMEROS RENGLONES DEL REPORTE DE CONTROL (CR-1841);
002960*        DEBEN SALIR IGUALES AL FINAL DEL LOTE PORQUE SE LEEN
002970*        EN PARES DENTRO DE 301-PROCESAR-UN-ACTIVO.
002980     05  WKS-DIGDATA-LEIDOS       PIC 9(04) COMP VALUE ZEROS.
002990     05  WKS-INVENTA-LEIDOS       PIC 9(04) COMP VALUE ZEROS.
003000*        CARGADOS EN LA FASE DE PRE-CARGA (200/210), ANTES DE
003010*        PROCESAR EL PRIMER ACTIVO.
003020     05  WKS-IDIOMAS-CARGADOS     PIC 9(03) COMP VALUE ZEROS.
003030     05  WKS-BIB-CARGADOS         PIC 9(04) COMP VALUE ZEROS.
003040*        TRES CONTADORES DE RESULTADO, ACUMULADOS EN 600 Y 900
003050*        PARA EL REPORTE DE CONTROL FINAL.
003060     05  WKS-ASSETS-ESCRITOS      PIC 9(04) COMP VALUE ZEROS.
003070     05  WKS-ASSETS-SIN-BIB       PIC 9(04) COMP VALUE ZEROS.
003080     05  WKS-ASSETS-SERIE         PIC 9(04) COMP VALUE ZEROS.
003090*        TRES CONTADORES DE UN SOLO ACTIVO, REINICIADOS AL
003100*        ENTRAR A LA SECCION QUE LOS USA (400, 325, 327).
003110     05  WKS-CANT-TOKENS-TIPO     PIC 9(02) COMP VALUE ZEROS.
003120     05  WKS-CANT-PARTES-EP       PIC 9(02) COMP VALUE ZEROS.
003130     05  WKS-CANT-ALT-SALIDA      PIC 9(02) COMP VALUE ZEROS.
003140*        WKS-P Y WKS-K SON SUBINDICES DE PROPOSITO GENERAL,
003150*        REUTILIZADOS EN VARIAS SECCIONES DE ESTE PROGRAMA;
003160*        NO GUARDAN SIGNIFICADO ENTRE UNA SECCION Y OTRA.
003170     05  WKS-P                    PIC 9(03) COMP VALUE ZEROS.
003180     05  WKS-K                    PIC 9(03) COMP VALUE ZEROS.
003190     05  WKS-LARGO-A              PIC 9(03) COMP VALUE ZEROS.
003200     05  WKS-LARGO-B              PIC 9(03) COMP VALUE ZEROS.
003210*        UNICO CAMPO DE ESTE GRUPO QUE NO ES DE PROPOSITO
003220*        GENERAL: SOLO LO USA 326 PARA EL TOPE DE CR-2019.
003230     05  WKS-LARGO-B-TOPE         PIC 9(03) COMP VALUE ZEROS.
003240     05  FILLER                   PIC X(01) VALUE SPACE.
003250*    WKS-FIN-DIGDATA GOBIERNA EL PERFORM UNTIL PRINCIPAL DE
003260*    300-PROCESAR-ACTIVOS; WKS-BIB-ENCONTRADO/WKS-TIENE-PARTE/
003270*    WKS-SERIE-CLASIFICADA SE EVALUAN UNA VEZ POR ACTIVO DENTRO
003280*    DE LAS SECCIONES DE EXTRACCION Y CLASIFICACION.
003290 01  WKS-DISPARADORES.
003300     05  WKS-FIN-DIGDATA          PIC X(01) VALUE 'N'.
003310         88  HAY-FIN-DIGDATA          VALUE 'S'.
003320     05  WKS-BIB-ENCONTRADO       PIC X(01) VALUE 'N'.
003330         88  SI-HAY-BIB               VALUE 'S'.
003340     05  WKS-TIENE-PARTE          PIC X(01) VALUE 'N'.
003350         88  SI-TIENE-PARTE           VALUE 'S'.
003360     05  WKS-SERIE-CLASIFICADA    PIC X(01) VALUE 'N'.
003370         88  YA-CLASIFICO-SERIE       VALUE 'S'.
003380*    LOS CUATRO DISPARADORES SE REINICIALIZAN A 'N' AL ENTRAR A
003390*    301-PROCESAR-UN-ACTIVO PARA QUE NINGUN ACTIVO HEREDE EL
003400*    ESTADO DEJADO POR EL ANTERIOR.
003410     05  FILLER                   PIC X(01) VALUE SPACE.
003420******************************************************************
003430*   T A B L A   D E   P A L A B R A S   C L A V E   D E   S E R I E
003440******************************************************************
003450*    LAS CUATRO PALABRAS/FRASES CLAVE QUE EL EXTRACTOR FUENTE
003460*    USABA PARA MARCAR UN ACTIVO COMO SERIE; SE PRUEBAN POR
003470*    CONTENCION DE SUBCADENA (NO COINCIDENCIA EXACTA) CONTRA
003480*    CADA TOKEN DEL CAMPO DE TIPO DE PRODUCCION, YA QUE ESE
003490*    CAMPO PUEDE TRAER TEXTO ADICIONAL ALREDEDOR DE LA PALABRA
003500*    CLAVE (EJ. "BROADCAST TELEVISION SERIES").
003510 01  WKS-PALABRAS-CLAVE-INIC.
003520     05  FILLER  PIC X(20) VALUE 'TELEVISION SERIES   '.
003530     05  FILLER  PIC X(20) VALUE 'MINI-SERIES         '.
003540     05  FILLER  PIC X(20) VALUE 'SERIALS             '.
003550     05  FILLER  PIC X(20) VALUE 'NEWS                '.
003560*    VISTA TABULAR PARA RECORRER LAS 4 PALABRAS CLAVE POR INDICE
003570*    DESDE 420-CONTIENE-PALABRA-CLAVE.
003580 01  WKS-PALABRAS-CLAVE REDEFINES WKS-PALABRAS-CLAVE-INIC.
003590     05  WKS-PALABRA-CLAVE OCCURS 4 TIMES INDEXED BY IDX-CLAVE
003600                           PIC X(20).
003610*    EL CAMPO FUENTE DE TIPO DE PRODUCCION VIENE MULTIVALUADO
003620*    CON '|' Y EN MAYUSCULAS/MINUSCULAS MEZCLADAS; SE CONVIERTE
003630*    A MAYUSCULAS AQUI PORQUE LAS PALABRAS CLAVE SOLO SE
003640*    DECLARARON EN MAYUSCULAS.
003650 01  WKS-TIPO-PROD-MAYUS          PIC X(120) VALUE SPACES.
003660*    HASTA 8 TOKENS SEPARADOS POR '|'; ES MAS DE LO QUE SE HA
003670*    VISTO EN PRODUCCION PERO SE DEJA HOLGURA POR SI EL CAMPO
003680*    FUENTE CRECE.
003690 01  WKS-TOKENS-TIPO.
003700     05  WKS-TIPO-TOKEN OCCURS 8 TIMES  PIC X(30).
003710     05  FILLER                   PIC X(01) VALUE SPACE.
003720******************************************************************
003730*          A R E A   D E   T R A B A J O   D E   T I T U L O S   *
003740******************************************************************
003750*    CAMPOS DE TRABAJO PARA EL ARMADO DE TITULO DE EPISODIO
003760*    (325-334) Y TITULOS ALTERNOS (327/337); LOS DOS CAMPOS DE
003770*    120 (WKS-CAMPO-120/WKS-CAMPO-120-B) SON EL PAR ENTRADA/
003780*    SALIDA QUE ESTE PROGRAMA LE PASA A FTVLIM00 EN CADA
003790*    LLAMADA, YA QUE FTVLIM00 ESPERA DOS CAMPOS DE 120.
003800 01  WKS-P-LIMPIO                 PIC X(40)  VALUE SPACES.
003810 01  WKS-N-LIMPIO                 PIC X(40)  VALUE SPACES.
003820*    WKS-ALT-N-LIMPIO/WKS-ALT-A-LIMPIO SON MAS ANGOSTOS QUE LOS
003830*    DE ARRIBA PORQUE GUARDAN NOMBRE/APELLIDO DE UN TITULO
003840*    ALTERNO INDIVIDUAL, NO EL TITULO PRINCIPAL COMPLETO.
003850 01  WKS-ALT-N-LIMPIO             PIC X(20)  VALUE SPACES.
003860 01  WKS-ALT-A-LIMPIO             PIC X(60)  VALUE SPACES.
003870 01  WKS-CAMPO-120                PIC X(120) VALUE SPACES.
003880 01  WKS-CAMPO-120-B              PIC X(120) VALUE SPACES.
003890******************************************************************
003900*                L I N E A S   D E   R E P O R T E             *
003910******************************************************************
003920*    900-REPORTE-CONTROL ESCRIBE UNA LINEA DE TITULO Y SEIS
003930*    LINEAS DE CONTADOR (VER CR-1841); LA LINEA DE CONTADOR SE
003940*    ARMA UNA VEZ POR CADA TOTAL Y SE IMPRIME DESDE
003950*    901-IMPRIMIR-UN-CONTADOR.
003960 01  WKS-LINEA-TITULO.
003970     05  FILLER            PIC X(42) VALUE
003980         'FTVA MAMS METADATA BATCH - CONTROL REPORT'.
003990     05  FILLER            PIC X(38) VALUE SPACES.
004000 01  WKS-LINEA-CONTADOR.
004010     05  WKS-LC-ETIQUETA   PIC X(26).
004020     05  FILLER            PIC X(02) VALUE ': '.
004030     05  WKS-LC-VALOR      PIC ZZZ9.
004040     05  FILLER            PIC X(48) VALUE SPACES.
004050*    VISTA PLANA DE LA LINEA DE CONTADOR, USADA SOLO PARA LA
004060*    DISPLAY DE TRAZA EN 901-IMPRIMIR-UN-CONTADOR (CR-2016);
004070*    ASI LA TRAZA MUESTRA LA LINEA COMPLETA SIN DEPENDER DE
004080*    LOS NOMBRES DE CAMPO INDIVIDUALES.
004090 01  WKS-LINEA-CONTADOR-X REDEFINES WKS-LINEA-CONTADOR
004100                                     PIC X(76).
004110******************************************************************
004120*        A R E A   D E   T R A Z A   D E L   I N V E N T A R I O  *
004130******************************************************************
004140*    ARMADA EN 301-PROCESAR-UN-ACTIVO PARA LA DISPLAY DE TRAZA
004150*    QUE MUESTRA QUE INVENTARIO SE ESTA PROCESANDO Y EN QUE
004160*    CONSECUTIVO VA (CR-2016).
004170 01  WKS-TRAZA-INVENTARIO.
004180     05  WKS-TI-INVENTORY-ID     PIC X(10).
004190     05  FILLER                  PIC X(01) VALUE SPACE.
004200     05  WKS-TI-CONTADOR         PIC 9(04).
004210*    VISTA PLANA PARA LA DISPLAY (VER LA MISMA RAZON QUE
004220*    WKS-LINEA-CONTADOR-X ARRIBA).
004230 01  WKS-TRAZA-INVENTARIO-X REDEFINES WKS-TRAZA-INVENTARIO
004240                                     PIC X(15).
004250 LINKAGE SECTION.
004260 PROCEDURE DIVISION.
004270*----------------------------------------------------------------
004280*    SECUENCIA PRINCIPAL DEL BATCH: ABRE ARCHIVOS, CARGA LAS DOS
004290*    TABLAS EN MEMORIA (IDIOMAS Y BIB), PROCESA TODOS LOS
004300*    ACTIVOS DE DIGDATA/INVENTA Y TERMINA CON EL REPORTE DE
004310*    CONTROL. SI CUALQUIER OPEN O WRITE FALLA, 700-ERRORES-
004320*    ARCHIVO CORTA EL FLUJO POR GO TO ANTES DE LLEGAR AQUI DE
004330*    VUELTA (VER 800 MAS ABAJO).
004340*----------------------------------------------------------------
004350 100-PRINCIPAL SECTION.
004360     PERFORM 110-ABRIR-ARCHIVOS
004370     PERFORM 200-CARGAR-TABLA-IDIOMAS
004380     PERFORM 210-CARGAR-TABLA-BIB
004390     PERFORM 300-PROCESAR-ACTIVOS
004400     PERFORM 800-TERMINAR-PROCESO THRU 800-TERMINAR-PROCESO-E.
004410 100-PRINCIPAL-E.  EXIT.
004420*----------------------------------------------------------------
004430*    ABRE LOS 4 ARCHIVOS DE ENTRADA Y LOS 2 DE SALIDA
004440*----------------------------------------------------------------
004450 110-ABRIR-ARCHIVOS SECTION.
004460*    CADA ARCHIVO DE ENTRADA/SALIDA SE ABRE Y SE VALIDA SU
004470*    PROPIO FILE STATUS; SI CUALQUIERA FALLA AL ABRIR, EL
004480*    PROCESO NO CONTINUA LEYENDO CONTRA UN ARCHIVO NO ABIERTO.
004490     OPEN INPUT  ARCH-DIGDATA
004500     OPEN INPUT  ARCH-INVENTA
004510     OPEN INPUT  ARCH-BIB
004520     OPEN INPUT  ARCH-IDIOMAS
004530     OPEN OUTPUT ARCH-MAMSOUT
004540     OPEN OUTPUT ARCH-REPORTE
004550*    CR-2021: SE VALIDA EL FILE STATUS DE LOS SEIS ARCHIVOS, NO
004560*    SOLO EL DE DIGDATA COMO EN VERSIONES ANTERIORES. LAS SEIS
004570*    VALIDACIONES SON INDEPENDIENTES (NO ELSE-IF) PORQUE MAS DE
004580*    UN ARCHIVO PODRIA FALLAR A LA VEZ Y LA RUTINA 700 YA CORTA
004590*    EL FLUJO EN LA PRIMERA QUE ENCUENTRE.
004600*        DIGDATA ES EL ARCHIVO MAESTRO DEL LOTE (301 LO LEE
004610*        ADELANTADO); UNA FALLA AQUI SIGNIFICA QUE NI SIQUIERA
004620*        SE PUEDE ARRANCAR EL PERFORM UNTIL DE 300.
004630     IF FS-DIGDATA NOT = 0
004640        MOVE 'DIGDATA' TO WKS-ARCHIVO-ANALIZAR
004650        PERFORM 700-ERRORES-ARCHIVO
004660     END-IF
004670*        INVENTA SE LEE EN PARES CON DIGDATA DESDE 301; SIN
004680*        ESTE ARCHIVO ABIERTO, EL PRIMER READ ARCH-INVENTA
004690*        FALLARIA DE FORMA MENOS CLARA QUE ESTA VALIDACION.
004700     IF FS-INVENTA NOT = 0
004710        MOVE 'INVENTA' TO WKS-ARCHIVO-ANALIZAR
004720        PERFORM 700-ERRORES-ARCHIVO
004730     END-IF
004740*        ARCHBIB ALIMENTA LA TABLA EN MEMORIA DE 210; SIN ELLA,
004750*        TODO ACTIVO SALDRIA COMO "SIN BIB" (WKS-ASSETS-SIN-BIB)
004760*        AUNQUE SI TUVIERA CATALOGACION REAL.
004770     IF FS-ARCHBIB NOT = 0
004780        MOVE 'ARCHBIB' TO WKS-ARCHIVO-ANALIZAR
004790        PERFORM 700-ERRORES-ARCHIVO
004800     END-IF
004810*        IDIOMAS ALIMENTA LA TABLA DE 200; SIN ELLA, MAMS-
004820*        LANGUAGE SALDRIA SIEMPRE EN BLANCO PARA TODO EL LOTE.
004830     IF FS-IDIOMAS NOT = 0
004840        MOVE 'IDIOMAS' TO WKS-ARCHIVO-ANALIZAR
004850        PERFORM 700-ERRORES-ARCHIVO
004860     END-IF
004870*        MAMSOUT ES LA SALIDA PRINCIPAL DEL LOTE; SU FILE
004880*        STATUS TAMBIEN SE REVISA OTRA VEZ DESPUES DE CADA
004890*        WRITE, EN 600 (VER CR-2021 EN LA BITACORA).
004900     IF FS-MAMSOUT NOT = 0
004910        MOVE 'MAMSOUT' TO WKS-ARCHIVO-ANALIZAR
004920        PERFORM 700-ERRORES-ARCHIVO
004930     END-IF
004940*        REPORTE ES SOLO EL REPORTE DE CONTROL; UNA FALLA AQUI
004950*        NO PIERDE DATOS DE NEGOCIO PERO SI IMPIDE ENTREGAR LA
004960*        EVIDENCIA DE FIN DE PROCESO QUE PIDE CR-1841.
004970     IF FS-REPORTE NOT = 0
004980        MOVE 'REPORTE' TO WKS-ARCHIVO-ANALIZAR
004990        PERFORM 700-ERRORES-ARCHIVO
005000     END-IF.
005010 110-ABRIR-ARCHIVOS-E.  EXIT.
005020*----------------------------------------------------------------
005030*    CARGA EL MAPA DE IDIOMAS EN MEMORIA, YA VIENE ORDENADO
005040*    ASCENDENTE POR CODIGO PARA PERMITIR SEARCH ALL
005050*----------------------------------------------------------------
005060 200-CARGAR-TABLA-IDIOMAS SECTION.
005070*    SE LEE EL PRIMER REGISTRO ANTES DEL PERFORM UNTIL (PATRON
005080*    "LEER ADELANTADO") PARA QUE UN ARCHIVO IDIOMAS VACIO NO
005090*    EJECUTE NI UNA SOLA VUELTA DE 201-CARGAR-UN-IDIOMA.
005100     READ ARCH-IDIOMAS
005110        AT END MOVE HIGH-VALUES TO LM-CODE
005120     END-READ
005130     PERFORM 201-CARGAR-UN-IDIOMA UNTIL LM-CODE = HIGH-VALUES.
005140 200-CARGAR-TABLA-IDIOMAS-E.  EXIT.
005150*----------------------------------------------------------------
005160*    CARGA UNA ENTRADA DE LA TABLA DE IDIOMAS Y AVANZA LA LECTURA
005170*----------------------------------------------------------------
005180 201-CARGAR-UN-IDIOMA SECTION.
005190*    ESTA SECCION SE EJECUTA UNA VEZ POR CADA ENTRADA DEL ARCHIVO
005200*    IDIOMAS; NO HAY VALIDACION DE DUPLICADOS AQUI PORQUE EL
005210*    ARCHIVO LO GENERA UN PROCESO PREVIO QUE YA GARANTIZA CODIGOS
005220*    UNICOS Y ORDEN ASCENDENTE, REQUISITO DEL SEARCH ALL DE 323.
005230     ADD 1 TO WKS-IDIOMAS-CARGADOS
005240     MOVE LM-CODE TO WKS-COD-IDIOMA(WKS-IDIOMAS-CARGADOS)
005250     MOVE LM-NAME TO WKS-NOM-IDIOMA(WKS-IDIOMAS-CARGADOS)
005260     READ ARCH-IDIOMAS
005270        AT END MOVE HIGH-VALUES TO LM-CODE
005280     END-READ.
005290 201-CARGAR-UN-IDIOMA-E.  EXIT.
005300*----------------------------------------------------------------
005310*    CARGA LA TABLA BIBLIOGRAFICA EN MEMORIA, YA VIENE ORDENADA
005320*    ASCENDENTE POR BIB-KEY PARA PERMITIR SEARCH ALL
005330*----------------------------------------------------------------
005340 210-CARGAR-TABLA-BIB SECTION.
005350*    LA TABLA BIB ES, CON MUCHO, LA MAS GRANDE DE LAS DOS TABLAS
005360*    CARGADAS EN MEMORIA (HASTA 3000 ENTRADAS DE MAS DE 800
005370*    BYTES CADA UNA); SE CARGA UNA SOLA VEZ, ANTES DEL PROCESO
005380*    DE ACTIVOS, PARA QUE 310-LOCALIZAR-BIB PUEDA HACER SEARCH
005390*    ALL EN VEZ DE RELEER EL ARCHIVO BIB POR CADA ACTIVO.
005400*    MISMO PATRON DE LECTURA ADELANTADA QUE 200-CARGAR-TABLA-
005410*    IDIOMAS, SOBRE EL CAMPO LLAVE DEL REGISTRO BIB.
005420     READ ARCH-BIB
005430        AT END MOVE HIGH-VALUES TO BIB-KEY
005440     END-READ
005450     PERFORM 211-CARGAR-UNA-BIB UNTIL BIB-KEY = HIGH-VALUES.
005460 210-CARGAR-TABLA-BIB-E.  EXIT.
005470*----------------------------------------------------------------
005480*    CARGA UNA ENTRADA DE LA TABLA BIB Y AVANZA LA LECTURA
005490*----------------------------------------------------------------
005500 211-CARGAR-UNA-BIB SECTION.
005510*    UN RENGLON DE LA TABLA POR CADA REGISTRO DEL ARCHIVO BIB,
005520*    EN EL MISMO ORDEN EN QUE SE LEEN (YA VIENEN ORDENADOS POR
005530*    BIB-KEY DESDE EL PROCESO PREVIO).
005540     ADD 1 TO WKS-BIB-CARGADOS
005550     MOVE BIB-KEY         TO WKS-BIB-LLAVE(WKS-BIB-CARGADOS)
005560     MOVE BIB-RECORD-ID   TO
005570                        WKS-BIB-ID-CATALOGO(WKS-BIB-CARGADOS)
005580     MOVE BIB-008-LEN     TO
005590                        WKS-BIB-LARGO-008(WKS-BIB-CARGADOS)
005600*    EL CODIGO DE IDIOMA DEL CAMPO 008 SOLO ES CONFIABLE CUANDO
005610*    EL CAMPO MIDE LOS 40 BYTES COMPLETOS DEL FORMATO MARC; SI
005620*    VIENE TRUNCADO SE DEJA EN BLANCO PARA QUE 323-OBTENER-
005630*    IDIOMA NO INTENTE UNA BUSQUEDA CON UN CODIGO INCOMPLETO.
005640     IF BIB-008-LEN = 40
005650        MOVE BIB-008-COD-IDIOMA TO
005660                        WKS-BIB-COD-IDIOMA(WKS-BIB-CARGADOS)
005670     ELSE
005680        MOVE SPACES TO WKS-BIB-COD-IDIOMA(WKS-BIB-CARGADOS)
005690     END-IF
005700     MOVE BIB-MAIN-TITLE  TO
005710                        WKS-BIB-TITULO-PRIN(WKS-BIB-CARGADOS)
005720     MOVE BIB-TITLE-RESP  TO
005730                        WKS-BIB-RESP(WKS-BIB-CARGADOS)
005740     MOVE BIB-PART-NAME   TO
005750                        WKS-BIB-NOMBRE-PARTE(WKS-BIB-CARGADOS)
005760     MOVE BIB-PART-NUMBER TO
005770                        WKS-BIB-NUMERO-PARTE(WKS-BIB-CARGADOS)
005780     MOVE BIB-DATE-260C   TO
005790                        WKS-BIB-FECHA-260C(WKS-BIB-CARGADOS)
005800     MOVE BIB-ALT-TITLE-COUNT TO
005810                        WKS-BIB-CANT-ALT(WKS-BIB-CARGADOS)
005820*    LOS TITULOS ALTERNOS (246) SE COPIAN APARTE EN 212 PORQUE
005830*    SON UNA TABLA OCCURS DENTRO DE CADA RENGLON, NO UN CAMPO
005840*    SIMPLE COMO LOS DE ARRIBA.
005850     PERFORM 212-COPIAR-ALT-CARGA
005860        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 5
005870*        MOVER HIGH-VALUES A LA LLAVE, EN LUGAR DE SOLO SALIR DEL
005880*        PERFORM, EVITA QUE 210 SIGA LEYENDO ARCH-BIB DESPUES DE
005890*        FIN DE ARCHIVO Y HACE QUE LA CONDICION DE PARO DEL
005900*        PERFORM VARYING SE CUMPLA EN LA SIGUIENTE VUELTA.
005910     READ ARCH-BIB
005920        AT END MOVE HIGH-VALUES TO BIB-KEY
005930     END-READ.
005940 211-CARGAR-UNA-BIB-E.  EXIT.
005950*----------------------------------------------------------------
005960*    COPIA UN TITULO ALTERNO DEL REGISTRO BIB A LA TABLA CARGADA
005970*----------------------------------------------------------------
005980 212-COPIAR-ALT-CARGA SECTION.
005990*    SE COPIAN LAS 5 POSICIONES DE 246 SIEMPRE, AUNQUE VENGAN EN
006000*    BLANCO CUANDO BIB-ALT-TITLE-COUNT ES MENOR A 5; ES MAS
006010*    SIMPLE QUE CONDICIONAR EL PERFORM VARYING AL CONTADOR REAL
006020*    Y EL COSTO DE COPIAR BLANCOS DE MAS ES INSIGNIFICANTE.
006030     MOVE BIB-ALT-IND1(WKS-K) TO
006040        WKS-BIB-ALT-IND1(WKS-BIB-CARGADOS WKS-K)
006050     MOVE BIB-ALT-IND2(WKS-K) TO
006060        WKS-BIB-ALT-IND2(WKS-BIB-CARGADOS WKS-K)
006070     MOVE BIB-ALT-TITLE-A(WKS-K) TO
006080        WKS-BIB-ALT-TITULO(WKS-BIB-CARGADOS WKS-K)
006090     MOVE BIB-ALT-PART-N(WKS-K) TO
006100        WKS-BIB-ALT-NUMERO(WKS-BIB-CARGADOS WKS-K).
006110 212-COPIAR-ALT-CARGA-E.  EXIT.
006120*----------------------------------------------------------------
006130*    LEE DIGDATA E INVENTA EN EL MISMO ORDEN (UN ACTIVO POR
006140*    PAR DE REGISTROS) Y ARMA UN REGISTRO MAMS POR CADA UNO
006150*----------------------------------------------------------------
006160 300-PROCESAR-ACTIVOS SECTION.
006170*    DIGDATA ES EL ARCHIVO MAESTRO DE ESTE PERFORM UNTIL: SE LEE
006180*    ADELANTADO Y CADA PASO DE 301 LEE EL SIGUIENTE, ASUMIENDO
006190*    QUE INVENTA TRAE EXACTAMENTE UN REGISTRO POR CADA REGISTRO
006200*    DE DIGDATA EN EL MISMO ORDEN (AMBOS SON SALIDA DEL MISMO
006210*    PROCESO DE EXTRACCION PREVIO).
006220     READ ARCH-DIGDATA
006230        AT END SET HAY-FIN-DIGDATA TO TRUE
006240     END-READ
006250     PERFORM 301-PROCESAR-UN-ACTIVO UNTIL HAY-FIN-DIGDATA.
006260 300-PROCESAR-ACTIVOS-E.  EXIT.
006270*----------------------------------------------------------------
006280*    ARMA UN REGISTRO MAMS A PARTIR DEL PAR DIGDATA/INVENTA
006290*    ACTUAL Y AVANZA LA LECTURA DE DIGDATA
006300*----------------------------------------------------------------
006310 301-PROCESAR-UN-ACTIVO SECTION.
006320     ADD 1 TO WKS-DIGDATA-LEIDOS
006330*    SI INVENTA SE QUEDA CORTO RESPECTO A DIGDATA, ES UN ERROR
006340*    DE LOS ARCHIVOS DE ENTRADA (NO UN CASO NORMAL DE FIN DE
006350*    ARCHIVO), ASI QUE EL AT END ENTRA POR LA MISMA RUTINA 700
006360*    QUE UNA FALLA DE OPEN, EN LUGAR DE TERMINAR EL LOTE COMO
006370*    SI TODO ESTUVIERA BIEN.
006380     READ ARCH-INVENTA
006390        AT END
006400           MOVE 'INVENTA' TO WKS-ARCHIVO-ANALIZAR
006410           PERFORM 700-ERRORES-ARCHIVO
006420     END-READ
006430     ADD 1 TO WKS-INVENTA-LEIDOS
006440*    WKS-CONTADOR-TRAZAS ES INDEPENDIENTE DE LOS DOS CONTADORES
006450*    DE LECTURA DE ARRIBA; SOLO ALIMENTA EL CONSECUTIVO DE LA
006460*    DISPLAY DE TRAZA, NO EL REPORTE DE CONTROL DE 900.
006470     ADD 1 TO WKS-CONTADOR-TRAZAS
006480     MOVE INV-INVENTORY-ID  TO WKS-TI-INVENTORY-ID
006490     MOVE WKS-CONTADOR-TRAZAS TO WKS-TI-CONTADOR
006500     IF FTVA0030-TRAZA-ACTIVA
006510        DISPLAY 'FTVA0030 - PROCESANDO INVENTARIO '
006520                WKS-TRAZA-INVENTARIO-X UPON CONSOLE
006530     END-IF
006540     MOVE SPACES TO MAMS-RECORD
006550*        INICIALIZAR TODO EL REGISTRO DE SALIDA EN BLANCO ANTES
006560*        DE ARMARLO EVITA QUE CAMPOS DEL ACTIVO ANTERIOR (POR
006570*        EJEMPLO UN MAMS-SERIES-TITLE QUE YA NO APLICA) QUEDEN
006580*        ARRASTRADOS EN EL REGISTRO DEL ACTIVO ACTUAL.
006590*    ORDEN FIJO DE ARMADO DEL REGISTRO MAMS: PRIMERO SE UBICA
006600*    LA BIB (310), LUEGO SE EXTRAEN LOS DATOS MARC QUE DEPENDEN
006610*    DE ELLA (320), LUEGO EL TIPO DE PRODUCCION (400, QUE
006620*    DEPENDE SOLO DE INVENTA) Y POR ULTIMO LOS DATOS DIGITALES
006630*    (500, QUE DEPENDEN SOLO DE DIGDATA); ESTE ORDEN NO IMPORTA
006640*    ENTRE 400 Y 500 PERO SI ENTRE 310 Y 320.
006650     PERFORM 310-LOCALIZAR-BIB
006660     PERFORM 320-EXTRAER-DATOS-MARC
006670     PERFORM 400-CLASIFICAR-TIPO-PRODUCCION
006680     PERFORM 500-DERIVAR-DATOS-DIGITALES
006690*    EL NUMERO DE INVENTARIO SE MUEVE DIRECTO, SIN PASAR POR
006700*    NINGUNA DE LAS SECCIONES 300S, PORQUE NO REQUIERE NINGUNA
006710*    TRANSFORMACION NI VALIDACION DE FORMATO.
006720     MOVE INV-INVENTORY-NO TO MAMS-INVENTORY-NUMBER
006730     PERFORM 600-ESCRIBIR-REGISTRO-MAMS
006740     READ ARCH-DIGDATA
006750        AT END SET HAY-FIN-DIGDATA TO TRUE
006760     END-READ.
006770 301-PROCESAR-UN-ACTIVO-E.  EXIT.
006780*----------------------------------------------------------------
006790*    BUSCA EN LA TABLA BIB, POR BUSQUEDA BINARIA, LA LLAVE QUE
006800*    CALZA CON EL INVENTARIO DEL ACTIVO ACTUAL
006810*----------------------------------------------------------------
006820 310-LOCALIZAR-BIB SECTION.
006830     MOVE 'N' TO WKS-BIB-ENCONTRADO
006840     MOVE SPACES TO WKS-BIB-ACTUAL
006850*    UN ACTIVO SIN BIB CORRESPONDIENTE NO ES ERROR DE ARCHIVO;
006860*    ES UN INVENTARIO SIN CATALOGACION, ASI QUE EL AT END SOLO
006870*    SUMA A WKS-ASSETS-SIN-BIB (VER EL REPORTE DE CONTROL, 900)
006880*    Y DEJA MAMS-RECORD CON LOS CAMPOS DE BIB EN BLANCO.
006890     SEARCH ALL WKS-BIB-ENTRADA
006900        AT END
006910           ADD 1 TO WKS-ASSETS-SIN-BIB
006920        WHEN WKS-BIB-LLAVE(IDX-BIB) = INV-INVENTORY-ID
006930           MOVE 'S' TO WKS-BIB-ENCONTRADO
006940*            SE COPIA CAMPO POR CAMPO (NO GROUP MOVE) PORQUE LA
006950*            ENTRADA DE TABLA Y LA COPIA PLANA NO TIENEN
006960*            EXACTAMENTE LA MISMA DISPOSICION DE BYTES.
006970           MOVE WKS-BIB-LLAVE(IDX-BIB)     TO WKS-BA-LLAVE
006980           MOVE WKS-BIB-ID-CATALOGO(IDX-BIB)
006990                                            TO WKS-BA-ID-CATALOGO
007000           MOVE WKS-BIB-COD-IDIOMA(IDX-BIB) TO WKS-BA-COD-IDIOMA
007010           MOVE WKS-BIB-LARGO-008(IDX-BIB)  TO WKS-BA-LARGO-008
007020           MOVE WKS-BIB-TITULO-PRIN(IDX-BIB)
007030                                            TO WKS-BA-TITULO-PRIN
007040           MOVE WKS-BIB-RESP(IDX-BIB)       TO WKS-BA-RESP
007050           MOVE WKS-BIB-NOMBRE-PARTE(IDX-BIB)
007060                                           TO WKS-BA-NOMBRE-PARTE
007070           MOVE WKS-BIB-NUMERO-PARTE(IDX-BIB)
007080                                           TO WKS-BA-NUMERO-PARTE
007090           MOVE WKS-BIB-FECHA-260C(IDX-BIB) TO WKS-BA-FECHA-260C
007100           MOVE WKS-BIB-CANT-ALT(IDX-BIB)   TO WKS-BA-CANT-ALT
007110           PERFORM 311-COPIAR-ALT-ACTUAL
007120              VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 5
007130     END-SEARCH.
007140 310-LOCALIZAR-BIB-E.  EXIT.
007150*----------------------------------------------------------------
007160*    COPIA UN TITULO ALTERNO DE LA TABLA BIB A LA COPIA PLANA
007170*----------------------------------------------------------------
007180 311-COPIAR-ALT-ACTUAL SECTION.
007190*    COPIA UNA SOLA POSICION DE TITULO ALTERNO (DE LAS 5) DESDE
007200*    LA TABLA BIB, POR SUBINDICE IDX-BIB, HACIA LA COPIA PLANA
007210*    WKS-BIB-ACTUAL; SE INVOCA 5 VECES SEGUIDAS DESDE 310, SIN
007220*    IMPORTAR CUANTOS TITULOS ALTERNOS REALES TENGA EL REGISTRO.
007230*    SI EL REGISTRO BIB TIENE MENOS DE 5 TITULOS ALTERNOS, LAS
007240*    POSICIONES SOBRANTES SIMPLEMENTE COPIAN BLANCOS.
007250     MOVE WKS-BIB-ALT-IND1(IDX-BIB WKS-K)
007260                               TO WKS-BA-ALT-IND1(WKS-K)
007270     MOVE WKS-BIB-ALT-IND2(IDX-BIB WKS-K)
007280                               TO WKS-BA-ALT-IND2(WKS-K)
007290     MOVE WKS-BIB-ALT-TITULO(IDX-BIB WKS-K)
007300                             TO WKS-BA-ALT-TITULO(WKS-K)
007310     MOVE WKS-BIB-ALT-NUMERO(IDX-BIB WKS-K)
007320                             TO WKS-BA-ALT-NUMERO(WKS-K).
007330 311-COPIAR-ALT-ACTUAL-E.  EXIT.
007340*----------------------------------------------------------------
007350*    APLICA LAS REGLAS DEL EXTRACTOR MARC: IDENTIFICADOR,
007360*    FECHA, CREADORES, IDIOMA Y TITULOS
007370*----------------------------------------------------------------
007380 320-EXTRAER-DATOS-MARC SECTION.
007390*    TODA ESTA SECCION SE SALTA CUANDO EL ACTIVO NO TIENE BIB
007400*    CORRESPONDIENTE (VER 310); EN ESE CASO LOS CAMPOS MARC DE
007410*    MAMS-RECORD QUEDAN EN BLANCOS (YA ESTABLECIDO POR EL MOVE
007420*    SPACES TO MAMS-RECORD DE 301).
007430     IF SI-HAY-BIB
007440        MOVE WKS-BA-ID-CATALOGO TO MAMS-MMS-ID
007450        PERFORM 321-OBTENER-FECHA-LANZAMIENTO
007460        PERFORM 322-OBTENER-CREADORES
007470        PERFORM 323-OBTENER-IDIOMA
007480        PERFORM 324-OBTENER-TITULOS
007490     END-IF.
007500 320-EXTRAER-DATOS-MARC-E.  EXIT.
007510*----------------------------------------------------------------
007520*    FECHA: TOMA EL 260 $C YA FILTRADO Y LO NORMALIZA
007530*----------------------------------------------------------------
007540 321-OBTENER-FECHA-LANZAMIENTO SECTION.
007550*    SI EL 260 $C VIENE EN BLANCO NO SE LLAMA A FTVFEC00; UNA
007560*    RESPONSABILIDAD SIN FECHA DE PUBLICACION ES UN CASO VALIDO
007570*    (MATERIAL SIN FECHA CATALOGADA), NO UN ERROR.
007580     IF WKS-BA-FECHA-260C = SPACES
007590        MOVE SPACES TO MAMS-RELEASE-DATE
007600     ELSE
007610        CALL 'FTVFEC00' USING WKS-BA-FECHA-260C
007620                              MAMS-RELEASE-DATE
007630     END-IF.
007640 321-OBTENER-FECHA-LANZAMIENTO-E.  EXIT.
007650*----------------------------------------------------------------
007660*    CREADORES: APLICA LA REGLA DE DIRECTORES SOBRE LA MENCION
007670*    DE RESPONSABILIDAD
007680*----------------------------------------------------------------
007690 322-OBTENER-CREADORES SECTION.
007700*    TODA LA LOGICA DE RECONOCIMIENTO DE NOMBRES VIVE EN
007710*    FTVNOM00 (VER SU PROPIA BITACORA); ESTE PROGRAMA SOLO LE
007720*    PASA LA MENCION DE RESPONSABILIDAD YA COPIADA A WKS-BA-RESP.
007730*    NO SE DUPLICA AQUI NINGUNA REGLA DE PARSEO DE NOMBRES, PARA
007740*    QUE UN CAMBIO EN EL CRITERIO DE "DIRECTOR" SOLO REQUIERA
007750*    TOCAR FTVNOM00.
007760     CALL 'FTVNOM00' USING WKS-BA-RESP
007770                           MAMS-CREATORS.
007780 322-OBTENER-CREADORES-E.  EXIT.
007790*----------------------------------------------------------------
007800*    IDIOMA: SOLO SE CONFIA EN EL CODIGO SI EL 008 MIDE 40,
007810*    LUEGO SE BUSCA EN LA TABLA DE IDIOMAS POR BUSQUEDA BINARIA
007820*----------------------------------------------------------------
007830 323-OBTENER-IDIOMA SECTION.
007840     MOVE SPACES TO MAMS-LANGUAGE
007850*    SI EL CODIGO DE IDIOMA NO CALZA CON NINGUNA ENTRADA DE LA
007860*    TABLA (POR EJEMPLO, UN CODIGO OBSOLETO YA RETIRADO DEL
007870*    MAPA), SE DEJA MAMS-LANGUAGE EN BLANCO EN LUGAR DE
007880*    RECHAZAR EL ACTIVO COMPLETO.
007890     IF WKS-BA-LARGO-008 = 40
007900        SEARCH ALL WKS-IDIOMA-ENTRADA
007910           AT END
007920              MOVE SPACES TO MAMS-LANGUAGE
007930           WHEN WKS-COD-IDIOMA(IDX-IDIOMA) = WKS-BA-COD-IDIOMA
007940              MOVE WKS-NOM-IDIOMA(IDX-IDIOMA) TO MAMS-LANGUAGE
007950        END-SEARCH
007960     END-IF.
007970 323-OBTENER-IDIOMA-E.  EXIT.
007980*----------------------------------------------------------------
007990*    TITULOS: SERIE, EPISODIO, ALTERNOS Y EL TITULO NO
008000*    CALIFICADO, SEGUN LA PRESENCIA DE 245 $N / $P
008010*----------------------------------------------------------------
008020 324-OBTENER-TITULOS SECTION.
008030*    LA PRESENCIA DE 245 $N O $P (NOMBRE/NUMERO DE PARTE) ES LO
008040*    QUE DISTINGUE UN ACTIVO DE SERIE (CON EPISODIO) DE UN
008050*    ACTIVO DE PELICULA/PROGRAMA UNICO; WKS-TIENE-PARTE SE FIJA
008060*    AQUI Y GOBIERNA SI EL TITULO PRINCIPAL SE TRATA COMO
008070*    TITULO DE SERIE O COMO TITULO NO CALIFICADO DIRECTO.
008080     MOVE 'N' TO WKS-TIENE-PARTE
008090     IF WKS-BA-NOMBRE-PARTE NOT = SPACES
008100        OR WKS-BA-NUMERO-PARTE NOT = SPACES
008110        MOVE 'S' TO WKS-TIENE-PARTE
008120     END-IF
008130     IF SI-TIENE-PARTE
008140*        CON PARTE: EL 245 $A PRINCIPAL ES EL TITULO DE LA
008150*        SERIE COMPLETA, Y EL EPISODIO/PARTE SE ARMA APARTE
008160*        EN 325-ARMAR-EPISODIO.
008170        MOVE WKS-BA-TITULO-PRIN TO MAMS-SERIES-TITLE
008180     ELSE
008190*        SIN PARTE: NO ES UN ACTIVO DE SERIE; MAMS-SERIES-TITLE
008200*        QUEDA EN BLANCO Y EL 245 $A VA DIRECTO A MAMS-TITLE
008210*        DESDE 326 (RAMA ELSE DE ESE IF).
008220        MOVE SPACES TO MAMS-SERIES-TITLE
008230     END-IF
008240     PERFORM 325-ARMAR-EPISODIO
008250     PERFORM 326-ARMAR-TITULO-NO-CALIFICADO
008260     PERFORM 327-ARMAR-TITULOS-ALTERNOS.
008270 324-OBTENER-TITULOS-E.  EXIT.
008280*----------------------------------------------------------------
008290*    EPISODIO: UNE, EN ORDEN, P + N + CADA ALT-N, CON '. '
008300*----------------------------------------------------------------
008310 325-ARMAR-EPISODIO SECTION.
008320     MOVE SPACES TO MAMS-EPISODE-TITLE
008330     MOVE ZERO   TO WKS-CANT-PARTES-EP
008340     MOVE SPACES TO WKS-CAMPO-120 WKS-CAMPO-120-B
008350     MOVE WKS-BA-NOMBRE-PARTE TO WKS-CAMPO-120
008360*    245 $P (NOMBRE DE PARTE, EJ. "PART 1" O UN TITULO DE
008370*    TEMPORADA) SE LIMPIA POR FTVLIM00 IGUAL QUE CUALQUIER OTRO
008380*    CAMPO DE TEXTO LIBRE ANTES DE ENTRAR AL EPISODIO.
008390     CALL 'FTVLIM00' USING WKS-CAMPO-120 WKS-CAMPO-120-B
008400     IF WKS-CAMPO-120-B NOT = SPACES
008410        MOVE WKS-CAMPO-120-B(1:40) TO WKS-P-LIMPIO
008420        PERFORM 328-AGREGAR-PARTE-EPISODIO
008430     END-IF
008440     MOVE SPACES TO WKS-CAMPO-120 WKS-CAMPO-120-B
008450     MOVE WKS-BA-NUMERO-PARTE TO WKS-CAMPO-120
008460*    245 $N (NUMERO DE PARTE, EJ. "EPISODE 5") SE AGREGA
008470*    DESPUES DE $P SI AMBOS ESTAN PRESENTES, SEPARADOS POR '. '
008480*    (329-AGREGAR-N-EPISODIO).
008490     CALL 'FTVLIM00' USING WKS-CAMPO-120 WKS-CAMPO-120-B
008500     IF WKS-CAMPO-120-B NOT = SPACES
008510        MOVE WKS-CAMPO-120-B(1:40) TO WKS-N-LIMPIO
008520        PERFORM 329-AGREGAR-N-EPISODIO
008530     END-IF
008540*    LOS TITULOS ALTERNOS (246) TAMBIEN PUEDEN TRAER SU PROPIO
008550*    $P; CADA UNO SE EVALUA POR SEPARADO EN 334 Y SE AGREGA AL
008560*    EPISODIO EN EL ORDEN EN QUE APARECE EN LA TABLA BIB.
008570     PERFORM 334-EVALUAR-ALT-N-DE-EPISODIO
008580        VARYING WKS-K FROM 1 BY 1
008590        UNTIL WKS-K > WKS-BA-CANT-ALT OR WKS-K > 5.
008600 325-ARMAR-EPISODIO-E.  EXIT.
008610*----------------------------------------------------------------
008620*    EVALUA UN ALT-N (246 $P) COMO POSIBLE PARTE DE EPISODIO
008630*----------------------------------------------------------------
008640 334-EVALUAR-ALT-N-DE-EPISODIO SECTION.
008650*    SOLO EL ALT-N (246 $P) SE CONSIDERA PARTE DE EPISODIO; EL
008660*    ALT-A (246 $A, TITULO ALTERNO PROPIAMENTE) SE EVALUA POR
008670*    SEPARADO EN 337, MAS ABAJO EN LA CADENA DE 327.
008680     IF WKS-BA-ALT-NUMERO(WKS-K) NOT = SPACES
008690        MOVE SPACES TO WKS-CAMPO-120 WKS-CAMPO-120-B
008700        MOVE WKS-BA-ALT-NUMERO(WKS-K) TO WKS-CAMPO-120
008710        CALL 'FTVLIM00' USING WKS-CAMPO-120 WKS-CAMPO-120-B
008720        IF WKS-CAMPO-120-B NOT = SPACES
008730           MOVE WKS-CAMPO-120-B(1:20) TO WKS-ALT-N-LIMPIO
008740           PERFORM 330-AGREGAR-ALT-N-EPISODIO
008750        END-IF
008760     END-IF.
008770 334-EVALUAR-ALT-N-DE-EPISODIO-E.  EXIT.
008780*----------------------------------------------------------------
008790*    UNQUALIFIED TITLE: SERIE + ESPACIO + EPISODIO, O MAIN
008800*----------------------------------------------------------------
008810 326-ARMAR-TITULO-NO-CALIFICADO SECTION.
008820     MOVE SPACES TO MAMS-TITLE
008830*    CR-2019: EL TOPE WKS-LARGO-B-TOPE EXISTE PORQUE
008840*    MAMS-SERIES-TITLE/MAMS-EPISODE-TITLE VIENEN JUSTO DESPUES
008850*    DE MAMS-TITLE EN EL MISMO REGISTRO MAMS; SIN TOPARLO, UN
008860*    EPISODIO LARGO CONCATENADO A UNA SERIE LARGA PODIA
008870*    REBASAR LOS 120 BYTES DE MAMS-TITLE Y SOBRESCRIBIR ESOS
008880*    DOS CAMPOS SIGUIENTES.
008890     IF MAMS-SERIES-TITLE NOT = SPACES
008900        AND MAMS-EPISODE-TITLE NOT = SPACES
008910        MOVE 60 TO WKS-LARGO-A
008920        PERFORM 335-RETROCEDER-LARGO-A
008930           UNTIL WKS-LARGO-A = ZERO
008940           OR MAMS-SERIES-TITLE(WKS-LARGO-A:1) NOT = SPACE
008950        MOVE 80 TO WKS-LARGO-B
008960        PERFORM 336-RETROCEDER-LARGO-B
008970           UNTIL WKS-LARGO-B = ZERO
008980           OR MAMS-EPISODE-TITLE(WKS-LARGO-B:1) NOT = SPACE
008990        MOVE MAMS-SERIES-TITLE(1:WKS-LARGO-A) TO MAMS-TITLE
009000        MOVE ' ' TO MAMS-TITLE(WKS-LARGO-A + 1 : 1)
009010        COMPUTE WKS-LARGO-B-TOPE = 120 - WKS-LARGO-A - 1
009020*        EL TOPE ES EL MENOR ENTRE EL ESPACIO QUE QUEDA EN
009030*        MAMS-TITLE Y EL LARGO REAL DEL EPISODIO; SI EL
009040*        EPISODIO YA CABE COMPLETO, WKS-LARGO-B-TOPE SE AJUSTA
009050*        HACIA ABAJO A SU LARGO REAL (CR-2019).
009060        IF WKS-LARGO-B-TOPE > WKS-LARGO-B
009070           MOVE WKS-LARGO-B TO WKS-LARGO-B-TOPE
009080        END-IF
009090        IF WKS-LARGO-B-TOPE > ZERO
009100           MOVE MAMS-EPISODE-TITLE(1:WKS-LARGO-B-TOPE)
009110                TO MAMS-TITLE(WKS-LARGO-A + 2 : WKS-LARGO-B-TOPE)
009120        END-IF
009130     ELSE
009140*        NI SERIE NI EPISODIO PRESENTES A LA VEZ: EL TITULO NO
009150*        CALIFICADO ES DIRECTAMENTE EL 245 $A PRINCIPAL DE LA BIB,
009160*        SIN CONCATENAR NADA.
009170        MOVE WKS-BA-TITULO-PRIN TO MAMS-TITLE
009180     END-IF.
009190 326-ARMAR-TITULO-NO-CALIFICADO-E.  EXIT.
009200*----------------------------------------------------------------
009210*    UN PASO DE RETROCESO SOBRE EL CONTADOR DE LARGO "A" -
009220*    COMPARTIDO POR TODOS LOS ESCANEOS DE LONGITUD DE CADENA
009230*    QUE USAN WKS-LARGO-A (EL CAMPO A ESCANEAR LO FIJA CADA
009240*    PERFORM ... UNTIL QUE LO INVOCA)
009250*----------------------------------------------------------------
009260*----------------------------------------------------------------
009270*    UN PASO DE RETROCESO SOBRE EL CONTADOR DE LARGO "A" -
009280*    COMPARTIDO POR TODOS LOS ESCANEOS DE LONGITUD DE CADENA
009290*    QUE USAN WKS-LARGO-A.
009300*----------------------------------------------------------------
009310 335-RETROCEDER-LARGO-A SECTION.
009320     SUBTRACT 1 FROM WKS-LARGO-A.
009330 335-RETROCEDER-LARGO-A-E.  EXIT.
009340*----------------------------------------------------------------
009350*    UN PASO DE RETROCESO SOBRE EL CONTADOR DE LARGO "B" -
009360*    COMPARTIDO POR TODOS LOS ESCANEOS DE LONGITUD DE CADENA
009370*    QUE USAN WKS-LARGO-B
009380*----------------------------------------------------------------
009390 336-RETROCEDER-LARGO-B SECTION.
009400     SUBTRACT 1 FROM WKS-LARGO-B.
009410 336-RETROCEDER-LARGO-B-E.  EXIT.
009420*----------------------------------------------------------------
009430*    TITULOS ALTERNOS: 246 $A CUYOS INDICADORES CALIFICAN,
009440*    UNIDOS CON ';'
009450*----------------------------------------------------------------
009460 327-ARMAR-TITULOS-ALTERNOS SECTION.
009470     MOVE SPACES TO MAMS-ALT-TITLES
009480     MOVE ZERO   TO WKS-CANT-ALT-SALIDA
009490*    HASTA 5 TITULOS ALTERNOS POR ACTIVO, IGUAL AL TOPE DE
009500*    WKS-BA-CANT-ALT CARGADO DESDE BIB.
009510     PERFORM 337-EVALUAR-ALT-TITULO
009520        VARYING WKS-K FROM 1 BY 1
009530        UNTIL WKS-K > WKS-BA-CANT-ALT OR WKS-K > 5.
009540 327-ARMAR-TITULOS-ALTERNOS-E.  EXIT.
009550*----------------------------------------------------------------
009560*    EVALUA UN 246 $A COMO POSIBLE TITULO ALTERNO CALIFICADO
009570*----------------------------------------------------------------
009580 337-EVALUAR-ALT-TITULO SECTION.
009590*    UN PASO DEL PERFORM VARYING DE 327: EVALUA LA POSICION
009600*    WKS-K DE LA TABLA DE TITULOS ALTERNOS DE LA BIB ACTUAL.
009610*    SOLO CALIFICAN LOS INDICADORES 0/2/3 DE 246 (VARIANTE DE
009620*    TITULO, TITULO DISTINTIVO, OTRO TITULO) CON EL SEGUNDO
009630     IF WKS-BA-ALT-IND1(WKS-K) = '0' OR '2' OR '3'
009640        AND WKS-BA-ALT-IND2(WKS-K) = SPACE
009650        AND WKS-BA-ALT-TITULO(WKS-K) NOT = SPACES
009660        MOVE WKS-BA-ALT-TITULO(WKS-K) TO WKS-ALT-A-LIMPIO
009670        PERFORM 331-AGREGAR-TITULO-ALTERNO
009680     END-IF.
009690 337-EVALUAR-ALT-TITULO-E.  EXIT.
009700*----------------------------------------------------------------
009710*    AGREGA UNA PARTE AL EPISODIO (P), INICIA LA CADENA
009720*----------------------------------------------------------------
009730 328-AGREGAR-PARTE-EPISODIO SECTION.
009740*    ESTA ES LA PRIMERA PIEZA QUE SE ESCRIBE EN MAMS-EPISODE-
009750*    TITLE PARA EL ACTIVO ACTUAL, ASI QUE SOLO SE MUEVE (NO SE
009760*    CONCATENA); LA CONCATENACION CON '. ' EMPIEZA HASTA LA
009770*    SEGUNDA PIEZA, EN 329 O 330, SEGUN CUAL LLEGUE DESPUES.
009780     MOVE WKS-P-LIMPIO TO MAMS-EPISODE-TITLE
009790*    WKS-CANT-PARTES-EP QUEDA EN 1 DESPUES DE ESTE PASO, PARA
009800*    QUE 329/330 SEPAN QUE YA HAY UNA PIEZA ESCRITA.
009810     ADD 1 TO WKS-CANT-PARTES-EP.
009820 328-AGREGAR-PARTE-EPISODIO-E.  EXIT.
009830*----------------------------------------------------------------
009840*    AGREGA N AL EPISODIO, CON '. ' SI YA HABIA UNA PARTE
009850*----------------------------------------------------------------
009860 329-AGREGAR-N-EPISODIO SECTION.
009870*    WKS-CANT-PARTES-EP EN CERO INDICA QUE ESTA ES LA PRIMERA
009880*    PIEZA DEL EPISODIO PARA ESTE ACTIVO (245 $P NO VINO O VINO
009890*    EN BLANCO); EN ESE CASO SE MUEVE DIRECTO, SIN SEPARADOR.
009900     IF WKS-CANT-PARTES-EP = 0
009910        MOVE WKS-N-LIMPIO TO MAMS-EPISODE-TITLE
009920     ELSE
009930        PERFORM 332-CONCATENAR-EPISODIO-CON-N
009940     END-IF
009950     ADD 1 TO WKS-CANT-PARTES-EP.
009960 329-AGREGAR-N-EPISODIO-E.  EXIT.
009970*----------------------------------------------------------------
009980*    AGREGA UN ALT-N AL EPISODIO, CON '. ' SI YA HABIA UNA PARTE
009990*----------------------------------------------------------------
010000 330-AGREGAR-ALT-N-EPISODIO SECTION.
010010*    MISMA LOGICA QUE 329 PERO PARA UN 246 $P (TITULO ALTERNO
010020*    CON SU PROPIA PARTE); SE PUEDE LLEGAR AQUI DESPUES DE 328
010030*    Y/O 329 YA HABER AGREGADO ALGO, POR ESO SE REVISA DE NUEVO
010040*    WKS-CANT-PARTES-EP EN VEZ DE ASUMIR QUE ESTA VACIO.
010050     IF WKS-CANT-PARTES-EP = 0
010060        MOVE WKS-ALT-N-LIMPIO TO MAMS-EPISODE-TITLE
010070     ELSE
010080        PERFORM 333-CONCATENAR-EPISODIO-CON-ALT-N
010090     END-IF
010100     ADD 1 TO WKS-CANT-PARTES-EP.
010110 330-AGREGAR-ALT-N-EPISODIO-E.  EXIT.
010120*----------------------------------------------------------------
010130*    AGREGA UN TITULO ALTERNO A MAMS-ALT-TITLES, CON ';' SI
010140*    YA HABIA UNO PREVIO
010150*----------------------------------------------------------------
010160 331-AGREGAR-TITULO-ALTERNO SECTION.
010170*    SE MIDE EL LARGO REAL DE WKS-ALT-A-LIMPIO (RELLENO A 60
010180*    POSICIONES) ANTES DE ESCRIBIRLO, PARA NO ARRASTRAR ESPACIOS
010190*    DE RELLENO ENTRE UN TITULO ALTERNO Y EL SIGUIENTE.
010200     MOVE 60 TO WKS-LARGO-A
010210     PERFORM 335-RETROCEDER-LARGO-A
010220        UNTIL WKS-LARGO-A = ZERO
010230        OR WKS-ALT-A-LIMPIO(WKS-LARGO-A:1) NOT = SPACE
010240     IF WKS-CANT-ALT-SALIDA = 0
010250        MOVE WKS-ALT-A-LIMPIO(1:WKS-LARGO-A) TO MAMS-ALT-TITLES
010260     ELSE
010270*        YA HAY AL MENOS UN TITULO ALTERNO ESCRITO; SE UBICA EL
010280*        FINAL DEL CAMPO OCUPADO Y SE AGREGA ';' MAS EL NUEVO
010290*        VALOR, PARA QUE MAMS-ALT-TITLES QUEDE COMO UNA LISTA
010300*        DE TITULOS SEPARADOS POR PUNTO Y COMA.
010310        MOVE 120 TO WKS-LARGO-B
010320        PERFORM 336-RETROCEDER-LARGO-B
010330           UNTIL WKS-LARGO-B = ZERO
010340           OR MAMS-ALT-TITLES(WKS-LARGO-B:1) NOT = SPACE
010350        MOVE ';' TO MAMS-ALT-TITLES(WKS-LARGO-B + 1 : 1)
010360        MOVE WKS-ALT-A-LIMPIO(1:WKS-LARGO-A)
010370             TO MAMS-ALT-TITLES(WKS-LARGO-B + 2 : WKS-LARGO-A)
010380     END-IF
010390     ADD 1 TO WKS-CANT-ALT-SALIDA.
010400 331-AGREGAR-TITULO-ALTERNO-E.  EXIT.
010410*----------------------------------------------------------------
010420*    CONCATENA MAMS-EPISODE-TITLE + '. ' + N-LIMPIO
010430*----------------------------------------------------------------
010440 332-CONCATENAR-EPISODIO-CON-N SECTION.
010450*    RETROCEDE DESDE EL FINAL DE MAMS-EPISODE-TITLE (80 BYTES)
010460*    PARA UBICAR EL PRIMER BYTE OCUPADO, Y DESDE EL FINAL DE
010470*    WKS-N-LIMPIO (40 BYTES) PARA MEDIR SU LARGO REAL, ANTES DE
010480*    CONCATENAR CON EL SEPARADOR '. ' ENTRE AMBOS.
010490     MOVE 80 TO WKS-LARGO-B
010500     PERFORM 336-RETROCEDER-LARGO-B
010510        UNTIL WKS-LARGO-B = ZERO
010520        OR MAMS-EPISODE-TITLE(WKS-LARGO-B:1) NOT = SPACE
010530     MOVE 40 TO WKS-LARGO-A
010540     PERFORM 335-RETROCEDER-LARGO-A
010550        UNTIL WKS-LARGO-A = ZERO
010560        OR WKS-N-LIMPIO(WKS-LARGO-A:1) NOT = SPACE
010570     MOVE '. ' TO MAMS-EPISODE-TITLE(WKS-LARGO-B + 1 : 2)
010580     MOVE WKS-N-LIMPIO(1:WKS-LARGO-A)
010590          TO MAMS-EPISODE-TITLE(WKS-LARGO-B + 3 : WKS-LARGO-A).
010600 332-CONCATENAR-EPISODIO-CON-N-E.  EXIT.
010610*----------------------------------------------------------------
010620*    CONCATENA MAMS-EPISODE-TITLE + '. ' + ALT-N-LIMPIO
010630*----------------------------------------------------------------
010640 333-CONCATENAR-EPISODIO-CON-ALT-N SECTION.
010650*    IDENTICA A 332 PERO PARA UN VALOR PROVENIENTE DE UN 246 $P
010660*    (WKS-ALT-N-LIMPIO, 20 BYTES) EN LUGAR DEL 245 $N; SE
010670*    MANTIENEN SEPARADAS PORQUE LOS DOS CAMPOS ORIGEN TIENEN
010680*    ANCHO DISTINTO Y RETROCEDER SOBRE EL ANCHO EQUIVOCADO
010690*    DARIA UN LARGO FALSO.
010700     MOVE 80 TO WKS-LARGO-B
010710     PERFORM 336-RETROCEDER-LARGO-B
010720        UNTIL WKS-LARGO-B = ZERO
010730        OR MAMS-EPISODE-TITLE(WKS-LARGO-B:1) NOT = SPACE
010740     MOVE 20 TO WKS-LARGO-A
010750     PERFORM 335-RETROCEDER-LARGO-A
010760        UNTIL WKS-LARGO-A = ZERO
010770        OR WKS-ALT-N-LIMPIO(WKS-LARGO-A:1) NOT = SPACE
010780     MOVE '. ' TO MAMS-EPISODE-TITLE(WKS-LARGO-B + 1 : 2)
010790     MOVE WKS-ALT-N-LIMPIO(1:WKS-LARGO-A)
010800          TO MAMS-EPISODE-TITLE(WKS-LARGO-B + 3 : WKS-LARGO-A).
010810 333-CONCATENAR-EPISODIO-CON-ALT-N-E.  EXIT.
010820*----------------------------------------------------------------
010830*    CLASIFICADOR DE TIPO DE PRODUCCION: PARTE EL CAMPO
010840*    MULTIVALUADO POR '|' Y BUSCA PALABRAS CLAVE DE SERIE
010850*----------------------------------------------------------------
010860 400-CLASIFICAR-TIPO-PRODUCCION SECTION.
010870*    LOS INDICADORES SE REINICIALIZAN EN CADA ACTIVO PORQUE ESTA
010880*    SECTION SE EJECUTA UNA VEZ POR CADA REGISTRO DE INVENTA Y
010890*    EL VALOR DEL ACTIVO ANTERIOR NO DEBE ARRASTRARSE.
010900     MOVE 'N' TO MAMS-SERIES-FLAG
010910     MOVE 'N' TO WKS-SERIE-CLASIFICADA
010920     MOVE SPACES TO WKS-TIPO-PROD-MAYUS
010930     MOVE INV-PRODUCTION-TYPE TO WKS-TIPO-PROD-MAYUS
010940*    LA CONVERSION A MAYUSCULAS SE HACE UNA SOLA VEZ SOBRE TODO
010950*    EL CAMPO ANTES DE PARTIRLO EN TOKENS, PARA NO TENER QUE
010960*    CONVERTIR CADA TOKEN POR SEPARADO DESPUES DEL UNSTRING.
010970     INSPECT WKS-TIPO-PROD-MAYUS
010980             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010990                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011000     MOVE SPACES TO WKS-TOKENS-TIPO
011010     MOVE ZERO   TO WKS-CANT-TOKENS-TIPO
011020*    WKS-TOKENS-TIPO SE LIMPIA ANTES DE CADA UNSTRING PORQUE UN
011030*    ACTIVO CON MENOS TOKENS QUE EL ANTERIOR PODRIA DEJAR
011040*    RESIDUOS DEL ACTIVO PREVIO EN LAS POSICIONES SOBRANTES.
011050     UNSTRING WKS-TIPO-PROD-MAYUS DELIMITED BY '|'
011060              INTO WKS-TIPO-TOKEN(1) WKS-TIPO-TOKEN(2)
011070                   WKS-TIPO-TOKEN(3) WKS-TIPO-TOKEN(4)
011080                   WKS-TIPO-TOKEN(5) WKS-TIPO-TOKEN(6)
011090                   WKS-TIPO-TOKEN(7) WKS-TIPO-TOKEN(8)
011100              TALLYING IN WKS-CANT-TOKENS-TIPO
011110     END-UNSTRING
011120*    EL PERFORM SE DETIENE EN CUANTO UN TOKEN CALZA CON
011130*    CUALQUIER PALABRA CLAVE (YA-CLASIFICO-SERIE), ASI QUE NO
011140*    IMPORTA SI VARIOS TOKENS CALIFICARIAN: BASTA UNO SOLO PARA
011150*    MARCAR EL ACTIVO COMO SERIE.
011160     PERFORM 410-EVALUAR-TOKEN-DE-TIPO
011170        VARYING WKS-K FROM 1 BY 1
011180        UNTIL WKS-K > WKS-CANT-TOKENS-TIPO
011190        OR YA-CLASIFICO-SERIE.
011200 400-CLASIFICAR-TIPO-PRODUCCION-E.  EXIT.
011210*----------------------------------------------------------------
011220*    REVISA UN TOKEN DE TIPO DE PRODUCCION CONTRA LAS 4
011230*    PALABRAS CLAVE, POR CONTENCION DE SUBCADENA
011240*----------------------------------------------------------------
011250 410-EVALUAR-TOKEN-DE-TIPO SECTION.
011260*    RECORRE LAS 4 POSICIONES DE LA TABLA WKS-PALABRA-CLAVE
011270*    CONTRA EL TOKEN ACTUAL DE TIPO DE PRODUCCION; SE DETIENE EN
011280*    CUANTO ALGUNA CALZA (YA-CLASIFICO-SERIE), SIN PROBAR EL
011290*    RESTO DE PALABRAS CLAVE UNA VEZ QUE EL ACTIVO YA QUEDO
011300*    MARCADO COMO SERIE.
011310     SET IDX-CLAVE TO 1
011320     PERFORM 411-PROBAR-UNA-PALABRA-CLAVE
011330        UNTIL IDX-CLAVE > 4 OR YA-CLASIFICO-SERIE.
011340 410-EVALUAR-TOKEN-DE-TIPO-E.  EXIT.
011350*----------------------------------------------------------------
011360*    PRUEBA UNA PALABRA CLAVE CONTRA EL TOKEN ACTUAL Y AVANZA
011370*----------------------------------------------------------------
011380 411-PROBAR-UNA-PALABRA-CLAVE SECTION.
011390*    UN PASO DEL PERFORM UNTIL DE 410: PRUEBA LA PALABRA CLAVE EN
011400*    LA POSICION ACTUAL DE IDX-CLAVE Y AVANZA EL INDICE PARA LA
011410*    SIGUIENTE VUELTA, SIGUIENDO EL MISMO PATRON DE "UN PASO POR
011420*    SECCION" USADO EN 201/211/335/336 DE ESTE PROGRAMA.
011430     PERFORM 420-CONTIENE-PALABRA-CLAVE
011440     SET IDX-CLAVE UP BY 1.
011450 411-PROBAR-UNA-PALABRA-CLAVE-E.  EXIT.
011460*----------------------------------------------------------------
011470*    BUSQUEDA MANUAL DE UNA PALABRA CLAVE DENTRO DE UN TOKEN
011480*    (CONTENCION, NO SOLO COINCIDENCIA EXACTA)
011490*----------------------------------------------------------------
011500 420-CONTIENE-PALABRA-CLAVE SECTION.
011510     MOVE 20 TO WKS-LARGO-A
011520*    LA PALABRA CLAVE VIENE CON RELLENO DE ESPACIOS A 20
011530*    POSICIONES; SE MIDE SU LARGO REAL AQUI PARA NO COMPARAR
011540*    CONTRA EL RELLENO, IGUAL QUE EN 210-BUSCAR-SUBCADENA DE
011550*    FTVNOM00 PARA LAS FRASES DE CREDITO.
011560     PERFORM 335-RETROCEDER-LARGO-A
011570        UNTIL WKS-LARGO-A = ZERO
011580        OR WKS-PALABRA-CLAVE(IDX-CLAVE)(WKS-LARGO-A:1)
011590           NOT = SPACE
011600     IF WKS-LARGO-A > 0
011610        PERFORM 421-COMPARAR-CLAVE-EN-POSICION
011620           VARYING WKS-P FROM 1 BY 1
011630           UNTIL WKS-P > (31 - WKS-LARGO-A)
011640           OR YA-CLASIFICO-SERIE
011650     END-IF.
011660 420-CONTIENE-PALABRA-CLAVE-E.  EXIT.
011670*----------------------------------------------------------------
011680*    UN PASO DE LA COMPARACION DE PALABRA CLAVE POR POSICION
011690*----------------------------------------------------------------
011700 421-COMPARAR-CLAVE-EN-POSICION SECTION.
011710*    COMPARA LA PALABRA CLAVE CONTRA LA SUBCADENA DEL TOKEN QUE
011720*    EMPIEZA EN LA POSICION WKS-P, DEL LARGO REAL DE LA PALABRA
011730*    CLAVE (WKS-LARGO-A); ESTE ES EL MISMO PATRON DE COMPARACION
011740*    POR POSICION QUE USA 211-COMPARAR-EN-POSICION DE FTVNOM00
011750*    PARA LAS FRASES DE CREDITO.
011760     IF WKS-TIPO-TOKEN(WKS-K)(WKS-P : WKS-LARGO-A) =
011770        WKS-PALABRA-CLAVE(IDX-CLAVE)(1 : WKS-LARGO-A)
011780        MOVE 'Y' TO MAMS-SERIES-FLAG
011790        MOVE 'S' TO WKS-SERIE-CLASIFICADA
011800     END-IF.
011810 421-COMPARAR-CLAVE-EN-POSICION-E.  EXIT.
011820*----------------------------------------------------------------
011830*    DERIVADOR DE DATOS DIGITALES: EL NOMBRE DE ARCHIVO SE
011840*    SUPRIME PARA DCP Y DPX; LA SUB-CARPETA SOLO APLICA A DCP
011850*----------------------------------------------------------------
011860 500-DERIVAR-DATOS-DIGITALES SECTION.
011870*    DCP Y DPX SON PAQUETES DE ARCHIVOS (VARIOS ARCHIVOS POR
011880*    CARPETA), ASI QUE MAMS-FILE-NAME NO APLICA PARA ELLOS; LOS
011890*    DEMAS MEDIOS (VIDEOTAPE, ARCHIVO DIGITAL SUELTO, ETC.) SI
011900*    TIENEN UN NOMBRE DE ARCHIVO UNICO Y NO USAN SUB-CARPETA.
011910     EVALUATE TRUE
011920        WHEN DIG-MEDIA-ES-DCP
011930           MOVE SPACES          TO MAMS-FILE-NAME
011940           MOVE DIG-FOLDER-NAME TO MAMS-FOLDER-NAME
011950           MOVE DIG-SUB-FOLDER-NAME TO MAMS-SUB-FOLDER-NAME
011960        WHEN DIG-MEDIA-ES-DPX
011970           MOVE SPACES          TO MAMS-FILE-NAME
011980           MOVE DIG-FOLDER-NAME TO MAMS-FOLDER-NAME
011990           MOVE SPACES          TO MAMS-SUB-FOLDER-NAME
012000        WHEN OTHER
012010           MOVE DIG-FILE-NAME   TO MAMS-FILE-NAME
012020           MOVE DIG-FOLDER-NAME TO MAMS-FOLDER-NAME
012030           MOVE SPACES          TO MAMS-SUB-FOLDER-NAME
012040     END-EVALUATE
012050*    MAMS-UUID SE MUEVE SIEMPRE, SIN IMPORTAR EL MEDIO, PORQUE
012060*    IDENTIFICA EL ARCHIVO DIGITAL EN EL SISTEMA MAMS SEA CUAL
012070*    SEA SU CLASE.
012080     MOVE DIG-UUID TO MAMS-UUID.
012090 500-DERIVAR-DATOS-DIGITALES-E.  EXIT.
012100*----------------------------------------------------------------
012110*    ESCRIBE EL REGISTRO CONSOLIDADO Y ACTUALIZA CONTADORES
012120*----------------------------------------------------------------
012130 600-ESCRIBIR-REGISTRO-MAMS SECTION.
012140     WRITE MAMS-RECORD
012150*    CR-2021: TAMBIEN SE VALIDA EL FILE STATUS DE MAMSOUT
012160*    DESPUES DE CADA WRITE, NO SOLO AL ABRIR EL ARCHIVO; UN
012170*    DISCO LLENO A MITAD DE LOTE SE DETECTA AQUI EN LUGAR DE
012180*    DESCUBRIRSE HASTA QUE EL SISTEMA MAMS RECHACE LA CARGA.
012190     IF FS-MAMSOUT NOT = 0
012200        MOVE 'MAMSOUT' TO WKS-ARCHIVO-ANALIZAR
012210        PERFORM 700-ERRORES-ARCHIVO
012220     END-IF
012230     ADD 1 TO WKS-ASSETS-ESCRITOS
012240*    WKS-ASSETS-SERIE ES UN SUBCONJUNTO DE WKS-ASSETS-ESCRITOS,
012250*    NO UN CONTADOR INDEPENDIENTE; SE USA SOLO PARA EL REPORTE
012260*    DE CONTROL DE 900.
012270     IF MAMS-ES-SERIE
012280        ADD 1 TO WKS-ASSETS-SERIE
012290     END-IF.
012300 600-ESCRIBIR-REGISTRO-MAMS-E.  EXIT.
012310*----------------------------------------------------------------
012320*    IMPRIME EL REPORTE DE CONTROL CON LOS TOTALES DE FIN DE
012330*    PROCESO. SIN QUIEBRES DE CONTROL: EL LOTE ES UNA
012340*    TRANSFORMACION REGISTRO A REGISTRO.
012350*----------------------------------------------------------------
012360 900-REPORTE-CONTROL SECTION.
012370*    CR-1841: SEIS CONTADORES DE CONTROL, EN EL ORDEN EN QUE SE
012380*    ACUMULAN DURANTE EL PROCESO (LEIDOS, LEIDOS, CARGADOS,
012390*    ESCRITOS, SIN BIB, MARCADOS COMO SERIE); CADA UNO SE ARMA
012400*    EN WKS-LINEA-CONTADOR Y SE IMPRIME CON 901.
012410     MOVE 'S' TO WKS-SW-PRIMER-CONTADOR
012420     WRITE REG-REPORTE FROM WKS-LINEA-TITULO
012430        AFTER ADVANCING TOP-OF-FORM
012440*        LOS DOS PRIMEROS DEBEN COINCIDIR SIEMPRE PORQUE 301 LOS
012450*        LEE EN PAREJA; SI NO COINCIDEN, EL LOTE ANTERIOR YA
012460*        DEBIO HABER FALLADO EN 700-ERRORES-ARCHIVO.
012470     MOVE 'DIGITAL DATA RECORDS READ ' TO WKS-LC-ETIQUETA
012480     MOVE WKS-DIGDATA-LEIDOS           TO WKS-LC-VALOR
012490     PERFORM 901-IMPRIMIR-UN-CONTADOR THRU 901-IMPRIMIR-UN-CONTADOR-E
012500     MOVE 'INVENTORY RECORDS READ    ' TO WKS-LC-ETIQUETA
012510     MOVE WKS-INVENTA-LEIDOS           TO WKS-LC-VALOR
012520     PERFORM 901-IMPRIMIR-UN-CONTADOR THRU 901-IMPRIMIR-UN-CONTADOR-E
012530*        CARGADOS EN LA PRE-CARGA (210); PUEDE SER MENOR A LOS
012540*        DOS CONTADORES ANTERIORES SIN QUE ESO SEA UN ERROR.
012550     MOVE 'BIB RECORDS LOADED        ' TO WKS-LC-ETIQUETA
012560     MOVE WKS-BIB-CARGADOS             TO WKS-LC-VALOR
012570     PERFORM 901-IMPRIMIR-UN-CONTADOR THRU 901-IMPRIMIR-UN-CONTADOR-E
012580     MOVE 'ASSETS WRITTEN            ' TO WKS-LC-ETIQUETA
012590     MOVE WKS-ASSETS-ESCRITOS          TO WKS-LC-VALOR
012600     PERFORM 901-IMPRIMIR-UN-CONTADOR THRU 901-IMPRIMIR-UN-CONTADOR-E
012610*        SUBCONJUNTO DE LOS ESCRITOS; UN VALOR ALTO AQUI INDICA
012620*        UN PROBLEMA DE CATALOGACION, NO DE ESTE PROGRAMA.
012630     MOVE 'ASSETS WITHOUT BIB MATCH  ' TO WKS-LC-ETIQUETA
012640     MOVE WKS-ASSETS-SIN-BIB           TO WKS-LC-VALOR
012650     PERFORM 901-IMPRIMIR-UN-CONTADOR THRU 901-IMPRIMIR-UN-CONTADOR-E
012660     MOVE 'ASSETS FLAGGED AS SERIES  ' TO WKS-LC-ETIQUETA
012670     MOVE WKS-ASSETS-SERIE             TO WKS-LC-VALOR
012680     PERFORM 901-IMPRIMIR-UN-CONTADOR THRU 901-IMPRIMIR-UN-CONTADOR-E.
012690 900-REPORTE-CONTROL-E.  EXIT.
012700*----------------------------------------------------------------
012710*    ESCRIBE UNA LINEA DE CONTADOR DEL REPORTE DE CONTROL. LA
012720*    PRIMERA LINEA DESPUES DEL TITULO SALTA 2; LAS DEMAS, 1.
012730*    SI LA TRAZA ESTA ACTIVA, DEJA EVIDENCIA DE LA LINEA ARMADA.
012740*----------------------------------------------------------------
012750 901-IMPRIMIR-UN-CONTADOR SECTION.
012760*    UN PASO DEL PERFORM DE 900: IMPRIME UNA LINEA DE CONTADOR YA
012770*    ARMADA POR EL LLAMADOR EN WKS-LINEA-CONTADOR, CON EL AVANCE
012780*    DE LINEA QUE CORRESPONDA SEGUN SI ES LA PRIMERA O NO.
012790     IF FTVA0030-TRAZA-ACTIVA
012800        DISPLAY 'FTVA0030 - LINEA REPORTE: '
012810                WKS-LINEA-CONTADOR-X UPON CONSOLE
012820     END-IF
012830     IF WKS-ES-PRIMER-CONTADOR
012840        WRITE REG-REPORTE FROM WKS-LINEA-CONTADOR
012850           AFTER ADVANCING 2 LINES
012860        MOVE 'N' TO WKS-SW-PRIMER-CONTADOR
012870     ELSE
012880        WRITE REG-REPORTE FROM WKS-LINEA-CONTADOR
012890           AFTER ADVANCING 1 LINES
012900     END-IF.
012910 901-IMPRIMIR-UN-CONTADOR-E.  EXIT.
012920*----------------------------------------------------------------
012930*    CIERRA LOS 6 ARCHIVOS DEL PROCESO
012940*----------------------------------------------------------------
012950 950-CERRAR-ARCHIVOS SECTION.
012960*    UN SOLO CLOSE PARA LOS SEIS ARCHIVOS; NO SE VALIDA EL FILE
012970*    STATUS DE CIERRE PORQUE SE EJECUTA SIEMPRE AL FINAL DEL
012980*    LOTE, TANTO EN EL CAMINO NORMAL (800-TERMINAR-PROCESO) COMO
012990*    EN EL CAMINO DE ERROR (800-SALIDA-CON-ERROR), Y UNA FALLA
013000*    DE CIERRE A ESAS ALTURAS NO CAMBIA EL RESULTADO YA ESCRITO
013010*    EN MAMSOUT.
013020     CLOSE ARCH-DIGDATA ARCH-INVENTA ARCH-BIB ARCH-IDIOMAS
013030           ARCH-MAMSOUT ARCH-REPORTE.
013040 950-CERRAR-ARCHIVOS-E.  EXIT.
013050*----------------------------------------------------------------
013060*    RUTINA DE FIN DE PROCESO: IMPRIME EL REPORTE, CIERRA LOS
013070*    ARCHIVOS Y TERMINA CON EL RETURN-CODE QUE CORRESPONDA. LA
013080*    RUTINA DE ERROR DE ARCHIVO (700) ENTRA DIRECTO A LA MARCA
013090*    DE SALIDA CON ERROR POR GO TO, SIN PASAR POR EL REPORTE.
013100*----------------------------------------------------------------
013110 800-TERMINAR-PROCESO SECTION.
013120*    CAMINO NORMAL: SE IMPRIME EL REPORTE DE CONTROL Y SE SALTA
013130*    POR GO TO DIRECTO AL CIERRE DE ARCHIVOS, SIN CAER EN
013140*    800-SALIDA-CON-ERROR (VER CR-2016).
013150     PERFORM 900-REPORTE-CONTROL THRU 900-REPORTE-CONTROL-E
013160     GO TO 800-CERRAR-Y-SALIR.
013170 800-SALIDA-CON-ERROR.
013180*    CAMINO DE ERROR: 700-ERRORES-ARCHIVO LLEGA AQUI POR GO TO,
013190*    SIN HABER PASADO POR EL REPORTE DE CONTROL, YA QUE LOS
013200*    CONTADORES ACUMULADOS HASTA EL MOMENTO DEL ERROR NO
013210*    REPRESENTAN UN LOTE COMPLETO.
013220     MOVE 91 TO RETURN-CODE.
013230 800-CERRAR-Y-SALIR.
013240     PERFORM 950-CERRAR-ARCHIVOS
013250     STOP RUN.
013260 800-TERMINAR-PROCESO-E.  EXIT.
013270*----------------------------------------------------------------
013280*    RUTINA GENERICA DE ERROR DE ARCHIVO: DEJA EVIDENCIA EN
013290*    CONSOLA Y ENTRA POR GO TO A LA SALIDA CON ERROR DE 800,
013300*    SIN VOLVER AL PUNTO QUE LA INVOCO.
013310*----------------------------------------------------------------
013320 700-ERRORES-ARCHIVO SECTION.
013330*    WKS-ARCHIVO-ANALIZAR YA VIENE CARGADO POR EL LLAMADOR (110
013340*    O 301, O EL PROPIO 600) CON EL NOMBRE DEL ARCHIVO QUE FALLO,
013350*    ASI QUE ESTA RUTINA NO NECESITA SABER CUAL DE LOS SEIS
013360*    ARCHIVOS FUE.
013370     DISPLAY 'FTVA0030 - ERROR DE ARCHIVO EN: '
013380             WKS-ARCHIVO-ANALIZAR UPON CONSOLE
013390     GO TO 800-SALIDA-CON-ERROR.
013400 700-ERRORES-ARCHIVO-E.  EXIT.
013410*----------------------------------------------------------------
013420*    FIN DE FTVA0030. UN NUEVO INSUMO O REGLA DE NEGOCIO SE
013430*    AGREGA COMO UNA SECCION MAS EN EL RANGO QUE LE CORRESPONDA
013440*    (100S CARGA, 300S PROCESO POR ACTIVO, 900S REPORTE) SIN
013450*    ALTERAR EL ORDEN FIJO DE 301-PROCESAR-UN-ACTIVO.
013460*----------------------------------------------------------------
013470 END PROGRAM FTVA0030.
